000100******************************************************************
000200* FECHA       : 08/04/1991                                       *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                 *
000400* APLICACION  : CONDOMINIOS - MANTENIMIENTO DE EDIFICIOS          *
000500* PROGRAMA    : CMCB3B03                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LEE TRNWRK (YA CLASIFICADO POR CONCIL1) Y ACUMULA *
000800*             : LO PAGADO POR INQUILINO EN EL PERIODO; EMITE UN   *
000900*             : RENGLON DE ESTADO DE CUENTA POR CADA INQUILINO    *
001000*             : ACTIVO, EN ORDEN DE APARTAMENTO, MAS LOS TOTALES  *
001100*             : DE CONTROL DEL EDIFICIO.                          *
001200* ARCHIVOS    : BLDCTL=E, TENROS=E, TRNWRK=E, TENSTS=S            *
001300* ACCION (ES) : A=ACTUALIZA                                       *
001400* PROGRAMA(S) : NINGUNO (SEGUNDO PASO DEL CICLO, DESPUES DE       *
001500*             : CONCIL1)                                          *
001600* CANAL       : BATCH NOCTURNO                                    *
001700* INSTALADO   : DD/MM/AAAA                                        *
001800* BPM/RATIONAL: 341519                                            *
001900* NOMBRE      : ESTADO DE CUENTA DE MANTENIMIENTO POR INQUILINO   *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    ESTADO1.
002300 AUTHOR.                        ERICK RAMIREZ.
002400 INSTALLATION.                  BANCO - AREA CONDOMINIOS.
002500 DATE-WRITTEN.                  08/04/1991.
002600 DATE-COMPILED.
002700 SECURITY.                      USO INTERNO - SOLO PRODUCCION.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S       *
003000******************************************************************
003100* 08/04/1991 PEDR TK-00341519  VERSION ORIGINAL, CORRIDA BATCH.
003200* 02/07/1991 PEDR TK-00341511  USA EL MISMO FILTRO DE COMISION Y
003300*                              TRASPASO QUE CONCIL1 (VIA TRNWRK).
003400* 30/01/1995 EEDR TK-00345002  BANDERA DE SOBREPAGO Y DE MORA CON
003500*                              TOLERANCIA DE UN QUETZAL.
003600* 17/06/1997 PEDR TK-00346891  TASAS DE COBRO Y DE MONTO EN EL
003700*                              RESUMEN DE CONTROL.
003800* 23/01/1998 EEDR TK-00347416  REVISION PARA EL AÑO 2000 (Y2K): SE
003900*             CONFIRMA QUE TRNWRK YA TRAE FECHA AAAAMMDD A 4 DIG.
004000* 05/01/1999 PEDR TK-00347981  CIERRE DE CERTIFICACION Y2K.
004100* 14/08/2001 EEDR TK-00349113  REDONDEO DE TASAS A UN DECIMAL POR
004200*                              MITAD-ARRIBA (ROUNDED ESTANDAR).
004300* 22/02/2004 PEDR TK-00351005  'N/A' CUANDO NO HAY INQUILINOS O EL
004400*                              ESPERADO TOTAL ES CERO.
004500* 10/06/2006 PEDR TK-00352212  HORA DE CORRIDA EN LA BITACORA DE
004600*                              CONSOLA, PARA CRUZAR CONTRA EL LOG
004700*                              DEL JOB NOCTURNO (B3.5).
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT BLDCTL  ASSIGN   TO BLDCTL
005600            ORGANIZATION     IS LINE SEQUENTIAL
005700            FILE STATUS      IS FS-BLDCTL
005800                                FSE-BLDCTL.
005900     SELECT TENROS  ASSIGN   TO TENROS
006000            ORGANIZATION     IS LINE SEQUENTIAL
006100            FILE STATUS      IS FS-TENROS
006200                                FSE-TENROS.
006300     SELECT TRNWRK  ASSIGN   TO TRNWRK
006400            ORGANIZATION     IS LINE SEQUENTIAL
006500            FILE STATUS      IS FS-TRNWRK
006600                                FSE-TRNWRK.
006700     SELECT TENSTS  ASSIGN   TO TENSTS
006800            ORGANIZATION     IS LINE SEQUENTIAL
006900            FILE STATUS      IS FS-TENSTS
007000                                FSE-TENSTS.
007100 DATA DIVISION.
007200 FILE SECTION.
007300*1 -->CONTROL DE EDIFICIO Y PERIODO
007400 FD  BLDCTL.
007500     COPY LPBLDREC.
007600*2 -->PADRON DE INQUILINOS (ACTIVOS E INACTIVOS)
007700 FD  TENROS.
007800     COPY LPTENREC.
007900*3 -->TRANSACCIONES CLASIFICADAS Y APAREADAS POR CONCIL1
008000 FD  TRNWRK.
008100     COPY LPTXWREC.
008200*4 -->ESTADO DE CUENTA POR INQUILINO (SALIDA)
008300 FD  TENSTS.
008400     COPY LPSTSREC.
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008800******************************************************************
008900 01  WKS-FS-STATUS.
009000     02  FS-BLDCTL                 PIC 9(02) VALUE ZEROES.
009100     02  FSE-BLDCTL.
009200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
009300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
009400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
009500     02  FS-TENROS                 PIC 9(02) VALUE ZEROES.
009600     02  FSE-TENROS.
009700         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
009800         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
009900         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010000     02  FS-TRNWRK                 PIC 9(02) VALUE ZEROES.
010100     02  FSE-TRNWRK.
010200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010500     02  FS-TENSTS                 PIC 9(02) VALUE ZEROES.
010600     02  FSE-TENSTS.
010700         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010800         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010900         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
011000*      VARIABLES RUTINA DE FSE
011100     02  PROGRAMA                  PIC X(08) VALUE SPACES.
011200     02  ARCHIVO                   PIC X(08) VALUE SPACES.
011300     02  ACCION                    PIC X(10) VALUE SPACES.
011400     02  LLAVE                     PIC X(32) VALUE SPACES.
011500******************************************************************
011600*             P A D R O N   E N   T A B L A   (W01-)             *
011700******************************************************************
011800 01  WKS-PADRON-TABLA.
011900     02  WKS-PAD-REN OCCURS 500 TIMES.
012000         04  WKS-PAD-ID            PIC X(08).
012100         04  WKS-PAD-APTO          PIC 9(04).
012200         04  WKS-PAD-NOMBRE        PIC X(40).
012300         04  WKS-PAD-ESPERADO      PIC S9(8)V99.
012400         04  WKS-PAD-PAGADO        PIC S9(8)V99 VALUE ZERO.
012500 01  WKS-CANT-PADRON                PIC 9(04) COMP VALUE ZERO.
012600******************************************************************
012700*   ACUMULADOR RENGLON-A-RENGLON DE LOS PAGOS APAREADOS EN        *
012800*   TRNWRK, EMPAREJADO DESPUES CONTRA LA TABLA DEL PADRON.        *
012900******************************************************************
013000 01  WKS-CONTADORES.
013100     02  WKS-TOTAL-TENANTS          PIC 9(04) COMP VALUE ZERO.
013200     02  WKS-TOTAL-PAGADOS          PIC 9(04) COMP VALUE ZERO.
013300     02  WKS-TOTAL-MORA             PIC 9(04) COMP VALUE ZERO.
013400 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES
013500                                    PIC X(06).
013600 01  WKS-TOTALES-MONTO.
013700     02  WKS-TOTAL-ESPERADO         PIC S9(8)V99 VALUE ZERO.
013800     02  WKS-TOTAL-COBRADO          PIC S9(8)V99 VALUE ZERO.
013900 01  WKS-TOTALES-MONTO-R REDEFINES WKS-TOTALES-MONTO
014000                                    PIC X(22).
014100 01  WKS-TASA-COBRO                PIC 9(03)V9 VALUE ZERO.
014200 01  WKS-TASA-MONTO                PIC 9(03)V9 VALUE ZERO.
014300 01  WKS-TASA-COBRO-EDIT           PIC Z(02)9.9.
014400 01  WKS-TASA-MONTO-EDIT           PIC Z(02)9.9.
014500 01  WKS-FLAGS.
014600     02  WKS-FIN-TENROS             PIC 9(01) VALUE ZEROES.
014700         88  FIN-TENROS                        VALUE 1.
014800     02  WKS-FIN-TRNWRK             PIC 9(01) VALUE ZEROES.
014900         88  FIN-TRNWRK                        VALUE 1.
015000     02  WKS-SIN-TENANTS            PIC 9(01) VALUE ZEROES.
015100         88  SIN-TENANTS                       VALUE 1.
015200     02  WKS-SIN-ESPERADO           PIC 9(01) VALUE ZEROES.
015300         88  SIN-ESPERADO                       VALUE 1.
015400 01  WKS-FLAGS-R REDEFINES WKS-FLAGS PIC X(04).
015500 01  WKS-I                         PIC 9(04) COMP VALUE ZERO.
015600 01  WKS-DIFERENCIA                PIC S9(8)V99 VALUE ZERO.
015700******************************************************************
015800*  HORA DE CORRIDA, PARA LA BITACORA DE CONSOLA (B3.5).           *
015900******************************************************************
016000 77  WKS-HORA-CORRIDA              PIC X(08) VALUE SPACES.
016100******************************************************************
016200 PROCEDURE DIVISION.
016300******************************************************************
016400*               S E C C I O N    P R I N C I P A L
016500******************************************************************
016600 0000-PRINCIPAL SECTION.
016700     PERFORM 0100-APERTURA-ARCHIVOS
016800     PERFORM 0200-CARGAR-EDIFICIO
016900     PERFORM 0300-CARGAR-PADRON
017000     PERFORM 2000-ACUMULAR-PAGOS
017100     PERFORM 3000-EMITIR-ESTADOS
017200     PERFORM 4000-TOTALES-CONTROL
017300     PERFORM 9000-ESTADISTICAS
017400     PERFORM 9900-CIERRA-ARCHIVOS
017500     STOP RUN.
017600 0000-PRINCIPAL-E. EXIT.
017700
017800 0100-APERTURA-ARCHIVOS SECTION.
017900     MOVE 'ESTADO1' TO PROGRAMA
018000     ACCEPT WKS-HORA-CORRIDA FROM TIME
018100     OPEN INPUT  BLDCTL TENROS TRNWRK
018200          OUTPUT TENSTS
018300     IF FS-BLDCTL NOT EQUAL 0
018400        PERFORM 9800-ERROR-APERTURA
018500     END-IF
018600     IF FS-TENROS NOT EQUAL 0
018700        MOVE 'TENROS' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
018800     END-IF
018900     IF FS-TRNWRK NOT EQUAL 0
019000        MOVE 'TRNWRK' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
019100     END-IF
019200     IF FS-TENSTS NOT EQUAL 0
019300        MOVE 'TENSTS' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
019400     END-IF.
019500 0100-APERTURA-ARCHIVOS-E. EXIT.
019600
019700 0200-CARGAR-EDIFICIO SECTION.
019800     READ BLDCTL INTO BLD-REG
019900        AT END
020000           DISPLAY '>>> BLDCTL SIN RENGLON DE CONTROL <<<'
020100                   UPON CONSOLE
020200           MOVE 91 TO RETURN-CODE
020300           STOP RUN
020400     END-READ.
020500 0200-CARGAR-EDIFICIO-E. EXIT.
020600
020700******************************************************************
020800*  CARGA EL PADRON A TABLA, SOLO ACTIVOS (B3.1), ORDEN DE         *
020900*  APARTAMENTO: CARGA1 ORDENA TENROS POR SORT (SRT-APT-NUMBER)    *
021000*  ANTES DE GRABARLO, ASI QUE NO HACE FALTA ORDENAR DE NUEVO AQUI.*
021100******************************************************************
021200 0300-CARGAR-PADRON SECTION.
021300     PERFORM 0310-LEER-TENROS
021400     PERFORM 0320-AGREGAR-TENANT UNTIL FIN-TENROS.
021500 0300-CARGAR-PADRON-E. EXIT.
021600
021700 0310-LEER-TENROS SECTION.
021800     READ TENROS INTO TEN-REG
021900        AT END MOVE 1 TO WKS-FIN-TENROS
022000     END-READ.
022100 0310-LEER-TENROS-E. EXIT.
022200
022300 0320-AGREGAR-TENANT SECTION.
022400     IF TEN-ACTIVO
022500        ADD 1 TO WKS-CANT-PADRON
022600        MOVE TEN-ID         TO WKS-PAD-ID     (WKS-CANT-PADRON)
022700        MOVE TEN-APT-NUMBER TO WKS-PAD-APTO   (WKS-CANT-PADRON)
022800        MOVE TEN-NAME       TO WKS-PAD-NOMBRE (WKS-CANT-PADRON)
022900        IF TEN-EXPECTED-PAYMENT NOT = ZERO
023000           MOVE TEN-EXPECTED-PAYMENT TO
023100                WKS-PAD-ESPERADO (WKS-CANT-PADRON)
023200        ELSE
023300           MOVE BLD-EXPECTED-PAYMENT TO
023400                WKS-PAD-ESPERADO (WKS-CANT-PADRON)
023500        END-IF
023600        MOVE ZERO TO WKS-PAD-PAGADO (WKS-CANT-PADRON)
023700     END-IF
023800     PERFORM 0310-LEER-TENROS.
023900 0320-AGREGAR-TENANT-E. EXIT.
024000
024100******************************************************************
024200*  B3.2 - SUMA EL IMPORTE DE CREDITO DE CADA PAGO YA APAREADO A   *
024300*  SU INQUILINO EN LA TABLA DEL PADRON.                          *
024400******************************************************************
024500 2000-ACUMULAR-PAGOS SECTION.
024600     PERFORM 2010-LEER-TRNWRK
024700     PERFORM 2020-APLICAR-RENGLON UNTIL FIN-TRNWRK.
024800 2000-ACUMULAR-PAGOS-E. EXIT.
024900
025000 2010-LEER-TRNWRK SECTION.
025100     READ TRNWRK INTO TXW-REG
025200        AT END MOVE 1 TO WKS-FIN-TRNWRK
025300     END-READ.
025400 2010-LEER-TRNWRK-E. EXIT.
025500
025600 2020-APLICAR-RENGLON SECTION.
025700     IF TXW-ES-PAGO AND TXW-MATCHED-TENANT-ID NOT = SPACES
025800        PERFORM 2030-BUSCAR-Y-SUMAR VARYING WKS-I FROM 1 BY 1
025900                UNTIL WKS-I > WKS-CANT-PADRON
026000     END-IF
026100     PERFORM 2010-LEER-TRNWRK.
026200 2020-APLICAR-RENGLON-E. EXIT.
026300
026400 2030-BUSCAR-Y-SUMAR SECTION.
026500     IF WKS-PAD-ID (WKS-I) = TXW-MATCHED-TENANT-ID
026600        ADD TXW-CREDIT-AMOUNT TO WKS-PAD-PAGADO (WKS-I)
026700     END-IF.
026800 2030-BUSCAR-Y-SUMAR-E. EXIT.
026900
027000******************************************************************
027100*  B3.1/B3.3/B3.5 - EMITE UN TENSTS POR INQUILINO ACTIVO, EN EL   *
027200*  ORDEN DE APARTAMENTO QUE YA TRAE LA TABLA.                     *
027300******************************************************************
027400 3000-EMITIR-ESTADOS SECTION.
027500     PERFORM 3010-EMITIR-UN-TENANT VARYING WKS-I FROM 1 BY 1
027600             UNTIL WKS-I > WKS-CANT-PADRON.
027700 3000-EMITIR-ESTADOS-E. EXIT.
027800
027900 3010-EMITIR-UN-TENANT SECTION.
028000     ADD 1 TO WKS-TOTAL-TENANTS
028100     INITIALIZE STS-REG
028200     MOVE WKS-PAD-ID     (WKS-I) TO STS-TENANT-ID
028300     MOVE WKS-PAD-NOMBRE (WKS-I) TO STS-TENANT-NAME
028400     MOVE WKS-PAD-APTO   (WKS-I) TO STS-APT-NUMBER
028500     MOVE WKS-PAD-ESPERADO (WKS-I) TO STS-EXPECTED
028600     MOVE WKS-PAD-PAGADO   (WKS-I) TO STS-PAID
028700     COMPUTE STS-DIFFERENCE =
028800             WKS-PAD-PAGADO (WKS-I) - WKS-PAD-ESPERADO (WKS-I)
028900     MOVE STS-DIFFERENCE TO WKS-DIFERENCIA
029000     IF WKS-PAD-ESPERADO (WKS-I) > ZERO
029100        IF WKS-PAD-PAGADO (WKS-I) >= WKS-PAD-ESPERADO (WKS-I)
029200           MOVE 'PAID  ' TO STS-STATUS
029300        ELSE
029400           MOVE 'UNPAID' TO STS-STATUS
029500        END-IF
029600     ELSE
029700        IF WKS-PAD-PAGADO (WKS-I) > ZERO
029800           MOVE 'PAID  ' TO STS-STATUS
029900        ELSE
030000           MOVE 'UNPAID' TO STS-STATUS
030100        END-IF
030200     END-IF
030300     IF WKS-DIFERENCIA > 1.00
030400        MOVE 'Y' TO STS-OVERPAID-FLAG
030500     ELSE
030600        MOVE 'N' TO STS-OVERPAID-FLAG
030700     END-IF
030800     IF WKS-DIFERENCIA < -1.00
030900        MOVE 'Y' TO STS-UNDERPAID-FLAG
031000     ELSE
031100        MOVE 'N' TO STS-UNDERPAID-FLAG
031200     END-IF
031300     IF STS-ES-PAGADO
031400        ADD 1 TO WKS-TOTAL-PAGADOS
031500     ELSE
031600        ADD 1 TO WKS-TOTAL-MORA
031700     END-IF
031800     ADD WKS-PAD-ESPERADO (WKS-I) TO WKS-TOTAL-ESPERADO
031900     ADD WKS-PAD-PAGADO   (WKS-I) TO WKS-TOTAL-COBRADO
032000     WRITE STS-REG.
032100 3010-EMITIR-UN-TENANT-E. EXIT.
032200
032300******************************************************************
032400*  B3.4 - TASA DE COBRO (PAGADOS/TOTAL) Y TASA DE MONTO           *
032500*  (COBRADO/ESPERADO), AMBAS A UN DECIMAL, REDONDEO MITAD-ARRIBA. *
032600******************************************************************
032700 4000-TOTALES-CONTROL SECTION.
032800     IF WKS-TOTAL-TENANTS = ZERO
032900        MOVE 1 TO WKS-SIN-TENANTS
033000        MOVE '  N/A' TO WKS-TASA-COBRO-EDIT
033100     ELSE
033200        COMPUTE WKS-TASA-COBRO ROUNDED =
033300                WKS-TOTAL-PAGADOS / WKS-TOTAL-TENANTS * 100
033400        MOVE WKS-TASA-COBRO TO WKS-TASA-COBRO-EDIT
033500     END-IF
033600     IF WKS-TOTAL-ESPERADO = ZERO
033700        MOVE 1 TO WKS-SIN-ESPERADO
033800        MOVE '  N/A' TO WKS-TASA-MONTO-EDIT
033900     ELSE
034000        COMPUTE WKS-TASA-MONTO ROUNDED =
034100                WKS-TOTAL-COBRADO / WKS-TOTAL-ESPERADO * 100
034200        MOVE WKS-TASA-MONTO TO WKS-TASA-MONTO-EDIT
034300     END-IF.
034400 4000-TOTALES-CONTROL-E. EXIT.
034500
034600******************************************************************
034700*  RESUMEN DE LA CORRIDA PARA LA BITACORA DE CONSOLA.             *
034800******************************************************************
034900 9000-ESTADISTICAS SECTION.
035000     DISPLAY '******************************************'
035100             UPON CONSOLE
035200     DISPLAY 'ESTADO1 - CORRIDA A LAS ' WKS-HORA-CORRIDA
035300             UPON CONSOLE
035400     DISPLAY 'INQUILINOS ACTIVOS:          ' WKS-TOTAL-TENANTS
035500             UPON CONSOLE
035600     DISPLAY 'AL DIA (PAID):                ' WKS-TOTAL-PAGADOS
035700             UPON CONSOLE
035800     DISPLAY 'EN MORA (UNPAID):             ' WKS-TOTAL-MORA
035900             UPON CONSOLE
036000     DISPLAY 'TASA DE COBRO:                ' WKS-TASA-COBRO-EDIT
036100             UPON CONSOLE
036200     DISPLAY 'TASA DE MONTO COBRADO:        ' WKS-TASA-MONTO-EDIT
036300             UPON CONSOLE
036400     DISPLAY '******************************************'
036500             UPON CONSOLE.
036600 9000-ESTADISTICAS-E. EXIT.
036700
036800 9800-ERROR-APERTURA SECTION.
036900     MOVE 'OPEN' TO ACCION
037000     MOVE SPACES TO LLAVE
037100     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037200                           FS-BLDCTL, FSE-BLDCTL
037300     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO <<<'
037400             UPON CONSOLE
037500     DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
037600             UPON CONSOLE
037700     MOVE 91 TO RETURN-CODE
037800     STOP RUN.
037900 9800-ERROR-APERTURA-E. EXIT.
038000
038100 9900-CIERRA-ARCHIVOS SECTION.
038200     CLOSE BLDCTL TENROS TRNWRK TENSTS.
038300 9900-CIERRA-ARCHIVOS-E. EXIT.
