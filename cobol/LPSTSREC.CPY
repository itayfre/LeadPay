000100******************************************************************
000200*  LPSTSREC  -  ESTADO DE CUENTA POR INQUILINO, UN RENGLON POR
000300*  APARTAMENTO ACTIVO, ORDEN DE NUMERO DE APARTAMENTO.  LO ESCRIBE
000400*  ESTADO1; LO LEEN AVISOS1 Y REPORTE1.
000500******************************************************************
000600 01  STS-REG.
000700     03  STS-TENANT-ID             PIC X(08).
000800     03  STS-TENANT-NAME           PIC X(40).
000900     03  STS-APT-NUMBER            PIC 9(04).
001000     03  STS-EXPECTED              PIC S9(8)V99.
001100     03  STS-PAID                  PIC S9(8)V99.
001200     03  STS-DIFFERENCE            PIC S9(8)V99.
001300     03  STS-BANDERAS.
001400         05  STS-STATUS            PIC X(06).
001500             88  STS-ES-PAGADO     VALUE 'PAID  '.
001600             88  STS-ES-MORA       VALUE 'UNPAID'.
001700         05  STS-OVERPAID-FLAG     PIC X(01).
001800             88  STS-SOBREPAGADO   VALUE 'Y'.
001900         05  STS-UNDERPAID-FLAG    PIC X(01).
002000             88  STS-EN-MORA       VALUE 'Y'.
002100     03  STS-BANDERAS-R REDEFINES STS-BANDERAS
002200                                   PIC X(08).
002300     03  STS-FECHA-CORTE.
002400         05  STS-FCO-AAAA          PIC 9(04).
002500         05  STS-FCO-MM            PIC 9(02).
002600         05  STS-FCO-DD            PIC 9(02).
002700     03  STS-FECHA-CORTE-R REDEFINES STS-FECHA-CORTE
002800                                   PIC 9(08).
002900     03  STS-ULT-PAGO-FECHA.
003000         05  STS-UPF-AAAA          PIC 9(04).
003100         05  STS-UPF-MM            PIC 9(02).
003200         05  STS-UPF-DD            PIC 9(02).
003300     03  STS-ULT-PAGO-FECHA-R REDEFINES STS-ULT-PAGO-FECHA
003400                                   PIC 9(08).
003500     03  STS-SUCURSAL              PIC X(04) VALUE SPACES.
003600     03  FILLER                    PIC X(18).
