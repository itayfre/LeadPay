000100******************************************************************
000200*  LPTXWREC  -  TRANSACCION YA CLASIFICADA Y COTEJADA (SALIDA)
000300*  LA ESCRIBE CONCIL1; LA LEEN ESTADO1 Y REPORTE1 PARA ACUMULAR
000400*  PAGOS POR INQUILINO Y PARA EL RESUMEN DE ESTADO DE CUENTA.
000500******************************************************************
000600 01  TXW-REG.
000700     03  TXW-ACTIVITY-DATE         PIC 9(08).
000800     03  TXW-REFERENCE             PIC X(12).
000900     03  TXW-DESCRIPTION           PIC X(60).
001000     03  TXW-CREDIT-AMOUNT         PIC S9(8)V99.
001100     03  TXW-DEBIT-AMOUNT          PIC S9(8)V99.
001200     03  TXW-BALANCE               PIC S9(8)V99.
001300     03  TXW-PAYER-NAME            PIC X(40).
001400     03  TXW-TYPE                  PIC X(08).
001500         88  TXW-ES-PAGO           VALUE 'PAYMENT '.
001600         88  TXW-ES-COMISION       VALUE 'FEE     '.
001700         88  TXW-ES-TRASPASO       VALUE 'TRANSFER'.
001800         88  TXW-ES-OTRO           VALUE 'OTHER   '.
001900     03  TXW-MATCHED-TENANT-ID     PIC X(08).
002000     03  TXW-MATCH-CONFIDENCE      PIC 9V999.
002100     03  TXW-MATCH-METHOD          PIC X(13).
002200     03  TXW-CONFIRMED-FLAG        PIC X(01).
002300         88  TXW-CONFIRMADA        VALUE 'Y'.
002400     03  TXW-FECHA-PROCESO.
002500         05  TXW-FPR-AAAA          PIC 9(04).
002600         05  TXW-FPR-MM            PIC 9(02).
002700         05  TXW-FPR-DD            PIC 9(02).
002800     03  TXW-FECHA-PROCESO-R REDEFINES TXW-FECHA-PROCESO
002900                                   PIC 9(08).
003000     03  TXW-LOTE                  PIC 9(06) VALUE ZERO.
003100     03  TXW-OPERADOR              PIC X(06) VALUE SPACES.
003200     03  FILLER                    PIC X(14).
