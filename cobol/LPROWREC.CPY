000100******************************************************************
000200*  LPROWREC  -  EXTRACTO CRUDO DEL PADRON TAL COMO LO ENTREGA LA
000300*  ADMINISTRACION DEL EDIFICIO, ANTES DE VALIDAR Y NORMALIZAR.
000400*  LO CONSUME UNICAMENTE CARGA1; EL PADRON YA LIMPIO QUEDA EN
000500*  TENROS CON EL LAYOUT LPTENREC.
000600******************************************************************
000700 01  ROW-REG.
000800     03  ROW-ID                    PIC X(08).
000900     03  ROW-CLAVE.
001000         05  ROW-APT-NUMBER        PIC 9(04).
001100         05  ROW-FLOOR             PIC S9(03).
001200     03  ROW-CLAVE-R REDEFINES ROW-CLAVE
001300                                   PIC X(07).
001400     03  ROW-NAME                  PIC X(40).
001500     03  ROW-FULL-NAME             PIC X(40).
001600     03  ROW-PHONE                 PIC X(15).
001700     03  ROW-LANGUAGE              PIC X(02).
001800     03  ROW-OWNERSHIP             PIC X(01).
001900     03  ROW-EXPECTED-PAYMENT      PIC S9(8)V99.
002000     03  ROW-ACTIVE-FLAG           PIC X(01).
002100     03  ROW-FECHA-ENTREGA.
002200         05  ROW-FEN-AAAA          PIC 9(04).
002300         05  ROW-FEN-MM            PIC 9(02).
002400         05  ROW-FEN-DD            PIC 9(02).
002500     03  ROW-FECHA-ENTREGA-R REDEFINES ROW-FECHA-ENTREGA
002600                                   PIC 9(08).
002700     03  ROW-LOTE-ADMIN            PIC X(06) VALUE SPACES.
002800     03  FILLER                    PIC X(10).
