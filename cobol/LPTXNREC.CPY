000100******************************************************************
000200*  LPTXNREC  -  RENGLON DEL ESTADO DE CUENTA BANCARIO (ENTRADA)
000300*  FORMATO FIJO DEL BANCO, 110 POSICIONES, SIN RELLENO PROPIO -
000400*  EL BANCO YA LO ENTREGA COMPLETO.  LO LEE CONCIL1.
000500******************************************************************
000600 01  TXN-REG.
000700     03  TXN-ACTIVITY-DATE         PIC 9(08).
000800     03  TXN-ACTIVITY-DATE-R REDEFINES TXN-ACTIVITY-DATE.
000900         05  TXN-FECHA-AAAA        PIC 9(04).
001000         05  TXN-FECHA-MM          PIC 9(02).
001100         05  TXN-FECHA-DD          PIC 9(02).
001200     03  TXN-REFERENCE             PIC X(12).
001300     03  TXN-DESCRIPTION           PIC X(60).
001400     03  TXN-CREDIT-AMOUNT         PIC S9(8)V99.
001500     03  TXN-DEBIT-AMOUNT          PIC S9(8)V99.
001600     03  TXN-BALANCE               PIC S9(8)V99.
