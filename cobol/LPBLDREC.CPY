000100******************************************************************
000200*  LPBLDREC  -  MAESTRO DE CONTROL DE EDIFICIO (CONDOMINIOS)
000300*  UN SOLO RENGLON POR CORRIDA: DATOS DEL EDIFICIO Y PERIODO
000400*  QUE SE ESTA CONCILIANDO.  USADO POR CONCIL1/ESTADO1/REPORTE1.
000500******************************************************************
000600 01  BLD-REG.
000700     03  BLD-ID                    PIC X(08).
000800     03  BLD-NAME                  PIC X(40).
000900     03  BLD-EXPECTED-PAYMENT      PIC S9(8)V99.
001000     03  BLD-PERIODO.
001100         05  BLD-PERIOD-MONTH      PIC 9(02).
001200         05  BLD-PERIOD-YEAR       PIC 9(04).
001300     03  BLD-PERIODO-R REDEFINES BLD-PERIODO
001400                                   PIC 9(06).
001500     03  BLD-ULT-ACTUALIZA-FECHA.
001600         05  BLD-UAF-AAAA          PIC 9(04).
001700         05  BLD-UAF-MM            PIC 9(02).
001800         05  BLD-UAF-DD            PIC 9(02).
001900     03  BLD-ULT-ACTUALIZA-FECHA-R REDEFINES BLD-ULT-ACTUALIZA-FECHA
002000                                   PIC 9(08).
002100     03  BLD-ULT-ACTUALIZA-POR     PIC X(06) VALUE SPACES.
002200     03  BLD-SUCURSAL              PIC X(04) VALUE SPACES.
002300     03  FILLER                    PIC X(22).
