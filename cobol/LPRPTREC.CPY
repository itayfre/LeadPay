000100******************************************************************
000200*  LPRPTREC  -  RENGLON DE IMPRESION DEL REPORTE DE CONCILIACION
000300*  (132 COLUMNAS).  SE ARMA EN WORKING-STORAGE Y SE MUEVE COMPLETO
000400*  A RPT-TEXTO ANTES DE CADA WRITE.
000500******************************************************************
000600 01  RPT-LINEA.
000700     02  RPT-TEXTO                  PIC X(130).
000800     02  RPT-PAGINA-ECO              PIC 9(04) VALUE ZERO.
000900     02  RPT-FECHA-IMPRESION.
001000         04  RPT-FIM-AAAA            PIC 9(04).
001100         04  RPT-FIM-MM              PIC 9(02).
001200         04  RPT-FIM-DD              PIC 9(02).
001300     02  RPT-FECHA-IMPRESION-R REDEFINES RPT-FECHA-IMPRESION
001400                                   PIC 9(08).
001500     02  FILLER                     PIC X(10).
