000100******************************************************************
000200*  LPPADTBL  -  AREA DE PARAMETROS COMPARTIDA ENTRE CONCIL1 Y LA
000300*  SUBRUTINA DE APAREO APAREO1: TABLA DE INQUILINOS ACTIVOS DEL
000400*  EDIFICIO QUE SE ESTA CONCILIANDO.  MISMA DEFINICION EN AMBOS
000500*  PROGRAMAS PARA QUE EL LINKAGE COINCIDA BYTE A BYTE.
000600******************************************************************
000700 01  LK-PADRON-TABLA.
000800     02  LK-PADRON-REN OCCURS 500 TIMES.
000900         04  LK-PAD-ID              PIC X(08).
001000         04  LK-PAD-APTO            PIC 9(04).
001100         04  LK-PAD-NOMBRE          PIC X(40).
001200         04  LK-PAD-NOMBRE-COMP     PIC X(40).
001300         04  LK-PAD-TELEFONO        PIC X(15).
001400         04  LK-PAD-IDIOMA          PIC X(02).
001500         04  LK-PAD-ESPERADO        PIC S9(8)V99.
