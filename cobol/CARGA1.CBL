000100******************************************************************
000200* FECHA       : 14/11/1990                                       *
000300* PROGRAMADOR : E. RAMIREZ (EEDR)                                 *
000400* APLICACION  : CONDOMINIOS - MANTENIMIENTO DE EDIFICIOS          *
000500* PROGRAMA    : CMCB6B06                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : VALIDA Y CARGA EL PADRON DE INQUILINOS RECIBIDO   *
000800*             : DE LA ADMINISTRACION DEL EDIFICIO (EXTRACTO CRUDO)*
000900*             : RECHAZA RENGLONES SIN NUMERO DE APARTAMENTO Y     *
001000*             : NORMALIZA EL TELEFONO A FORMATO +972 CANONICO     *
001100*             : ANTES DE GRABAR EL PADRON LIMPIO (TENROS).        *
001200* ARCHIVOS    : ROSTER=E, TENROS=S                                *
001300* ACCION (ES) : C=CARGA                                           *
001400* PROGRAMA(S) : NINGUNO (PRIMER PASO DEL CICLO, ANTES DE CONCIL1) *
001500* CANAL       : BATCH NOCTURNO                                    *
001600* INSTALADO   : DD/MM/AAAA                                        *
001700* BPM/RATIONAL: 340877                                            *
001800* NOMBRE      : CARGA DE PADRON DE INQUILINOS                    *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    CARGA1.
002200 AUTHOR.                        ERICK RAMIREZ.
002300 INSTALLATION.                  BANCO - AREA CONDOMINIOS.
002400 DATE-WRITTEN.                  14/11/1990.
002500 DATE-COMPILED.
002600 SECURITY.                      USO INTERNO - SOLO PRODUCCION.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000* 14/11/1990 EEDR TK-00340877  VERSION ORIGINAL: SOLO VALIDA QUE EL
003100*                              RENGLON TRAIGA NUMERO DE APARTAMENTO.
003200* 02/05/1991 PEDR TK-00341002  AGREGA NORMALIZACION DE TELEFONO A
003300*                              FORMATO +972 ANTES DE GRABAR TENROS.
003400* 25/09/1993 EEDR TK-00343180  BITACORA DE ERRORES POR RENGLON EN
003500*                              CONSOLA, CON NUMERO DE RENGLON.
003600* 23/01/1998 PEDR TK-00347419  REVISION PARA EL AÑO 2000 (Y2K): SIN
003700*                              CAMPOS DE FECHA, SIN IMPACTO.
003800* 05/01/1999 EEDR TK-00347984  CIERRE DE CERTIFICACION Y2K.
003900* 30/11/2002 PEDR TK-00350114  CORRIGE NORMALIZACION CUANDO EL
004000*                              TELEFONO YA TRAE '+972' CON GUIONES
004100*                              O ESPACIOS INTERCALADOS.
004200* 22/02/2004 EEDR TK-00351008  CONTADORES DE CARGA EN LA BITACORA
004300*                              DE CONSOLA (IMPORTADOS Y ERRORES).
004400* 10/06/2006 EEDR TK-00352210  EL PADRON YA NO SE GRABA EN EL ORDEN
004500*                              CRUDO DEL EXTRACTO: SE INTERCALA UN
004600*                              SORT POR NUMERO DE APARTAMENTO ANTES
004700*                              DE GRABAR TENROS (B3.5, REPORTES).
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT ROSTER  ASSIGN   TO ROSTER
005600            ORGANIZATION     IS LINE SEQUENTIAL
005700            FILE STATUS      IS FS-ROSTER
005800                                FSE-ROSTER.
005900     SELECT TENROS  ASSIGN   TO TENROS
006000            ORGANIZATION     IS LINE SEQUENTIAL
006100            FILE STATUS      IS FS-TENROS
006200                                FSE-TENROS.
006300     SELECT TENSRT  ASSIGN   TO SORTWK1.
006400 DATA DIVISION.
006500 FILE SECTION.
006600*1 -->EXTRACTO CRUDO DEL PADRON, TAL COMO LO ENTREGA LA
006700*     ADMINISTRACION DEL EDIFICIO (SIN VALIDAR NI NORMALIZAR)
006800 FD  ROSTER.
006900     COPY LPROWREC.
007000*2 -->PADRON LIMPIO, LISTO PARA CONCIL1/ESTADO1/AVISOS1 (SALIDA)
007100 FD  TENROS.
007200     COPY LPTENREC.
007300*3 -->AREA DE TRABAJO DEL SORT: EL PADRON LIMPIO SE ORDENA POR
007400*     NUMERO DE APARTAMENTO ANTES DE GRABARSE EN TENROS (B3.5)
007500 SD  TENSRT.
007600     COPY LPTENREC REPLACING TEN BY SRT.
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008000******************************************************************
008100 01  WKS-FS-STATUS.
008200     02  FS-ROSTER                 PIC 9(02) VALUE ZEROES.
008300     02  FSE-ROSTER.
008400         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
008500         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
008600         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
008700     02  FS-TENROS                 PIC 9(02) VALUE ZEROES.
008800     02  FSE-TENROS.
008900         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
009000         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
009100         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
009200*      VARIABLES RUTINA DE FSE
009300     02  PROGRAMA                  PIC X(08) VALUE SPACES.
009400     02  ARCHIVO                   PIC X(08) VALUE SPACES.
009500     02  ACCION                    PIC X(10) VALUE SPACES.
009600     02  LLAVE                     PIC X(32) VALUE SPACES.
009700******************************************************************
009800*      AREA DE TRABAJO PARA LA NORMALIZACION DE TELEFONO (B6)    *
009900******************************************************************
010000 01  WKS-TEL-TRABAJO.
010100     02  WKS-TEL-ENTRADA            PIC X(15) VALUE SPACES.
010200     02  WKS-TEL-FUENTE             PIC X(15) VALUE SPACES.
010300     02  WKS-TEL-DIGITOS            PIC X(15) VALUE SPACES.
010400     02  WKS-TEL-SALIDA             PIC X(15) VALUE SPACES.
010500 01  WKS-TEL-TRABAJO-R REDEFINES WKS-TEL-TRABAJO
010600                                     PIC X(60).
010700 01  WKS-CARACTER                   PIC X(01) VALUE SPACE.
010800 01  WKS-INDICES.
010900     02  WKS-POS                    PIC 9(02) COMP VALUE ZERO.
011000     02  WKS-POS-DIGITO             PIC 9(02) COMP VALUE ZERO.
011100 01  WKS-INDICES-R REDEFINES WKS-INDICES PIC X(04).
011200******************************************************************
011300*             C O N T A D O R E S   D E   L A   C A R G A        *
011400******************************************************************
011500 01  WKS-CONTADORES.
011600     02  WKS-RENGLON                PIC 9(06) COMP VALUE ZERO.
011700     02  WKS-TOTAL-IMPORTADOS       PIC 9(06) COMP VALUE ZERO.
011800     02  WKS-TOTAL-ERRORES          PIC 9(06) COMP VALUE ZERO.
011900 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES
012000                                     PIC X(18).
012100 01  WKS-RENGLON-EDIT                PIC ZZZ,ZZ9.
012200 01  WKS-ETIQUETA-RENGLON           PIC X(16) VALUE SPACES.
012300 01  WKS-FIN-ROSTER                  PIC 9(01) VALUE ZERO.
012400     88  FIN-ROSTER                            VALUE 1.
012500 01  WKS-FIN-SORT                    PIC 9(01) VALUE ZERO.
012600     88  FIN-SORT                               VALUE 1.
012700******************************************************************
012800*  FECHA Y HORA DE LA CORRIDA: QUEDAN GRABADAS EN TENROS COMO     *
012900*  SELLO DE ULTIMA ACTUALIZACION DE CADA RENGLON (AUDITORIA).     *
013000******************************************************************
013100 01  WKS-FECHA-CARGA.
013200     02  WKS-FCA-AAAA                PIC 9(04).
013300     02  WKS-FCA-MM                  PIC 9(02).
013400     02  WKS-FCA-DD                  PIC 9(02).
013500 01  WKS-FECHA-CARGA-R REDEFINES WKS-FECHA-CARGA
013600                                     PIC 9(08).
013700 77  WKS-HORA-CARGA                  PIC X(08) VALUE SPACES.
013800******************************************************************
013900 PROCEDURE DIVISION.
014000******************************************************************
014100*               S E C C I O N    P R I N C I P A L
014200******************************************************************
014300 0000-PRINCIPAL SECTION.
014400     PERFORM 0100-APERTURA-ARCHIVOS
014500     PERFORM 1050-ORDENAR-PADRON
014600     PERFORM 9000-ESTADISTICAS
014700     PERFORM 9900-CIERRA-ARCHIVOS
014800     STOP RUN.
014900 0000-PRINCIPAL-E. EXIT.
015000
015100 0100-APERTURA-ARCHIVOS SECTION.
015200     MOVE 'CARGA1' TO PROGRAMA
015300     ACCEPT WKS-FECHA-CARGA-R FROM DATE YYYYMMDD
015400     ACCEPT WKS-HORA-CARGA    FROM TIME
015500     OPEN INPUT  ROSTER
015600          OUTPUT TENROS
015700     IF FS-ROSTER NOT EQUAL 0
015800        MOVE 'ROSTER' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
015900     END-IF
016000     IF FS-TENROS NOT EQUAL 0
016100        MOVE 'TENROS' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
016200     END-IF.
016300 0100-APERTURA-ARCHIVOS-E. EXIT.
016400
016500******************************************************************
016600*  B3.5 - ORDENA EL PADRON LIMPIO POR NUMERO DE APARTAMENTO ANTES *
016700*  DE GRABARLO EN TENROS, PARA QUE CONCIL1/ESTADO1/REPORTE1       *
016800*  HEREDEN EL ORDEN SIN TENER QUE ORDENAR ELLOS MISMOS.           *
016900******************************************************************
017000 1050-ORDENAR-PADRON SECTION.
017100     SORT TENSRT
017200          ON ASCENDING KEY SRT-APT-NUMBER
017300          INPUT PROCEDURE  IS 1060-VALIDAR-Y-LIBERAR
017400          OUTPUT PROCEDURE IS 1400-GRABAR-PADRON-ORDENADO.
017500 1050-ORDENAR-PADRON-E. EXIT.
017600
017700 1060-VALIDAR-Y-LIBERAR SECTION.
017800     PERFORM 1000-LEER-ROSTER
017900     PERFORM 1100-PROCESAR-RENGLON UNTIL FIN-ROSTER.
018000 1060-VALIDAR-Y-LIBERAR-E. EXIT.
018100
018200 1000-LEER-ROSTER SECTION.
018300     READ ROSTER INTO ROW-REG
018400        AT END MOVE 1 TO WKS-FIN-ROSTER
018500     END-READ
018600     IF NOT FIN-ROSTER
018700        ADD 1 TO WKS-RENGLON
018800     END-IF.
018900 1000-LEER-ROSTER-E. EXIT.
019000
019100******************************************************************
019200*  U7 - UN RENGLON DEL EXTRACTO CRUDO: VALIDA NUMERO DE          *
019300*  APARTAMENTO (UNICO REQUISITO QUE LA ESPECIFICACION EXIGE      *
019400*  RECHAZAR), NORMALIZA TELEFONO (B6) Y GRABA EN TENROS.         *
019500******************************************************************
019600 1100-PROCESAR-RENGLON SECTION.
019700     IF ROW-APT-NUMBER = ZERO
019800        PERFORM 1200-EMITIR-ERROR-RENGLON
019900     ELSE
020000        MOVE ROW-PHONE TO WKS-TEL-ENTRADA
020100        PERFORM 2000-NORMALIZAR-TELEFONO
020200        PERFORM 1300-ARMAR-RENGLON-LIMPIO
020300        RELEASE SRT-REG
020400        ADD 1 TO WKS-TOTAL-IMPORTADOS
020500     END-IF
020600     PERFORM 1000-LEER-ROSTER.
020700 1100-PROCESAR-RENGLON-E. EXIT.
020800
020900 1200-EMITIR-ERROR-RENGLON SECTION.
021000     ADD 1 TO WKS-TOTAL-ERRORES
021100     MOVE WKS-RENGLON TO WKS-RENGLON-EDIT
021200     IF ROW-NAME = SPACES
021300        MOVE 'ESTE RENGLON' TO WKS-ETIQUETA-RENGLON
021400     ELSE
021500        MOVE ROW-NAME TO WKS-ETIQUETA-RENGLON
021600     END-IF
021700     DISPLAY 'RENGLON ' WKS-RENGLON-EDIT
021800             ': FALTA NUMERO DE APARTAMENTO PARA '
021900             WKS-ETIQUETA-RENGLON
022000             UPON CONSOLE.
022100 1200-EMITIR-ERROR-RENGLON-E. EXIT.
022200
022300 1300-ARMAR-RENGLON-LIMPIO SECTION.
022400     MOVE ROW-ID               TO SRT-ID
022500     MOVE ROW-APT-NUMBER       TO SRT-APT-NUMBER
022600     MOVE ROW-FLOOR            TO SRT-FLOOR
022700     MOVE ROW-NAME             TO SRT-NAME
022800     MOVE ROW-FULL-NAME        TO SRT-FULL-NAME
022900     MOVE WKS-TEL-SALIDA       TO SRT-PHONE
023000     MOVE ROW-LANGUAGE         TO SRT-LANGUAGE
023100     MOVE ROW-OWNERSHIP        TO SRT-OWNERSHIP
023200     MOVE ROW-EXPECTED-PAYMENT TO SRT-EXPECTED-PAYMENT
023300     MOVE ROW-ACTIVE-FLAG      TO SRT-ACTIVE-FLAG
023400     MOVE WKS-FECHA-CARGA-R    TO SRT-ULT-ACTUALIZA-FECHA-R
023500     MOVE 'CARGA1' TO SRT-ULT-ACTUALIZA-POR
023600     MOVE WKS-RENGLON          TO SRT-SECUENCIA-CARGA.
023700 1300-ARMAR-RENGLON-LIMPIO-E. EXIT.
023800
023900******************************************************************
024000*  TOMA EL PADRON YA ORDENADO POR APARTAMENTO DE VUELTA DEL SORT  *
024100*  Y LO GRABA EN TENROS, RENGLON POR RENGLON.                     *
024200******************************************************************
024300 1400-GRABAR-PADRON-ORDENADO SECTION.
024400     PERFORM 1410-DEVOLVER-UN-RENGLON
024500     PERFORM 1420-GRABAR-UN-RENGLON UNTIL FIN-SORT.
024600 1400-GRABAR-PADRON-ORDENADO-E. EXIT.
024700
024800 1410-DEVOLVER-UN-RENGLON SECTION.
024900     RETURN TENSRT INTO TEN-REG
025000        AT END MOVE 1 TO WKS-FIN-SORT
025100     END-RETURN.
025200 1410-DEVOLVER-UN-RENGLON-E. EXIT.
025300
025400 1420-GRABAR-UN-RENGLON SECTION.
025500     WRITE TEN-REG
025600     PERFORM 1410-DEVOLVER-UN-RENGLON.
025700 1420-GRABAR-UN-RENGLON-E. EXIT.
025800
025900******************************************************************
026000*  B6 - NORMALIZACION DE TELEFONO A FORMATO CANONICO +972.       *
026100******************************************************************
026200 2000-NORMALIZAR-TELEFONO SECTION.
026300     MOVE SPACES TO WKS-TEL-SALIDA
026400     IF WKS-TEL-ENTRADA NOT EQUAL SPACES
026500        IF WKS-TEL-ENTRADA (1:4) = '+972'
026600           MOVE WKS-TEL-ENTRADA (5:11) TO WKS-TEL-FUENTE
026700           PERFORM 2100-EXTRAER-DIGITOS
026800           STRING '+972' WKS-TEL-DIGITOS DELIMITED BY SIZE
026900                  INTO WKS-TEL-SALIDA
027000        ELSE
027100           MOVE WKS-TEL-ENTRADA TO WKS-TEL-FUENTE
027200           PERFORM 2100-EXTRAER-DIGITOS
027300           PERFORM 2200-ARMAR-CANONICO
027400        END-IF
027500     END-IF.
027600 2000-NORMALIZAR-TELEFONO-E. EXIT.
027700
027800 2100-EXTRAER-DIGITOS SECTION.
027900     MOVE SPACES TO WKS-TEL-DIGITOS
028000     MOVE ZERO TO WKS-POS-DIGITO
028100     PERFORM 2110-PROBAR-UN-CARACTER VARYING WKS-POS FROM 1 BY 1
028200             UNTIL WKS-POS > 15.
028300 2100-EXTRAER-DIGITOS-E. EXIT.
028400
028500 2110-PROBAR-UN-CARACTER SECTION.
028600     MOVE WKS-TEL-FUENTE (WKS-POS:1) TO WKS-CARACTER
028700     IF WKS-CARACTER IS NUMERIC
028800        ADD 1 TO WKS-POS-DIGITO
028900        MOVE WKS-CARACTER TO WKS-TEL-DIGITOS (WKS-POS-DIGITO:1)
029000     END-IF.
029100 2110-PROBAR-UN-CARACTER-E. EXIT.
029200
029300 2200-ARMAR-CANONICO SECTION.
029400     IF WKS-TEL-DIGITOS (1:3) = '972'
029500        STRING '+972' WKS-TEL-DIGITOS (4:12) DELIMITED BY SIZE
029600               INTO WKS-TEL-SALIDA
029700     ELSE
029800        IF WKS-TEL-DIGITOS (1:1) = '0'
029900           STRING '+972' WKS-TEL-DIGITOS (2:14) DELIMITED BY SIZE
030000                  INTO WKS-TEL-SALIDA
030100        ELSE
030200           STRING '+972' WKS-TEL-DIGITOS DELIMITED BY SIZE
030300                  INTO WKS-TEL-SALIDA
030400        END-IF
030500     END-IF.
030600 2200-ARMAR-CANONICO-E. EXIT.
030700
030800******************************************************************
030900*  RESUMEN DE LA CORRIDA PARA LA BITACORA DE CONSOLA.             *
031000******************************************************************
031100 9000-ESTADISTICAS SECTION.
031200     DISPLAY '******************************************'
031300             UPON CONSOLE
031400     DISPLAY 'CARGA1 - CORRIDA DEL ' WKS-FECHA-CARGA-R
031500             ' A LAS ' WKS-HORA-CARGA
031600             UPON CONSOLE
031700     DISPLAY 'RENGLONES LEIDOS:             ' WKS-RENGLON
031800             UPON CONSOLE
031900     DISPLAY 'INQUILINOS IMPORTADOS:        ' WKS-TOTAL-IMPORTADOS
032000             UPON CONSOLE
032100     DISPLAY 'RENGLONES CON ERROR:          ' WKS-TOTAL-ERRORES
032200             UPON CONSOLE
032300     DISPLAY '******************************************'
032400             UPON CONSOLE.
032500 9000-ESTADISTICAS-E. EXIT.
032600
032700 9800-ERROR-APERTURA SECTION.
032800     MOVE 'OPEN' TO ACCION
032900     MOVE SPACES TO LLAVE
033000     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033100                           FS-ROSTER, FSE-ROSTER
033200     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO <<<'
033300             UPON CONSOLE
033400     DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
033500             UPON CONSOLE
033600     MOVE 91 TO RETURN-CODE
033700     STOP RUN.
033800 9800-ERROR-APERTURA-E. EXIT.
033900
034000 9900-CIERRA-ARCHIVOS SECTION.
034100     CLOSE ROSTER TENROS.
034200 9900-CIERRA-ARCHIVOS-E. EXIT.
