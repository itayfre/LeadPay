000100******************************************************************
000200*  LPMAPREC  -  APAREO APRENDIDO NOMBRE DE BANCO -> INQUILINO
000300*  EVITA REPETIR LA CASCADA DE SIMILITUD CUANDO YA SE CONOCE EL
000400*  PAGADOR.  CONCIL1 LO LEE AL INICIO Y LO AMPLIA AL FINAL.
000500******************************************************************
000600 01  MAP-REG.
000700     03  MAP-BUILDING-ID           PIC X(08).
000800     03  MAP-BANK-NAME             PIC X(40).
000900     03  MAP-TENANT-ID             PIC X(08).
001000     03  MAP-CREATED-BY            PIC X(06).
001100         88  MAP-ES-MANUAL         VALUE 'MANUAL'.
001200         88  MAP-ES-AUTOMATICO     VALUE 'AUTO  '.
001300     03  MAP-FECHA-APRENDIZAJE.
001400         05  MAP-FAP-AAAA          PIC 9(04).
001500         05  MAP-FAP-MM            PIC 9(02).
001600         05  MAP-FAP-DD            PIC 9(02).
001700     03  MAP-FECHA-APRENDIZAJE-R REDEFINES MAP-FECHA-APRENDIZAJE
001800                                   PIC 9(08).
001900     03  MAP-CONFIANZA-ORIGINAL    PIC 9V999 VALUE ZERO.
002000     03  MAP-ULT-USO-FECHA.
002100         05  MAP-UUF-AAAA          PIC 9(04).
002200         05  MAP-UUF-MM            PIC 9(02).
002300         05  MAP-UUF-DD            PIC 9(02).
002400     03  MAP-ULT-USO-FECHA-R REDEFINES MAP-ULT-USO-FECHA
002500                                   PIC 9(08).
002600     03  FILLER                    PIC X(10).
