000100******************************************************************
000200*  LPMSGREC  -  AVISO DE COBRO GENERADO PARA UN INQUILINO
000300*  LO ESCRIBE AVISOS1; LO LEE REPORTE1 PARA EL RESUMEN DE AVISOS.
000400******************************************************************
000500*  10/06/2006 PEDR TK-00352216  QUITA MSG-CANAL: EL CANAL DE
000600*  ENTREGA DEL AVISO NUNCA SE IMPLEMENTO (AVISOS1 SOLO ESCRIBE
000700*  EL RENGLON, NO DECIDE CORREO/CASILLERO); EL CAMPO Y SUS
000800*  88 NUNCA SE MUEVEN NI SE PRUEBAN EN NINGUN PROGRAMA.  SE
000900*  REABSORBE EN EL FILLER DE COLA.
001000 01  MSG-REG.
001100     03  MSG-TENANT-ID             PIC X(08).
001200     03  MSG-TENANT-NAME           PIC X(40).
001300     03  MSG-APT-NUMBER            PIC 9(04).
001400     03  MSG-PHONE                 PIC X(15).
001500     03  MSG-LANGUAGE              PIC X(02).
001600     03  MSG-TYPE                  PIC X(16).
001700         88  MSG-ES-RECORDATORIO   VALUE 'REMINDER        '.
001800         88  MSG-ES-PARCIAL        VALUE 'PARTIAL-PAYMENT '.
001900         88  MSG-ES-SOBREPAGO      VALUE 'OVERPAYMENT     '.
002000         88  MSG-ES-RECIBIDO       VALUE 'RECEIVED        '.
002100         88  MSG-TEL-INVALIDO      VALUE 'INVALID-PHONE   '.
002200     03  MSG-AMOUNT-DUE            PIC S9(8)V99.
002300     03  MSG-PERIOD                PIC X(07).
002400     03  MSG-STATUS                PIC X(08).
002500         88  MSG-PENDIENTE         VALUE 'PENDING '.
002600     03  MSG-FECHA-GENERACION.
002700         05  MSG-FGE-AAAA          PIC 9(04).
002800         05  MSG-FGE-MM            PIC 9(02).
002900         05  MSG-FGE-DD            PIC 9(02).
003000     03  MSG-FECHA-GENERACION-R REDEFINES MSG-FECHA-GENERACION
003100                                   PIC 9(08).
003200     03  FILLER                    PIC X(40).
