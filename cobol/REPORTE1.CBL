000100******************************************************************
000200* FECHA       : 02/06/1995                                       *
000300* PROGRAMADOR : E. RAMIREZ (EEDR)                                 *
000400* APLICACION  : CONDOMINIOS - MANTENIMIENTO DE EDIFICIOS          *
000500* PROGRAMA    : CMCB5B05                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : EMITE EL REPORTE DE CONCILIACION DE MANTENIMIENTO *
000800*             : DE 132 COLUMNAS: ENCABEZADO, UN RENGLON POR CADA  *
000900*             : INQUILINO ACTIVO, PIE DE CONTROL DEL EDIFICIO,    *
001000*             : RESUMEN DE MOVIMIENTOS BANCARIOS Y RESUMEN DE     *
001100*             : AVISOS GENERADOS.                                 *
001200* ARCHIVOS    : BLDCTL=E, TENSTS=E, TRNWRK=E, MSGGEN=E, RPTGEN=S  *
001300* ACCION (ES) : L=LISTADO                                         *
001400* PROGRAMA(S) : NINGUNO (ULTIMO PASO DEL CICLO)                   *
001500* CANAL       : BATCH NOCTURNO                                    *
001600* INSTALADO   : DD/MM/AAAA                                        *
001700* BPM/RATIONAL: 345512                                            *
001800* NOMBRE      : REPORTE DE CONCILIACION DE MANTENIMIENTO          *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    REPORTE1.
002200 AUTHOR.                        ERICK RAMIREZ.
002300 INSTALLATION.                  BANCO - AREA CONDOMINIOS.
002400 DATE-WRITTEN.                  02/06/1995.
002500 DATE-COMPILED.
002600 SECURITY.                      USO INTERNO - SOLO PRODUCCION.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000* 02/06/1995 EEDR TK-00345512  VERSION ORIGINAL: ENCABEZADO, DETALLE
003100*                              Y PIE DE CONTROL DEL EDIFICIO.
003200* 20/10/1995 PEDR TK-00345703  AGREGA RESUMEN DE MOVIMIENTOS DESDE
003300*                              TRNWRK (RECONTEO, NO SE REUTILIZAN
003400*                              LOS TOTALES DE CONCIL1).
003500* 08/02/1996 EEDR TK-00345844  AGREGA RESUMEN DE AVISOS DESDE MSGGEN.
003600* 23/01/1998 PEDR TK-00347418  REVISION PARA EL AÑO 2000 (Y2K): EL
003700*             PIE DE PAGINA IMPRIME LA FECHA DE CORRIDA CON AÑO A
003800*             4 DIGITOS TOMADA DE WS-FECHA-SISTEMA.
003900* 05/01/1999 EEDR TK-00347983  CIERRE DE CERTIFICACION Y2K.
004000* 11/07/2000 PEDR TK-00348217  CORRIGE ANCHO DE LA COLUMNA NOMBRE
004100*                              DEL INQUILINO (SE TRUNCABA A 24).
004200* 22/02/2004 EEDR TK-00351007  TASAS DE COBRO REDONDEADAS A 1
004300*                              DECIMAL, CON 'N/A' SI NO HAY BASE.
004400* 10/06/2006 PEDR TK-00352214  HORA DE IMPRESION EN EL PIE DE
004500*                              CONTROL, PARA CRUZAR CONTRA EL LOG
004600*                              DEL JOB NOCTURNO (B3.5).
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT BLDCTL  ASSIGN   TO BLDCTL
005500            ORGANIZATION     IS LINE SEQUENTIAL
005600            FILE STATUS      IS FS-BLDCTL
005700                                FSE-BLDCTL.
005800     SELECT TENSTS  ASSIGN   TO TENSTS
005900            ORGANIZATION     IS LINE SEQUENTIAL
006000            FILE STATUS      IS FS-TENSTS
006100                                FSE-TENSTS.
006200     SELECT TRNWRK  ASSIGN   TO TRNWRK
006300            ORGANIZATION     IS LINE SEQUENTIAL
006400            FILE STATUS      IS FS-TRNWRK
006500                                FSE-TRNWRK.
006600     SELECT MSGGEN  ASSIGN   TO MSGGEN
006700            ORGANIZATION     IS LINE SEQUENTIAL
006800            FILE STATUS      IS FS-MSGGEN
006900                                FSE-MSGGEN.
007000     SELECT RPTGEN  ASSIGN   TO RPTGEN
007100            ORGANIZATION     IS LINE SEQUENTIAL
007200            FILE STATUS      IS FS-RPTGEN
007300                                FSE-RPTGEN.
007400 DATA DIVISION.
007500 FILE SECTION.
007600*1 -->CONTROL DE EDIFICIO Y PERIODO
007700 FD  BLDCTL.
007800     COPY LPBLDREC.
007900*2 -->ESTADO DE CUENTA POR INQUILINO, GENERADO POR ESTADO1
008000 FD  TENSTS.
008100     COPY LPSTSREC.
008200*3 -->MOVIMIENTOS BANCARIOS CLASIFICADOS, GENERADOS POR CONCIL1
008300 FD  TRNWRK.
008400     COPY LPTXWREC.
008500*4 -->AVISOS DE COBRO GENERADOS POR AVISOS1
008600 FD  MSGGEN.
008700     COPY LPMSGREC.
008800*5 -->REPORTE DE CONCILIACION, 132 COLUMNAS (SALIDA)
008900 FD  RPTGEN.
009000     COPY LPRPTREC.
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
009400******************************************************************
009500 01  WKS-FS-STATUS.
009600     02  FS-BLDCTL                 PIC 9(02) VALUE ZEROES.
009700     02  FSE-BLDCTL.
009800         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
009900         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010000         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010100     02  FS-TENSTS                 PIC 9(02) VALUE ZEROES.
010200     02  FSE-TENSTS.
010300         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010400         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010500         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010600     02  FS-TRNWRK                 PIC 9(02) VALUE ZEROES.
010700     02  FSE-TRNWRK.
010800         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010900         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011000         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
011100     02  FS-MSGGEN                 PIC 9(02) VALUE ZEROES.
011200     02  FSE-MSGGEN.
011300         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011400         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011500         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
011600     02  FS-RPTGEN                 PIC 9(02) VALUE ZEROES.
011700     02  FSE-RPTGEN.
011800         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011900         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
012000         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
012100*      VARIABLES RUTINA DE FSE
012200     02  PROGRAMA                  PIC X(08) VALUE SPACES.
012300     02  ARCHIVO                   PIC X(08) VALUE SPACES.
012400     02  ACCION                    PIC X(10) VALUE SPACES.
012500     02  LLAVE                     PIC X(32) VALUE SPACES.
012600******************************************************************
012700*        LINEAS DE IMPRESION ARMADAS EN WORKING-STORAGE          *
012800******************************************************************
012900 01  WKS-ENCABEZADO-1.
013000     02  FILLER                     PIC X(05) VALUE SPACES.
013100     02  WKS-ENC-TITULO             PIC X(40)
013200                                     VALUE 'REPORTE DE CONCILIACION DE MANTENIMIENTO'.
013300     02  FILLER                     PIC X(85) VALUE SPACES.
013400 01  WKS-ENCABEZADO-2.
013500     02  FILLER                     PIC X(05) VALUE SPACES.
013600     02  WKS-ENC-EDIF-LIT           PIC X(10) VALUE 'EDIFICIO: '.
013700     02  WKS-ENC-EDIF               PIC X(40) VALUE SPACES.
013800     02  WKS-ENC-PER-LIT            PIC X(10) VALUE 'PERIODO: '.
013900     02  WKS-ENC-PER                PIC X(07) VALUE SPACES.
014000     02  WKS-ENC-FEC-LIT            PIC X(10) VALUE 'CORRIDA: '.
014100     02  WKS-ENC-FEC                PIC X(10) VALUE SPACES.
014200     02  FILLER                     PIC X(40) VALUE SPACES.
014300 01  WKS-DETALLE-LINEA.
014400     02  FILLER                     PIC X(04) VALUE SPACES.
014500     02  WKS-DET-APTO               PIC Z,ZZ9.
014600     02  FILLER                     PIC X(02) VALUE SPACES.
014700     02  WKS-DET-NOMBRE             PIC X(30) VALUE SPACES.
014800     02  FILLER                     PIC X(02) VALUE SPACES.
014900     02  WKS-DET-ESPERADO           PIC Z,ZZZ,ZZ9.99-.
015000     02  FILLER                     PIC X(02) VALUE SPACES.
015100     02  WKS-DET-PAGADO             PIC Z,ZZZ,ZZ9.99-.
015200     02  FILLER                     PIC X(02) VALUE SPACES.
015300     02  WKS-DET-DIFERENCIA         PIC Z,ZZZ,ZZ9.99-.
015400     02  FILLER                     PIC X(02) VALUE SPACES.
015500     02  WKS-DET-ESTADO             PIC X(06) VALUE SPACES.
015600     02  FILLER                     PIC X(02) VALUE SPACES.
015700     02  WKS-DET-BANDERA            PIC X(10) VALUE SPACES.
015800     02  FILLER                     PIC X(09) VALUE SPACES.
015900 01  WKS-LINEA-ROTULO.
016000     02  FILLER                     PIC X(05) VALUE SPACES.
016100     02  WKS-ROT-TEXTO              PIC X(50) VALUE SPACES.
016200     02  WKS-ROT-NUMERO             PIC Z,ZZZ,ZZ9.99-.
016300     02  WKS-ROT-PORCENTAJE         PIC ZZ9.9.
016400     02  WKS-ROT-NA                 PIC X(05) VALUE SPACES.
016500     02  FILLER                     PIC X(55) VALUE SPACES.
016600******************************************************************
016700*      CONTADORES Y ACUMULADORES DEL PIE DE CONTROL (DETALLE)    *
016800******************************************************************
016900 01  WKS-CONTADORES-DETALLE.
017000     02  WKS-TOTAL-TENANTS          PIC 9(04) COMP VALUE ZERO.
017100     02  WKS-TOTAL-PAGADOS          PIC 9(04) COMP VALUE ZERO.
017200     02  WKS-TOTAL-MORA             PIC 9(04) COMP VALUE ZERO.
017300 01  WKS-CONTADORES-DETALLE-R REDEFINES WKS-CONTADORES-DETALLE
017400                                      PIC X(06).
017500 01  WKS-MONTOS-DETALLE.
017600     02  WKS-TOTAL-ESPERADO         PIC S9(8)V99 VALUE ZERO.
017700     02  WKS-TOTAL-COBRADO          PIC S9(8)V99 VALUE ZERO.
017800 01  WKS-MONTOS-DETALLE-R REDEFINES WKS-MONTOS-DETALLE
017900                                      PIC X(20).
018000 01  WKS-TASA-COBRO                 PIC 9(03)V9 VALUE ZERO.
018100 01  WKS-TASA-MONTO                 PIC 9(03)V9 VALUE ZERO.
018200******************************************************************
018300*      CONTADORES DEL RESUMEN DE MOVIMIENTOS (RECONTEO TRNWRK)   *
018400******************************************************************
018500 01  WKS-CONTADORES-TRX.
018600     02  WKS-TRX-LEIDOS             PIC 9(04) COMP VALUE ZERO.
018700     02  WKS-TRX-PAGOS              PIC 9(04) COMP VALUE ZERO.
018800     02  WKS-TRX-APAREADOS          PIC 9(04) COMP VALUE ZERO.
018900     02  WKS-TRX-SIN-APAREAR        PIC 9(04) COMP VALUE ZERO.
019000 01  WKS-CONTADORES-TRX-R REDEFINES WKS-CONTADORES-TRX
019100                                      PIC X(08).
019200 01  WKS-TASA-APAREO                PIC 9(03)V9 VALUE ZERO.
019300******************************************************************
019400*      CONTADORES DEL RESUMEN DE AVISOS (RECONTEO MSGGEN)        *
019500******************************************************************
019600 01  WKS-CONTADORES-AVISOS.
019700     02  WKS-AVI-RECORDATORIO       PIC 9(04) COMP VALUE ZERO.
019800     02  WKS-AVI-PARCIAL            PIC 9(04) COMP VALUE ZERO.
019900     02  WKS-AVI-SOBREPAGO          PIC 9(04) COMP VALUE ZERO.
020000     02  WKS-AVI-TEL-INVALIDO       PIC 9(04) COMP VALUE ZERO.
020100 01  WKS-CONTADORES-AVISOS-R REDEFINES WKS-CONTADORES-AVISOS
020200                                      PIC X(08).
020300 01  WKS-AVI-TOTAL                  PIC 9(04) COMP VALUE ZERO.
020400 01  WKS-FLAGS.
020500     02  WKS-FIN-TENSTS             PIC 9(01) VALUE ZEROES.
020600         88  FIN-TENSTS                        VALUE 1.
020700     02  WKS-FIN-TRNWRK             PIC 9(01) VALUE ZEROES.
020800         88  FIN-TRNWRK                        VALUE 1.
020900     02  WKS-FIN-MSGGEN             PIC 9(01) VALUE ZEROES.
021000         88  FIN-MSGGEN                        VALUE 1.
021100 01  WS-FECHA-SISTEMA.
021200     02  WS-FECHA-AAAA               PIC 9(04).
021300     02  WS-FECHA-MM                 PIC 9(02).
021400     02  WS-FECHA-DD                 PIC 9(02).
021500 01  WS-FECHA-EDIT                  PIC 99B99B9999.
021600******************************************************************
021700*  HORA DE IMPRESION, PARA EL PIE DE CONTROL DEL REPORTE (B3.5).  *
021800******************************************************************
021900 77  WKS-HORA-IMPRESION             PIC X(08) VALUE SPACES.
022000******************************************************************
022100 PROCEDURE DIVISION.
022200******************************************************************
022300*               S E C C I O N    P R I N C I P A L
022400******************************************************************
022500 0000-PRINCIPAL SECTION.
022600     PERFORM 0100-APERTURA-ARCHIVOS
022700     PERFORM 0200-CARGAR-EDIFICIO
022800     PERFORM 0300-ENCABEZADO
022900     PERFORM 1000-DETALLE-TENANTS
023000     PERFORM 2000-PIE-CONTROL
023100     PERFORM 3000-RESUMEN-TRANSACCIONES
023200     PERFORM 4000-RESUMEN-AVISOS
023300     PERFORM 9000-ESTADISTICAS
023400     PERFORM 9900-CIERRA-ARCHIVOS
023500     STOP RUN.
023600 0000-PRINCIPAL-E. EXIT.
023700
023800 0100-APERTURA-ARCHIVOS SECTION.
023900     MOVE 'REPORTE1' TO PROGRAMA
024000     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
024100     ACCEPT WKS-HORA-IMPRESION FROM TIME
024200     OPEN INPUT  BLDCTL TENSTS TRNWRK MSGGEN
024300          OUTPUT RPTGEN
024400     IF FS-BLDCTL NOT EQUAL 0
024500        PERFORM 9800-ERROR-APERTURA
024600     END-IF
024700     IF FS-TENSTS NOT EQUAL 0
024800        MOVE 'TENSTS' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
024900     END-IF
025000     IF FS-TRNWRK NOT EQUAL 0
025100        MOVE 'TRNWRK' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
025200     END-IF
025300     IF FS-MSGGEN NOT EQUAL 0
025400        MOVE 'MSGGEN' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
025500     END-IF
025600     IF FS-RPTGEN NOT EQUAL 0
025700        MOVE 'RPTGEN' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
025800     END-IF.
025900 0100-APERTURA-ARCHIVOS-E. EXIT.
026000
026100 0200-CARGAR-EDIFICIO SECTION.
026200     READ BLDCTL INTO BLD-REG
026300        AT END
026400           DISPLAY '>>> BLDCTL SIN RENGLON DE CONTROL <<<'
026500                   UPON CONSOLE
026600           MOVE 91 TO RETURN-CODE
026700           STOP RUN
026800     END-READ.
026900 0200-CARGAR-EDIFICIO-E. EXIT.
027000
027100******************************************************************
027200*  REPORTS - ENCABEZADO: EDIFICIO, PERIODO Y FECHA DE CORRIDA.   *
027300******************************************************************
027400 0300-ENCABEZADO SECTION.
027500     MOVE WS-FECHA-DD   TO WS-FECHA-EDIT (1:2)
027600     MOVE WS-FECHA-MM   TO WS-FECHA-EDIT (4:2)
027700     MOVE WS-FECHA-AAAA TO WS-FECHA-EDIT (7:4)
027800     MOVE BLD-NAME       TO WKS-ENC-EDIF
027900     MOVE BLD-PERIOD-MONTH TO WKS-ENC-PER (1:2)
028000     MOVE '/'              TO WKS-ENC-PER (3:1)
028100     MOVE BLD-PERIOD-YEAR  TO WKS-ENC-PER (4:4)
028200     MOVE WS-FECHA-EDIT  TO WKS-ENC-FEC
028300     MOVE WKS-ENCABEZADO-1 TO RPT-TEXTO
028400     WRITE RPT-LINEA AFTER ADVANCING C01
028500     MOVE WKS-ENCABEZADO-2 TO RPT-TEXTO
028600     WRITE RPT-LINEA AFTER ADVANCING 2 LINES
028700     MOVE SPACES TO RPT-TEXTO
028800     WRITE RPT-LINEA AFTER ADVANCING 1 LINES.
028900 0300-ENCABEZADO-E. EXIT.
029000
029100******************************************************************
029200*  REPORTS - DETALLE POR INQUILINO, ORDEN DE APARTAMENTO.  TENSTS *
029300*  HEREDA ESE ORDEN DE TENROS, QUE CARGA1 ORDENA POR SORT         *
029400*  (SRT-APT-NUMBER) ANTES DE GRABARLO.                            *
029500******************************************************************
029600 1000-DETALLE-TENANTS SECTION.
029700     PERFORM 1010-LEER-TENSTS
029800     PERFORM 1020-IMPRIMIR-RENGLON UNTIL FIN-TENSTS.
029900 1000-DETALLE-TENANTS-E. EXIT.
030000
030100 1010-LEER-TENSTS SECTION.
030200     READ TENSTS INTO STS-REG
030300        AT END MOVE 1 TO WKS-FIN-TENSTS
030400     END-READ.
030500 1010-LEER-TENSTS-E. EXIT.
030600
030700 1020-IMPRIMIR-RENGLON SECTION.
030800     ADD 1 TO WKS-TOTAL-TENANTS
030900     ADD STS-EXPECTED TO WKS-TOTAL-ESPERADO
031000     ADD STS-PAID     TO WKS-TOTAL-COBRADO
031100     IF STS-ES-PAGADO
031200        ADD 1 TO WKS-TOTAL-PAGADOS
031300     ELSE
031400        ADD 1 TO WKS-TOTAL-MORA
031500     END-IF
031600     MOVE STS-APT-NUMBER   TO WKS-DET-APTO
031700     MOVE STS-TENANT-NAME  TO WKS-DET-NOMBRE
031800     MOVE STS-EXPECTED     TO WKS-DET-ESPERADO
031900     MOVE STS-PAID         TO WKS-DET-PAGADO
032000     MOVE STS-DIFFERENCE   TO WKS-DET-DIFERENCIA
032100     MOVE STS-STATUS       TO WKS-DET-ESTADO
032200     MOVE SPACES           TO WKS-DET-BANDERA
032300     IF STS-SOBREPAGADO
032400        MOVE 'OVERPAID' TO WKS-DET-BANDERA
032500     END-IF
032600     IF STS-EN-MORA
032700        MOVE 'UNDERPAID' TO WKS-DET-BANDERA
032800     END-IF
032900     MOVE WKS-DETALLE-LINEA TO RPT-TEXTO
033000     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
033100     PERFORM 1010-LEER-TENSTS.
033200 1020-IMPRIMIR-RENGLON-E. EXIT.
033300
033400******************************************************************
033500*  REPORTS - PIE DE CONTROL DEL EDIFICIO (UN SOLO EDIFICIO POR   *
033600*  CORRIDA): TOTALES Y TASAS DE COBRO.                           *
033700******************************************************************
033800 2000-PIE-CONTROL SECTION.
033900     MOVE SPACES TO RPT-TEXTO
034000     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
034100     MOVE 'TOTAL DE INQUILINOS ACTIVOS......' TO WKS-ROT-TEXTO
034200     MOVE WKS-TOTAL-TENANTS TO WKS-ROT-NUMERO
034300     MOVE SPACES TO WKS-ROT-PORCENTAJE WKS-ROT-NA
034400     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
034500     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
034600     MOVE 'INQUILINOS AL CORRIENTE (PAID)...' TO WKS-ROT-TEXTO
034700     MOVE WKS-TOTAL-PAGADOS TO WKS-ROT-NUMERO
034800     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
034900     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
035000     MOVE 'INQUILINOS EN MORA (UNPAID)......' TO WKS-ROT-TEXTO
035100     MOVE WKS-TOTAL-MORA TO WKS-ROT-NUMERO
035200     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
035300     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
035400     MOVE 'TOTAL MANTENIMIENTO ESPERADO.....' TO WKS-ROT-TEXTO
035500     MOVE WKS-TOTAL-ESPERADO TO WKS-ROT-NUMERO
035600     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
035700     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
035800     MOVE 'TOTAL MANTENIMIENTO COBRADO......' TO WKS-ROT-TEXTO
035900     MOVE WKS-TOTAL-COBRADO TO WKS-ROT-NUMERO
036000     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
036100     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
036200     IF WKS-TOTAL-TENANTS = ZERO
036300        MOVE 'N/A' TO WKS-ROT-NA
036400        MOVE ZERO  TO WKS-ROT-PORCENTAJE
036500     ELSE
036600        COMPUTE WKS-TASA-COBRO ROUNDED =
036700                WKS-TOTAL-PAGADOS / WKS-TOTAL-TENANTS * 100
036800        MOVE WKS-TASA-COBRO TO WKS-ROT-PORCENTAJE
036900        MOVE SPACES TO WKS-ROT-NA
037000     END-IF
037100     MOVE 'TASA DE COBRO POR INQUILINO (%)..' TO WKS-ROT-TEXTO
037200     MOVE ZERO TO WKS-ROT-NUMERO
037300     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
037400     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
037500     IF WKS-TOTAL-ESPERADO = ZERO
037600        MOVE 'N/A' TO WKS-ROT-NA
037700        MOVE ZERO  TO WKS-ROT-PORCENTAJE
037800     ELSE
037900        COMPUTE WKS-TASA-MONTO ROUNDED =
038000                WKS-TOTAL-COBRADO / WKS-TOTAL-ESPERADO * 100
038100        MOVE WKS-TASA-MONTO TO WKS-ROT-PORCENTAJE
038200        MOVE SPACES TO WKS-ROT-NA
038300     END-IF
038400     MOVE 'TASA DE COBRO POR MONTO (%)......' TO WKS-ROT-TEXTO
038500     MOVE ZERO TO WKS-ROT-NUMERO
038600     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
038700     WRITE RPT-LINEA AFTER ADVANCING 1 LINES.
038800 2000-PIE-CONTROL-E. EXIT.
038900
039000******************************************************************
039100*  REPORTS - RESUMEN DE MOVIMIENTOS BANCARIOS: SE RECUENTA DESDE *
039200*  TRNWRK, NO SE REUTILIZAN LOS CONTADORES DE CONCIL1.           *
039300******************************************************************
039400 3000-RESUMEN-TRANSACCIONES SECTION.
039500     PERFORM 3010-LEER-TRNWRK
039600     PERFORM 3020-ACUMULAR-TRNWRK UNTIL FIN-TRNWRK
039700     MOVE SPACES TO RPT-TEXTO
039800     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
039900     MOVE 'MOVIMIENTOS BANCARIOS LEIDOS.....' TO WKS-ROT-TEXTO
040000     MOVE WKS-TRX-LEIDOS TO WKS-ROT-NUMERO
040100     MOVE SPACES TO WKS-ROT-PORCENTAJE WKS-ROT-NA
040200     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
040300     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
040400     MOVE 'DE ELLOS, PAGOS DE MANTENIMIENTO.' TO WKS-ROT-TEXTO
040500     MOVE WKS-TRX-PAGOS TO WKS-ROT-NUMERO
040600     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
040700     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
040800     MOVE 'PAGOS APAREADOS CON INQUILINO....' TO WKS-ROT-TEXTO
040900     MOVE WKS-TRX-APAREADOS TO WKS-ROT-NUMERO
041000     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
041100     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
041200     MOVE 'PAGOS SIN APAREAR.................' TO WKS-ROT-TEXTO
041300     MOVE WKS-TRX-SIN-APAREAR TO WKS-ROT-NUMERO
041400     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
041500     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
041600     IF WKS-TRX-PAGOS = ZERO
041700        MOVE 'N/A' TO WKS-ROT-NA
041800        MOVE ZERO  TO WKS-ROT-PORCENTAJE
041900     ELSE
042000        COMPUTE WKS-TASA-APAREO ROUNDED =
042100                WKS-TRX-APAREADOS / WKS-TRX-PAGOS * 100
042200        MOVE WKS-TASA-APAREO TO WKS-ROT-PORCENTAJE
042300        MOVE SPACES TO WKS-ROT-NA
042400     END-IF
042500     MOVE 'TASA DE APAREO (%)...............' TO WKS-ROT-TEXTO
042600     MOVE ZERO TO WKS-ROT-NUMERO
042700     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
042800     WRITE RPT-LINEA AFTER ADVANCING 1 LINES.
042900 3000-RESUMEN-TRANSACCIONES-E. EXIT.
043000
043100 3010-LEER-TRNWRK SECTION.
043200     READ TRNWRK INTO TXW-REG
043300        AT END MOVE 1 TO WKS-FIN-TRNWRK
043400     END-READ.
043500 3010-LEER-TRNWRK-E. EXIT.
043600
043700 3020-ACUMULAR-TRNWRK SECTION.
043800     ADD 1 TO WKS-TRX-LEIDOS
043900     IF TXW-ES-PAGO
044000        ADD 1 TO WKS-TRX-PAGOS
044100        IF TXW-MATCHED-TENANT-ID NOT EQUAL SPACES
044200           ADD 1 TO WKS-TRX-APAREADOS
044300        ELSE
044400           ADD 1 TO WKS-TRX-SIN-APAREAR
044500        END-IF
044600     END-IF
044700     PERFORM 3010-LEER-TRNWRK.
044800 3020-ACUMULAR-TRNWRK-E. EXIT.
044900
045000******************************************************************
045100*  REPORTS - RESUMEN DE AVISOS: SE RECUENTA DESDE MSGGEN, POR    *
045200*  TIPO DE AVISO GENERADO.                                        *
045300******************************************************************
045400 4000-RESUMEN-AVISOS SECTION.
045500     PERFORM 4010-LEER-MSGGEN
045600     PERFORM 4020-ACUMULAR-MSGGEN UNTIL FIN-MSGGEN
045700     MOVE SPACES TO RPT-TEXTO
045800     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
045900     MOVE 'AVISOS DE RECORDATORIO...........' TO WKS-ROT-TEXTO
046000     MOVE WKS-AVI-RECORDATORIO TO WKS-ROT-NUMERO
046100     MOVE SPACES TO WKS-ROT-PORCENTAJE WKS-ROT-NA
046200     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
046300     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
046400     MOVE 'AVISOS DE PAGO PARCIAL...........' TO WKS-ROT-TEXTO
046500     MOVE WKS-AVI-PARCIAL TO WKS-ROT-NUMERO
046600     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
046700     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
046800     MOVE 'AVISOS DE SOBREPAGO..............' TO WKS-ROT-TEXTO
046900     MOVE WKS-AVI-SOBREPAGO TO WKS-ROT-NUMERO
047000     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
047100     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
047200     MOVE 'AVISOS CON TELEFONO INVALIDO.....' TO WKS-ROT-TEXTO
047300     MOVE WKS-AVI-TEL-INVALIDO TO WKS-ROT-NUMERO
047400     MOVE WKS-LINEA-ROTULO TO RPT-TEXTO
047500     WRITE RPT-LINEA AFTER ADVANCING 1 LINES.
047600 4000-RESUMEN-AVISOS-E. EXIT.
047700
047800 4010-LEER-MSGGEN SECTION.
047900     READ MSGGEN INTO MSG-REG
048000        AT END MOVE 1 TO WKS-FIN-MSGGEN
048100     END-READ.
048200 4010-LEER-MSGGEN-E. EXIT.
048300
048400 4020-ACUMULAR-MSGGEN SECTION.
048500     IF MSG-ES-RECORDATORIO
048600        ADD 1 TO WKS-AVI-RECORDATORIO
048700     END-IF
048800     IF MSG-ES-PARCIAL
048900        ADD 1 TO WKS-AVI-PARCIAL
049000     END-IF
049100     IF MSG-ES-SOBREPAGO
049200        ADD 1 TO WKS-AVI-SOBREPAGO
049300     END-IF
049400     IF MSG-TEL-INVALIDO
049500        ADD 1 TO WKS-AVI-TEL-INVALIDO
049600     END-IF
049700     PERFORM 4010-LEER-MSGGEN.
049800 4020-ACUMULAR-MSGGEN-E. EXIT.
049900
050000******************************************************************
050100*  RESUMEN DE LA CORRIDA PARA LA BITACORA DE CONSOLA.             *
050200******************************************************************
050300 9000-ESTADISTICAS SECTION.
050400     DISPLAY '******************************************'
050500             UPON CONSOLE
050600     DISPLAY 'REPORTE1 - IMPRESO A LAS ' WKS-HORA-IMPRESION
050700             UPON CONSOLE
050800     DISPLAY 'RENGLONES DE DETALLE IMPRESOS: ' WKS-TOTAL-TENANTS
050900             UPON CONSOLE
051000     DISPLAY 'MOVIMIENTOS RECONTADOS:        ' WKS-TRX-LEIDOS
051100             UPON CONSOLE
051200     COMPUTE WKS-AVI-TOTAL = WKS-AVI-RECORDATORIO +
051300             WKS-AVI-PARCIAL + WKS-AVI-SOBREPAGO +
051400             WKS-AVI-TEL-INVALIDO
051500     DISPLAY 'AVISOS RECONTADOS:             ' WKS-AVI-TOTAL
051600             UPON CONSOLE
051700     DISPLAY '******************************************'
051800             UPON CONSOLE.
051900 9000-ESTADISTICAS-E. EXIT.
052000
052100 9800-ERROR-APERTURA SECTION.
052200     MOVE 'OPEN' TO ACCION
052300     MOVE SPACES TO LLAVE
052400     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
052500                           FS-BLDCTL, FSE-BLDCTL
052600     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO <<<'
052700             UPON CONSOLE
052800     DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
052900             UPON CONSOLE
053000     MOVE 91 TO RETURN-CODE
053100     STOP RUN.
053200 9800-ERROR-APERTURA-E. EXIT.
053300
053400 9900-CIERRA-ARCHIVOS SECTION.
053500     CLOSE BLDCTL TENSTS TRNWRK MSGGEN RPTGEN.
053600 9900-CIERRA-ARCHIVOS-E. EXIT.
