000100******************************************************************
000200* FECHA       : 19/11/1992                                       *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                 *
000400* APLICACION  : CONDOMINIOS - MANTENIMIENTO DE EDIFICIOS          *
000500* PROGRAMA    : CMCB2S02                                          *
000600* TIPO        : SUBRUTINA (CALLED)                                *
000700* DESCRIPCION : COMPARA UN NOMBRE DE PAGADOR CONTRA EL PADRON DE  *
000800*             : INQUILINOS CON CUATRO ESTRATEGIAS (EXACTA,        *
000900*             : INVERTIDA, DIFUSA, POR TOKENS), APLICA BONO DE    *
001000*             : IMPORTE Y REGRESA EL MEJOR APAREO O EL TOP-3.     *
001100* ARCHIVOS    : NO APLICA (TODO POR LINKAGE)                      *
001200* ACCION (ES) : APAREAR=BUSCA EL MEJOR, SUGERIR=TOP-3 SIN UMBRAL  *
001300* PROGRAMA(S) : LLAMADO POR CONCIL1                               *
001400* CANAL       : BATCH NOCTURNO                                    *
001500* INSTALADO   : DD/MM/AAAA                                        *
001600* BPM/RATIONAL: 342980                                            *
001700* NOMBRE      : MOTOR DE APAREO POR SIMILITUD DE NOMBRES          *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    APAREO1.
002100 AUTHOR.                        ERICK RAMIREZ.
002200 INSTALLATION.                  BANCO - AREA CONDOMINIOS.
002300 DATE-WRITTEN.                  19/11/1992.
002400 DATE-COMPILED.
002500 SECURITY.                      USO INTERNO - SOLO PRODUCCION.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800******************************************************************
002900* 19/11/1992 PEDR TK-00342980  VERSION ORIGINAL: EXACTA E INVERTIDA.
003000* 08/02/1993 EEDR TK-00343602  AGREGA BONO DE IMPORTE (B2.3).
003100* 30/06/1993 PEDR TK-00343911  AGREGA ESTRATEGIA DIFUSA (EDIT-DIST).
003200* 14/01/1994 EEDR TK-00344205  AGREGA ESTRATEGIA POR TOKENS.
003300* 21/05/1994 PEDR TK-00344417  NORMALIZACION DE LETRAS FINALES HEB.
003400* 11/09/1995 PEDR TK-00345588  FUNCION SUGERIR (TOP-3, SIN UMBRAL).
003500* 19/03/1996 EEDR TK-00345790  EMPATES CONSERVAN EL PRIMER INQUI-
003600*                              LINO ENCONTRADO (REGLA B2.2).
003700* 23/01/1998 PEDR TK-00347415  REVISION Y2K: SIN CAMPOS DE FECHA EN
003800*                              ESTA SUBRUTINA, SOLO SE REVISO.
003900* 05/01/1999 EEDR TK-00347980  CIERRE DE CERTIFICACION Y2K.
004000* 14/08/2001 PEDR TK-00349112  TOPE DE PUNTAJE EN 1.000 EN TODAS LAS
004100*                              BONIFICACIONES.
004200* 02/05/2003 EEDR TK-00350244  REESCRITURA DE LA DISTANCIA DE EDI-
004300*                              CION CON MATRIZ DE TRABAJO PROPIA.
004400* 09/05/2005 PEDR TK-00352191  AGREGA EL SUB-PUNTAJE 0.850 DE LA
004500*                              INVERTIDA (PREFIJO) QUE FALTABA;
004600*                              ANTES SE PERDIAN APAREOS REALES POR
004700*                              DEBAJO DEL UMBRAL.
004800* 09/05/2005 EEDR TK-00352191  LA SIMILITUD PARCIAL AHORA PRUEBA
004900*                              TODAS LAS VENTANAS DEL LARGO DE LA
005000*                              CADENA CORTA DENTRO DE LA LARGA, EN
005100*                              VEZ DE SOLO CONTENCION O LA CADENA
005200*                              COMPLETA.
005300* 10/06/2006 PEDR TK-00352215  CONTADOR DE LLAMADAS CON AVISO CADA
005400*                              1000, PARA DETECTAR EN CONSOLA UNA
005500*                              CASCADA QUE SE DISPARA DE MAS.
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300******************************************************************
006400*        C O N S T A N T E S   D E   N O R M A L I Z A C I O N   *
006500*  LETRAS FINALES HEBREAS EMPACADAS Y REDEFINIDAS EN VECTOR       *
006600*  (REGLA B2.1), AL ESTILO DE LA TABLA-DIAS DEL PROGRAMA DE MORAS.*
006700******************************************************************
006800 01  TABLA-FINALES-LIT.
006900     02  FILLER PIC X(02) VALUE 'ךכ'.
007000     02  FILLER PIC X(02) VALUE 'םמ'.
007100     02  FILLER PIC X(02) VALUE 'ןנ'.
007200     02  FILLER PIC X(02) VALUE 'ףפ'.
007300     02  FILLER PIC X(02) VALUE 'ץצ'.
007400 01  TABLA-FINALES REDEFINES TABLA-FINALES-LIT.
007500     02  TAB-FINAL-PAR PIC X(02) OCCURS 5 TIMES.
007600 01  WKS-CANT-FINALES                PIC 9(02) COMP VALUE 5.
007700 01  TABLA-PUNTUACION-LIT.
007800     02  FILLER PIC X(01) VALUE '.'.
007900     02  FILLER PIC X(01) VALUE ','.
008000     02  FILLER PIC X(01) VALUE QUOTE.
008100     02  FILLER PIC X(01) VALUE "'".
008200     02  FILLER PIC X(01) VALUE '״'.
008300 01  TABLA-PUNTUACION REDEFINES TABLA-PUNTUACION-LIT.
008400     02  TAB-PUNTUACION PIC X(01) OCCURS 5 TIMES.
008500 01  WKS-CANT-PUNTUACION             PIC 9(02) COMP VALUE 5.
008600******************************************************************
008700*      A R E A S   D E   T R A B A J O   P A R A   N O R M A     *
008800******************************************************************
008900 01  WKS-CADENA-ENT                  PIC X(40).
009000 01  WKS-CADENA-SAL                   PIC X(40).
009100 01  WKS-PAGADOR-NORM                 PIC X(40).
009200 01  WKS-TENANT-NORM                  PIC X(40).
009300 01  WKS-FULL-NORM                    PIC X(40).
009400 01  WKS-I                           PIC 9(04) COMP VALUE ZERO.
009500 01  WKS-J                           PIC 9(04) COMP VALUE ZERO.
009600 01  WKS-K                           PIC 9(04) COMP VALUE ZERO.
009700******************************************************************
009800*   MEJOR RESULTADO ACUMULADO EN LA CORRIDA DE LA CASCADA        *
009900******************************************************************
010000 01  WKS-MEJOR-RESULTADO.
010100     02  WKS-MEJOR-PUNTAJE           PIC 9V999 VALUE ZERO.
010200     02  WKS-MEJOR-TENANT            PIC X(08) VALUE SPACES.
010300     02  WKS-MEJOR-METODO            PIC X(13) VALUE SPACES.
010400 01  WKS-MEJOR-RESULTADO-R REDEFINES WKS-MEJOR-RESULTADO
010500                                      PIC X(21).
010600 01  WKS-METODO-ACTUAL                PIC X(13) VALUE SPACES.
010700 01  WKS-PUNTAJE-ACTUAL               PIC 9V999 VALUE ZERO.
010800 01  WKS-PUNTAJE-TENANT               PIC 9V999 VALUE ZERO.
010900 01  WKS-PUNTAJE-S                    PIC 9V999 VALUE ZERO.
011000 01  WKS-PUNTAJE-P                    PIC 9V999 VALUE ZERO.
011100 01  WKS-DIFERENCIA-IMP               PIC S9(8)V99 VALUE ZERO.
011200******************************************************************
011300*   CADENAS INVERTIDAS Y DE COMPARACION DIFUSA                  *
011400******************************************************************
011500 01  WKS-INVERTIDO                    PIC X(40).
011600 01  WKS-CAD-A                        PIC X(40).
011700 01  WKS-CAD-B                        PIC X(40).
011800 01  WKS-SIMILITUD-RES                PIC 9V999 VALUE ZERO.
011900 01  WKS-JACCARD-RES                  PIC 9V999 VALUE ZERO.
012000 01  WKS-ES-PREFIJO                   PIC X(01) VALUE 'N'.
012100     88  ES-PREFIJO                              VALUE 'Y'.
012200******************************************************************
012300*   VENTANA DESLIZANTE DE LA SIMILITUD PARCIAL (B2.2)              *
012400******************************************************************
012500 01  WKS-CAD-CORTA                    PIC X(40).
012600 01  WKS-CAD-LARGA                    PIC X(40).
012700 01  WKS-CAD-VENTANA                  PIC X(40).
012800 01  WKS-LARGO-CORTA                  PIC 9(04) COMP VALUE ZERO.
012900 01  WKS-LARGO-LARGA                  PIC 9(04) COMP VALUE ZERO.
013000 01  WKS-OFFSET-VENT                  PIC 9(04) COMP VALUE ZERO.
013100 01  WKS-PUNTAJE-P-MEJOR              PIC 9V999 VALUE ZERO.
013200******************************************************************
013300*   CONJUNTOS DE PALABRAS PARA LA ESTRATEGIA POR TOKENS (B2.2)   *
013400******************************************************************
013500 01  WKS-TOK-PAG OCCURS 10 TIMES       PIC X(20).
013600 01  WKS-CANT-TOK-PAG                  PIC 9(02) COMP VALUE ZERO.
013700 01  WKS-TOK-TEN OCCURS 10 TIMES        PIC X(20).
013800 01  WKS-CANT-TOK-TEN                  PIC 9(02) COMP VALUE ZERO.
013900 01  WKS-INTERSECCION                  PIC 9(02) COMP VALUE ZERO.
014000 01  WKS-UNION-CANT                    PIC 9(02) COMP VALUE ZERO.
014100******************************************************************
014200*   MATRIZ DE PROGRAMACION DINAMICA PARA DISTANCIA DE EDICION    *
014300*   (REDEFINIDA SOBRE UN BLOQUE DE FILLER, LIMITE 40 CARACTERES) *
014400******************************************************************
014500 01  WKS-MATRIZ-DIST.
014600     02  WKS-MATRIZ-REN OCCURS 41 TIMES.
014700         04  WKS-MATRIZ-COL OCCURS 41 TIMES PIC 9(04) COMP.
014800 01  WKS-LARGO-A                      PIC 9(04) COMP VALUE ZERO.
014900 01  WKS-LARGO-B                      PIC 9(04) COMP VALUE ZERO.
015000 01  WKS-LARGO-MAYOR                  PIC 9(04) COMP VALUE ZERO.
015100 01  WKS-COSTO-SUST                   PIC 9(04) COMP VALUE ZERO.
015200 01  WKS-COSTO-MINIMO                 PIC 9(04) COMP VALUE ZERO.
015300 01  WKS-DISTANCIA                    PIC 9(04) COMP VALUE ZERO.
015400******************************************************************
015500*   AREA PARA MANTENER LOS TRES MEJORES EN MODO SUGERIR (B2.6)   *
015600******************************************************************
015700 01  WKS-SUG-TENANT OCCURS 3 TIMES      PIC X(08).
015800 01  WKS-SUG-SCORE  OCCURS 3 TIMES       PIC 9V999.
015900******************************************************************
016000*  CONTADOR DE LLAMADAS: AVISA EN CONSOLA CADA 1000 LLAMADAS DE    *
016100*  CONCIL1, PARA DETECTAR UNA CASCADA QUE SE DISPARA DE MAS.       *
016200******************************************************************
016300 77  WKS-CANT-LLAMADAS               PIC 9(06) COMP VALUE ZERO.
016400 LINKAGE SECTION.
016500 01  LK-FUNCION                      PIC X(12).
016600 01  LK-NOMBRE-PAGADOR                PIC X(40).
016700 01  LK-IMPORTE-ESPERADO              PIC S9(8)V99.
016800 01  LK-IMPORTE-REAL                  PIC S9(8)V99.
016900 01  LK-BONO-FLAG                     PIC X(01).
017000 01  LK-CANT-PADRON                   PIC 9(04) COMP.
017100     COPY LPPADTBL.
017200 01  LK-RES-TENANT                    PIC X(08).
017300 01  LK-RES-SCORE                     PIC 9V999.
017400 01  LK-RES-METODO                    PIC X(13).
017500 01  LK-TOP3.
017600     02  LK-TOP3-REN OCCURS 3 TIMES.
017700         04  LK-TOP3-TENANT            PIC X(08).
017800         04  LK-TOP3-SCORE             PIC 9V999.
017900******************************************************************
018000 PROCEDURE DIVISION USING LK-FUNCION LK-NOMBRE-PAGADOR
018100           LK-IMPORTE-ESPERADO LK-IMPORTE-REAL LK-BONO-FLAG
018200           LK-CANT-PADRON LK-PADRON-TABLA
018300           LK-RES-TENANT LK-RES-SCORE LK-RES-METODO LK-TOP3.
018400******************************************************************
018500 0000-PRINCIPAL SECTION.
018600     ADD 1 TO WKS-CANT-LLAMADAS
018700     IF WKS-CANT-LLAMADAS > 0 AND
018800        WKS-CANT-LLAMADAS / 1000 * 1000 = WKS-CANT-LLAMADAS
018900        DISPLAY 'APAREO1: ' WKS-CANT-LLAMADAS ' LLAMADAS DE CONCIL1'
019000                UPON CONSOLE
019100     END-IF
019200     MOVE SPACES  TO LK-RES-TENANT
019300     MOVE ZERO    TO LK-RES-SCORE
019400     MOVE 'NONE'  TO LK-RES-METODO
019500     MOVE LK-NOMBRE-PAGADOR TO WKS-CADENA-ENT
019600     PERFORM 1010-NORMALIZAR-CADENA
019700     MOVE WKS-CADENA-SAL TO WKS-PAGADOR-NORM
019800     MOVE WKS-PAGADOR-NORM TO WKS-CADENA-ENT
019900     PERFORM 8100-PARTIR-PAGADOR
020000     IF LK-FUNCION = 'APAREAR     '
020100        PERFORM 2000-EVALUAR-PADRON
020200        IF WKS-MEJOR-PUNTAJE >= 0.700
020300           MOVE WKS-MEJOR-TENANT TO LK-RES-TENANT
020400           MOVE WKS-MEJOR-PUNTAJE TO LK-RES-SCORE
020500           MOVE WKS-MEJOR-METODO TO LK-RES-METODO
020600        END-IF
020700     ELSE
020800        PERFORM 3000-SUGERIR-TOP3
020900     END-IF
021000     GOBACK.
021100 0000-PRINCIPAL-E. EXIT.
021200
021300******************************************************************
021400*  B2.1 - NORMALIZACION: MINUSCULAS LATINAS, QUITA PUNTUACION,   *
021500*  MAPEA LETRAS FINALES HEBREAS, COMPACTA ESPACIOS.              *
021600******************************************************************
021700 1010-NORMALIZAR-CADENA SECTION.
021800     MOVE WKS-CADENA-ENT TO WKS-CADENA-SAL
021900     INSPECT WKS-CADENA-SAL CONVERTING
022000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
022100             'abcdefghijklmnopqrstuvwxyz'
022200     PERFORM 1020-QUITAR-UNA-PUNTUACION VARYING WKS-I FROM 1 BY 1
022300             UNTIL WKS-I > WKS-CANT-PUNTUACION
022400     PERFORM 1030-MAPEAR-UNA-FINAL VARYING WKS-I FROM 1 BY 1
022500             UNTIL WKS-I > WKS-CANT-FINALES.
022600 1010-NORMALIZAR-CADENA-E. EXIT.
022700
022800 1020-QUITAR-UNA-PUNTUACION SECTION.
022900     INSPECT WKS-CADENA-SAL REPLACING ALL
023000             TAB-PUNTUACION (WKS-I) BY SPACE.
023100 1020-QUITAR-UNA-PUNTUACION-E. EXIT.
023200
023300 1030-MAPEAR-UNA-FINAL SECTION.
023400     INSPECT WKS-CADENA-SAL REPLACING ALL
023500             TAB-FINAL-PAR (WKS-I) (1 : 1) BY
023600             TAB-FINAL-PAR (WKS-I) (2 : 1).
023700 1030-MAPEAR-UNA-FINAL-E. EXIT.
023800
023900******************************************************************
024000*  B2.2 - CASCADA: EVALUA TODOS LOS INQUILINOS CONTRA LAS CUATRO *
024100*  ESTRATEGIAS, CONSERVA EL MEJOR (EMPATES = EL PRIMERO).        *
024200******************************************************************
024300 2000-EVALUAR-PADRON SECTION.
024400     MOVE ZERO    TO WKS-MEJOR-PUNTAJE
024500     MOVE SPACES  TO WKS-MEJOR-TENANT WKS-MEJOR-METODO
024600     PERFORM 2100-EVALUAR-UN-TENANT VARYING WKS-J FROM 1 BY 1
024700             UNTIL WKS-J > LK-CANT-PADRON
024800     IF LK-BONO-FLAG = 'Y' AND LK-IMPORTE-ESPERADO > ZERO
024900        PERFORM 2900-BONO-IMPORTE
025000     END-IF.
025100 2000-EVALUAR-PADRON-E. EXIT.
025200
025300 2100-EVALUAR-UN-TENANT SECTION.
025400     MOVE LK-PAD-NOMBRE (WKS-J) TO WKS-CADENA-ENT
025500     PERFORM 1010-NORMALIZAR-CADENA
025600     MOVE WKS-CADENA-SAL TO WKS-TENANT-NORM
025700     IF LK-PAD-NOMBRE-COMP (WKS-J) = SPACES
025800        MOVE WKS-TENANT-NORM TO WKS-FULL-NORM
025900     ELSE
026000        MOVE LK-PAD-NOMBRE-COMP (WKS-J) TO WKS-CADENA-ENT
026100        PERFORM 1010-NORMALIZAR-CADENA
026200        MOVE WKS-CADENA-SAL TO WKS-FULL-NORM
026300     END-IF
026400     MOVE WKS-TENANT-NORM TO WKS-CADENA-ENT
026500     PERFORM 8200-PARTIR-TENANT
026600     MOVE ZERO TO WKS-PUNTAJE-TENANT
026700     MOVE ZERO TO WKS-PUNTAJE-ACTUAL
026800     PERFORM 4000-EXACTA
026900     PERFORM 4100-GUARDAR-SI-MEJOR
027000     MOVE ZERO TO WKS-PUNTAJE-ACTUAL
027100     PERFORM 5000-INVERTIDA
027200     PERFORM 4100-GUARDAR-SI-MEJOR
027300     MOVE ZERO TO WKS-PUNTAJE-ACTUAL
027400     PERFORM 6000-DIFUSA
027500     PERFORM 4100-GUARDAR-SI-MEJOR
027600     MOVE ZERO TO WKS-PUNTAJE-ACTUAL
027700     PERFORM 7000-POR-TOKENS
027800     PERFORM 4100-GUARDAR-SI-MEJOR.
027900 2100-EVALUAR-UN-TENANT-E. EXIT.
028000
028100 4100-GUARDAR-SI-MEJOR SECTION.
028200     IF WKS-PUNTAJE-ACTUAL > WKS-PUNTAJE-TENANT
028300        MOVE WKS-PUNTAJE-ACTUAL TO WKS-PUNTAJE-TENANT
028400     END-IF
028500     IF WKS-PUNTAJE-ACTUAL > WKS-MEJOR-PUNTAJE
028600        MOVE WKS-PUNTAJE-ACTUAL TO WKS-MEJOR-PUNTAJE
028700        MOVE LK-PAD-ID (WKS-J)  TO WKS-MEJOR-TENANT
028800        MOVE WKS-METODO-ACTUAL  TO WKS-MEJOR-METODO
028900     END-IF.
029000 4100-GUARDAR-SI-MEJOR-E. EXIT.
029100
029200******************************************************************
029300*  ESTRATEGIA EXACTA (B2.2).                                     *
029400******************************************************************
029500 4000-EXACTA SECTION.
029600     MOVE 'EXACT'       TO WKS-METODO-ACTUAL
029700     IF WKS-PAGADOR-NORM = WKS-TENANT-NORM OR
029800        WKS-PAGADOR-NORM = WKS-FULL-NORM
029900        MOVE 1.000 TO WKS-PUNTAJE-ACTUAL
030000     END-IF.
030100 4000-EXACTA-E. EXIT.
030200
030300******************************************************************
030400*  ESTRATEGIA NOMBRE INVERTIDO (B2.2): COMPARA EL PAGADOR CON    *
030500*  LOS TOKENS DEL INQUILINO EN ORDEN INVERSO (Y VICEVERSA).      *
030600*  SI NO HAY COINCIDENCIA EXACTA INVERTIDA (0.950), SE PRUEBA SI *
030700*  EL PAGADOR INVERTIDO ES PREFIJO (O TIENE COMO PREFIJO) AL     *
030800*  NOMBRE O AL NOMBRE COMPLETO DEL INQUILINO (0.850).            *
030900******************************************************************
031000 5000-INVERTIDA SECTION.
031100     MOVE 'REVERSED-NAME' TO WKS-METODO-ACTUAL
031200     IF WKS-CANT-TOK-PAG >= 2
031300        MOVE SPACES TO WKS-INVERTIDO
031400        PERFORM 5010-AGREGAR-TOKEN-PAG-INV
031500                VARYING WKS-I FROM WKS-CANT-TOK-PAG BY -1
031600                UNTIL WKS-I < 1
031700        IF WKS-INVERTIDO = WKS-TENANT-NORM OR
031800           WKS-INVERTIDO = WKS-FULL-NORM
031900           MOVE 0.950 TO WKS-PUNTAJE-ACTUAL
032000        ELSE
032100           PERFORM 5025-PROBAR-PREFIJO-INVERTIDO
032200        END-IF
032300     END-IF
032400     IF WKS-PUNTAJE-ACTUAL < 0.950 AND WKS-CANT-TOK-TEN >= 2
032500        MOVE SPACES TO WKS-INVERTIDO
032600        PERFORM 5020-AGREGAR-TOKEN-TEN-INV
032700                VARYING WKS-I FROM WKS-CANT-TOK-TEN BY -1
032800                UNTIL WKS-I < 1
032900        IF WKS-INVERTIDO = WKS-PAGADOR-NORM
033000           MOVE 0.950 TO WKS-PUNTAJE-ACTUAL
033100        END-IF
033200     END-IF.
033300 5000-INVERTIDA-E. EXIT.
033400
033500 5025-PROBAR-PREFIJO-INVERTIDO SECTION.
033600     MOVE WKS-INVERTIDO   TO WKS-CAD-A
033700     MOVE WKS-TENANT-NORM TO WKS-CAD-B
033800     PERFORM 5030-ES-PREFIJO
033900     IF ES-PREFIJO
034000        MOVE 0.850 TO WKS-PUNTAJE-ACTUAL
034100     ELSE
034200        MOVE WKS-INVERTIDO TO WKS-CAD-A
034300        MOVE WKS-FULL-NORM TO WKS-CAD-B
034400        PERFORM 5030-ES-PREFIJO
034500        IF ES-PREFIJO
034600           MOVE 0.850 TO WKS-PUNTAJE-ACTUAL
034700        END-IF
034800     END-IF.
034900 5025-PROBAR-PREFIJO-INVERTIDO-E. EXIT.
035000
035100******************************************************************
035200*  5030 - VERDADERO (WKS-ES-PREFIJO) CUANDO WKS-CAD-A ES PREFIJO  *
035300*  DE WKS-CAD-B O WKS-CAD-B ES PREFIJO DE WKS-CAD-A.  REUSA LA    *
035400*  MISMA RUTINA DE MEDICION DE LARGOS QUE LA DISTANCIA DIFUSA.    *
035500******************************************************************
035600 5030-ES-PREFIJO SECTION.
035700     MOVE 'N' TO WKS-ES-PREFIJO
035800     PERFORM 6310-MEDIR-LARGOS
035900     IF WKS-LARGO-A > ZERO AND WKS-LARGO-B > ZERO
036000        IF WKS-LARGO-A <= WKS-LARGO-B
036100           IF WKS-CAD-A (1 : WKS-LARGO-A) =
036200              WKS-CAD-B (1 : WKS-LARGO-A)
036300              MOVE 'Y' TO WKS-ES-PREFIJO
036400           END-IF
036500        ELSE
036600           IF WKS-CAD-B (1 : WKS-LARGO-B) =
036700              WKS-CAD-A (1 : WKS-LARGO-B)
036800              MOVE 'Y' TO WKS-ES-PREFIJO
036900           END-IF
037000        END-IF
037100     END-IF.
037200 5030-ES-PREFIJO-E. EXIT.
037300
037400 5010-AGREGAR-TOKEN-PAG-INV SECTION.
037500     MOVE WKS-INVERTIDO TO WKS-CADENA-SAL
037600     STRING WKS-CADENA-SAL DELIMITED BY SPACE
037700            ' ' DELIMITED BY SIZE
037800            WKS-TOK-PAG (WKS-I) DELIMITED BY SPACE
037900            INTO WKS-INVERTIDO.
038000 5010-AGREGAR-TOKEN-PAG-INV-E. EXIT.
038100
038200 5020-AGREGAR-TOKEN-TEN-INV SECTION.
038300     MOVE WKS-INVERTIDO TO WKS-CADENA-SAL
038400     STRING WKS-CADENA-SAL DELIMITED BY SPACE
038500            ' ' DELIMITED BY SIZE
038600            WKS-TOK-TEN (WKS-I) DELIMITED BY SPACE
038700            INTO WKS-INVERTIDO.
038800 5020-AGREGAR-TOKEN-TEN-INV-E. EXIT.
038900
039000******************************************************************
039100*  ESTRATEGIA DIFUSA (B2.2): S = SIMILITUD DE TODA LA CADENA,    *
039200*  P = SIMILITUD PARCIAL (UNA CADENA CONTIENE A LA OTRA).        *
039300******************************************************************
039400 6000-DIFUSA SECTION.
039500     MOVE 'FUZZY' TO WKS-METODO-ACTUAL
039600     MOVE WKS-PAGADOR-NORM TO WKS-CAD-A
039700     MOVE WKS-TENANT-NORM  TO WKS-CAD-B
039800     PERFORM 6100-SIMILITUD-COMPLETA
039900     MOVE WKS-SIMILITUD-RES TO WKS-PUNTAJE-S
040000     PERFORM 6200-SIMILITUD-PARCIAL
040100     MOVE WKS-SIMILITUD-RES TO WKS-PUNTAJE-P
040200     MOVE WKS-PAGADOR-NORM TO WKS-CAD-A
040300     MOVE WKS-FULL-NORM    TO WKS-CAD-B
040400     PERFORM 6100-SIMILITUD-COMPLETA
040500     IF WKS-SIMILITUD-RES > WKS-PUNTAJE-S
040600        MOVE WKS-SIMILITUD-RES TO WKS-PUNTAJE-S
040700     END-IF
040800     PERFORM 6200-SIMILITUD-PARCIAL
040900     IF WKS-SIMILITUD-RES > WKS-PUNTAJE-P
041000        MOVE WKS-SIMILITUD-RES TO WKS-PUNTAJE-P
041100     END-IF
041200     COMPUTE WKS-PUNTAJE-ACTUAL ROUNDED =
041300             0.7 * WKS-PUNTAJE-S + 0.3 * WKS-PUNTAJE-P.
041400 6000-DIFUSA-E. EXIT.
041500
041600 6100-SIMILITUD-COMPLETA SECTION.
041700*    REGRESA EN WKS-SIMILITUD-RES: 1 - (DISTANCIA / LARGO-MAYOR)
041800*    ENTRE WKS-CAD-A Y WKS-CAD-B.
041900     PERFORM 6300-CALCULAR-DISTANCIA
042000     IF WKS-LARGO-MAYOR = ZERO
042100        MOVE 1.000 TO WKS-SIMILITUD-RES
042200     ELSE
042300        COMPUTE WKS-SIMILITUD-RES ROUNDED =
042400                1 - (WKS-DISTANCIA / WKS-LARGO-MAYOR)
042500     END-IF.
042600 6100-SIMILITUD-COMPLETA-E. EXIT.
042700
042800 6200-SIMILITUD-PARCIAL SECTION.
042900*    MEJOR SIMILITUD DEL PAGADOR CONTRA CUALQUIER VENTANA DEL       *
043000*    MISMO LARGO DENTRO DE LA CADENA MAYOR (WKS-CAD-A O WKS-CAD-B,  *
043100*    LA QUE RESULTE MAS LARGA).  SI LA CORTA ESTA CONTENIDA COMO    *
043200*    SUBCADENA EXACTA, UNA DE LAS VENTANAS LA IGUALA Y DA 1.000.    *
043300     MOVE ZERO TO WKS-PUNTAJE-P-MEJOR
043400     PERFORM 6310-MEDIR-LARGOS
043500     IF WKS-LARGO-A = ZERO OR WKS-LARGO-B = ZERO
043600        MOVE ZERO TO WKS-SIMILITUD-RES
043700     ELSE
043800        IF WKS-LARGO-A <= WKS-LARGO-B
043900           MOVE WKS-CAD-A TO WKS-CAD-CORTA
044000           MOVE WKS-CAD-B TO WKS-CAD-LARGA
044100           MOVE WKS-LARGO-A TO WKS-LARGO-CORTA
044200           MOVE WKS-LARGO-B TO WKS-LARGO-LARGA
044300        ELSE
044400           MOVE WKS-CAD-B TO WKS-CAD-CORTA
044500           MOVE WKS-CAD-A TO WKS-CAD-LARGA
044600           MOVE WKS-LARGO-B TO WKS-LARGO-CORTA
044700           MOVE WKS-LARGO-A TO WKS-LARGO-LARGA
044800        END-IF
044900        PERFORM 6210-PROBAR-UNA-VENTANA
045000                VARYING WKS-OFFSET-VENT FROM 1 BY 1
045100                UNTIL WKS-OFFSET-VENT >
045200                      WKS-LARGO-LARGA - WKS-LARGO-CORTA + 1
045300        MOVE WKS-PUNTAJE-P-MEJOR TO WKS-SIMILITUD-RES
045400     END-IF.
045500 6200-SIMILITUD-PARCIAL-E. EXIT.
045600
045700 6210-PROBAR-UNA-VENTANA SECTION.
045800     MOVE SPACES TO WKS-CAD-VENTANA
045900     MOVE WKS-CAD-LARGA (WKS-OFFSET-VENT : WKS-LARGO-CORTA)
046000          TO WKS-CAD-VENTANA
046100     MOVE WKS-CAD-CORTA   TO WKS-CAD-A
046200     MOVE WKS-CAD-VENTANA TO WKS-CAD-B
046300     PERFORM 6100-SIMILITUD-COMPLETA
046400     IF WKS-SIMILITUD-RES > WKS-PUNTAJE-P-MEJOR
046500        MOVE WKS-SIMILITUD-RES TO WKS-PUNTAJE-P-MEJOR
046600     END-IF.
046700 6210-PROBAR-UNA-VENTANA-E. EXIT.
046800
046900******************************************************************
047000*  6300 - CALCULA LA DISTANCIA DE EDICION (LEVENSHTEIN) ENTRE    *
047100*  WKS-CAD-A Y WKS-CAD-B USANDO LA MATRIZ DE TRABAJO, LIMITADA A *
047200*  40 CARACTERES POR CADENA.  REGRESA EN WKS-DISTANCIA Y EN      *
047300*  WKS-LARGO-MAYOR EL MAYOR DE LOS DOS LARGOS.                   *
047400******************************************************************
047500 6300-CALCULAR-DISTANCIA SECTION.
047600     PERFORM 6310-MEDIR-LARGOS
047700     MOVE WKS-LARGO-A TO WKS-LARGO-MAYOR
047800     IF WKS-LARGO-B > WKS-LARGO-MAYOR
047900        MOVE WKS-LARGO-B TO WKS-LARGO-MAYOR
048000     END-IF
048100     IF WKS-LARGO-A = ZERO OR WKS-LARGO-B = ZERO
048200        MOVE WKS-LARGO-MAYOR TO WKS-DISTANCIA
048300     ELSE
048400        PERFORM 6320-INICIALIZAR-MATRIZ
048500        PERFORM 6330-LLENAR-MATRIZ
048600        MOVE WKS-MATRIZ-COL (WKS-LARGO-A + 1) (WKS-LARGO-B + 1)
048700             TO WKS-DISTANCIA
048800     END-IF.
048900 6300-CALCULAR-DISTANCIA-E. EXIT.
049000
049100 6310-MEDIR-LARGOS SECTION.
049200     MOVE ZERO TO WKS-LARGO-A WKS-LARGO-B
049300     PERFORM 6311-MEDIR-UNA-POSICION VARYING WKS-I FROM 40 BY -1
049400             UNTIL WKS-I < 1.
049500 6310-MEDIR-LARGOS-E. EXIT.
049600
049700 6311-MEDIR-UNA-POSICION SECTION.
049800     IF WKS-LARGO-A = ZERO AND WKS-CAD-A (WKS-I : 1) NOT = SPACE
049900        MOVE WKS-I TO WKS-LARGO-A
050000     END-IF
050100     IF WKS-LARGO-B = ZERO AND WKS-CAD-B (WKS-I : 1) NOT = SPACE
050200        MOVE WKS-I TO WKS-LARGO-B
050300     END-IF.
050400 6311-MEDIR-UNA-POSICION-E. EXIT.
050500
050600 6320-INICIALIZAR-MATRIZ SECTION.
050700     PERFORM 6321-INICIALIZAR-RENGLON VARYING WKS-I FROM 1 BY 1
050800             UNTIL WKS-I > WKS-LARGO-A + 1
050900     PERFORM 6322-INICIALIZAR-COLUMNA VARYING WKS-J FROM 1 BY 1
051000             UNTIL WKS-J > WKS-LARGO-B + 1.
051100 6320-INICIALIZAR-MATRIZ-E. EXIT.
051200
051300 6321-INICIALIZAR-RENGLON SECTION.
051400     COMPUTE WKS-MATRIZ-COL (WKS-I) (1) = WKS-I - 1.
051500 6321-INICIALIZAR-RENGLON-E. EXIT.
051600
051700 6322-INICIALIZAR-COLUMNA SECTION.
051800     COMPUTE WKS-MATRIZ-COL (1) (WKS-J) = WKS-J - 1.
051900 6322-INICIALIZAR-COLUMNA-E. EXIT.
052000
052100 6330-LLENAR-MATRIZ SECTION.
052200     PERFORM 6331-LLENAR-UN-RENGLON VARYING WKS-I FROM 2 BY 1
052300             UNTIL WKS-I > WKS-LARGO-A + 1.
052400 6330-LLENAR-MATRIZ-E. EXIT.
052500
052600 6331-LLENAR-UN-RENGLON SECTION.
052700     PERFORM 6332-LLENAR-UNA-CELDA VARYING WKS-J FROM 2 BY 1
052800             UNTIL WKS-J > WKS-LARGO-B + 1.
052900 6331-LLENAR-UN-RENGLON-E. EXIT.
053000
053100 6332-LLENAR-UNA-CELDA SECTION.
053200     IF WKS-CAD-A (WKS-I - 1 : 1) = WKS-CAD-B (WKS-J - 1 : 1)
053300        MOVE ZERO TO WKS-COSTO-SUST
053400     ELSE
053500        MOVE 1 TO WKS-COSTO-SUST
053600     END-IF
053700     COMPUTE WKS-COSTO-MINIMO =
053800             WKS-MATRIZ-COL (WKS-I - 1) (WKS-J) + 1
053900     IF WKS-MATRIZ-COL (WKS-I) (WKS-J - 1) + 1 <
054000        WKS-COSTO-MINIMO
054100        COMPUTE WKS-COSTO-MINIMO =
054200                WKS-MATRIZ-COL (WKS-I) (WKS-J - 1) + 1
054300     END-IF
054400     IF WKS-MATRIZ-COL (WKS-I - 1) (WKS-J - 1) +
054500        WKS-COSTO-SUST < WKS-COSTO-MINIMO
054600        COMPUTE WKS-COSTO-MINIMO =
054700           WKS-MATRIZ-COL (WKS-I - 1) (WKS-J - 1) +
054800           WKS-COSTO-SUST
054900     END-IF
055000     MOVE WKS-COSTO-MINIMO TO WKS-MATRIZ-COL (WKS-I) (WKS-J).
055100 6332-LLENAR-UNA-CELDA-E. EXIT.
055200
055300******************************************************************
055400*  ESTRATEGIA POR TOKENS (B2.2): JACCARD + BONO DE PALABRA COMUN *
055500******************************************************************
055600 7000-POR-TOKENS SECTION.
055700     MOVE 'TOKEN-BASED' TO WKS-METODO-ACTUAL
055800     PERFORM 7100-JACCARD-CONTRA-TENANT
055900     MOVE WKS-JACCARD-RES TO WKS-PUNTAJE-ACTUAL
056000     PERFORM 7200-JACCARD-CONTRA-FULL
056100     IF WKS-JACCARD-RES > WKS-PUNTAJE-ACTUAL
056200        MOVE WKS-JACCARD-RES TO WKS-PUNTAJE-ACTUAL
056300     END-IF
056400     IF WKS-PUNTAJE-ACTUAL > ZERO AND WKS-PUNTAJE-ACTUAL < 1.000
056500        ADD 0.150 TO WKS-PUNTAJE-ACTUAL
056600     END-IF
056700     IF WKS-PUNTAJE-ACTUAL > 1.000
056800        MOVE 1.000 TO WKS-PUNTAJE-ACTUAL
056900     END-IF.
057000 7000-POR-TOKENS-E. EXIT.
057100
057200 7100-JACCARD-CONTRA-TENANT SECTION.
057300     MOVE ZERO TO WKS-INTERSECCION WKS-UNION-CANT
057400     PERFORM 7110-CONTAR-UNA-FILA VARYING WKS-I FROM 1 BY 1
057500             UNTIL WKS-I > WKS-CANT-TOK-PAG
057600     COMPUTE WKS-UNION-CANT =
057700             WKS-CANT-TOK-PAG + WKS-CANT-TOK-TEN - WKS-INTERSECCION
057800     IF WKS-UNION-CANT = ZERO
057900        MOVE ZERO TO WKS-JACCARD-RES
058000     ELSE
058100        COMPUTE WKS-JACCARD-RES ROUNDED =
058200                WKS-INTERSECCION / WKS-UNION-CANT
058300     END-IF.
058400 7100-JACCARD-CONTRA-TENANT-E. EXIT.
058500
058600 7110-CONTAR-UNA-FILA SECTION.
058700     PERFORM 7120-COMPARAR-UN-TOKEN VARYING WKS-K FROM 1 BY 1
058800             UNTIL WKS-K > WKS-CANT-TOK-TEN.
058900 7110-CONTAR-UNA-FILA-E. EXIT.
059000
059100 7120-COMPARAR-UN-TOKEN SECTION.
059200     IF WKS-TOK-PAG (WKS-I) = WKS-TOK-TEN (WKS-K)
059300        ADD 1 TO WKS-INTERSECCION
059400     END-IF.
059500 7120-COMPARAR-UN-TOKEN-E. EXIT.
059600
059700 7200-JACCARD-CONTRA-FULL SECTION.
059800     MOVE WKS-FULL-NORM TO WKS-CADENA-ENT
059900     PERFORM 8200-PARTIR-TENANT
060000     PERFORM 7100-JACCARD-CONTRA-TENANT
060100     MOVE WKS-TENANT-NORM TO WKS-CADENA-ENT
060200     PERFORM 8200-PARTIR-TENANT.
060300 7200-JACCARD-CONTRA-FULL-E. EXIT.
060400
060500******************************************************************
060600*  B2.3 - BONO DE IMPORTE: SI EL MONTO ESPERADO Y EL REAL         *
060700*  DIFIEREN EN MENOS DE Q1.00, SUMA 0.200 AL MEJOR PUNTAJE.       *
060800******************************************************************
060900 2900-BONO-IMPORTE SECTION.
061000     COMPUTE WKS-DIFERENCIA-IMP =
061100             LK-IMPORTE-ESPERADO - LK-IMPORTE-REAL
061200     IF WKS-DIFERENCIA-IMP < ZERO
061300        COMPUTE WKS-DIFERENCIA-IMP = WKS-DIFERENCIA-IMP * -1
061400     END-IF
061500     IF WKS-DIFERENCIA-IMP < 1.00
061600        IF WKS-MEJOR-PUNTAJE = ZERO
061700           MOVE 'AMOUNT'      TO WKS-MEJOR-METODO
061800        END-IF
061900        ADD 0.200 TO WKS-MEJOR-PUNTAJE
062000        IF WKS-MEJOR-PUNTAJE > 1.000
062100           MOVE 1.000 TO WKS-MEJOR-PUNTAJE
062200        END-IF
062300     END-IF.
062400 2900-BONO-IMPORTE-E. EXIT.
062500
062600******************************************************************
062700*  B2.6 - SUGERENCIAS: CADA INQUILINO POR SEPARADO, SIN BONO DE  *
062800*  IMPORTE NI UMBRAL, TOP-3 DESCENDENTE.                         *
062900******************************************************************
063000 3000-SUGERIR-TOP3 SECTION.
063100     MOVE SPACES TO WKS-SUG-TENANT (1) WKS-SUG-TENANT (2)
063200                    WKS-SUG-TENANT (3)
063300     MOVE ZERO   TO WKS-SUG-SCORE (1) WKS-SUG-SCORE (2)
063400                    WKS-SUG-SCORE (3)
063500     PERFORM 3050-EVALUAR-Y-ACOMODAR VARYING WKS-J FROM 1 BY 1
063600             UNTIL WKS-J > LK-CANT-PADRON
063700     MOVE WKS-SUG-TENANT (1) TO LK-TOP3-TENANT (1)
063800     MOVE WKS-SUG-SCORE  (1) TO LK-TOP3-SCORE  (1)
063900     MOVE WKS-SUG-TENANT (2) TO LK-TOP3-TENANT (2)
064000     MOVE WKS-SUG-SCORE  (2) TO LK-TOP3-SCORE  (2)
064100     MOVE WKS-SUG-TENANT (3) TO LK-TOP3-TENANT (3)
064200     MOVE WKS-SUG-SCORE  (3) TO LK-TOP3-SCORE  (3).
064300 3000-SUGERIR-TOP3-E. EXIT.
064400
064500 3050-EVALUAR-Y-ACOMODAR SECTION.
064600     PERFORM 2100-EVALUAR-UN-TENANT
064700     IF WKS-PUNTAJE-TENANT > ZERO
064800        PERFORM 3100-ACOMODAR-EN-TOP3
064900     END-IF.
065000 3050-EVALUAR-Y-ACOMODAR-E. EXIT.
065100
065200 3100-ACOMODAR-EN-TOP3 SECTION.
065300     IF WKS-PUNTAJE-TENANT > WKS-SUG-SCORE (1)
065400        MOVE WKS-SUG-TENANT (2) TO WKS-SUG-TENANT (3)
065500        MOVE WKS-SUG-SCORE  (2) TO WKS-SUG-SCORE  (3)
065600        MOVE WKS-SUG-TENANT (1) TO WKS-SUG-TENANT (2)
065700        MOVE WKS-SUG-SCORE  (1) TO WKS-SUG-SCORE  (2)
065800        MOVE LK-PAD-ID (WKS-J)  TO WKS-SUG-TENANT (1)
065900        MOVE WKS-PUNTAJE-TENANT TO WKS-SUG-SCORE  (1)
066000     ELSE
066100        IF WKS-PUNTAJE-TENANT > WKS-SUG-SCORE (2)
066200           MOVE WKS-SUG-TENANT (2) TO WKS-SUG-TENANT (3)
066300           MOVE WKS-SUG-SCORE  (2) TO WKS-SUG-SCORE  (3)
066400           MOVE LK-PAD-ID (WKS-J)  TO WKS-SUG-TENANT (2)
066500           MOVE WKS-PUNTAJE-TENANT TO WKS-SUG-SCORE  (2)
066600        ELSE
066700           IF WKS-PUNTAJE-TENANT > WKS-SUG-SCORE (3)
066800              MOVE LK-PAD-ID (WKS-J)  TO WKS-SUG-TENANT (3)
066900              MOVE WKS-PUNTAJE-TENANT TO WKS-SUG-SCORE  (3)
067000           END-IF
067100        END-IF
067200     END-IF.
067300 3100-ACOMODAR-EN-TOP3-E. EXIT.
067400
067500******************************************************************
067600*  8100/8200 - PARTEN UNA CADENA EN PALABRAS (TOKENS) POR        *
067700*  ESPACIOS.  WKS-CADENA-ENT ES LA ENTRADA EN AMBOS CASOS.       *
067800******************************************************************
067900 8100-PARTIR-PAGADOR SECTION.
068000     MOVE ZERO TO WKS-CANT-TOK-PAG
068100     MOVE SPACES TO WKS-TOK-PAG (1) WKS-TOK-PAG (2) WKS-TOK-PAG (3)
068200                    WKS-TOK-PAG (4) WKS-TOK-PAG (5) WKS-TOK-PAG (6)
068300                    WKS-TOK-PAG (7) WKS-TOK-PAG (8) WKS-TOK-PAG (9)
068400                    WKS-TOK-PAG (10)
068500     UNSTRING WKS-CADENA-ENT DELIMITED BY ALL SPACE
068600        INTO WKS-TOK-PAG (1) WKS-TOK-PAG (2) WKS-TOK-PAG (3)
068700             WKS-TOK-PAG (4) WKS-TOK-PAG (5) WKS-TOK-PAG (6)
068800             WKS-TOK-PAG (7) WKS-TOK-PAG (8) WKS-TOK-PAG (9)
068900             WKS-TOK-PAG (10)
069000        TALLYING IN WKS-CANT-TOK-PAG.
069100 8100-PARTIR-PAGADOR-E. EXIT.
069200
069300 8200-PARTIR-TENANT SECTION.
069400     MOVE ZERO TO WKS-CANT-TOK-TEN
069500     MOVE SPACES TO WKS-TOK-TEN (1) WKS-TOK-TEN (2) WKS-TOK-TEN (3)
069600                    WKS-TOK-TEN (4) WKS-TOK-TEN (5) WKS-TOK-TEN (6)
069700                    WKS-TOK-TEN (7) WKS-TOK-TEN (8) WKS-TOK-TEN (9)
069800                    WKS-TOK-TEN (10)
069900     UNSTRING WKS-CADENA-ENT DELIMITED BY ALL SPACE
070000        INTO WKS-TOK-TEN (1) WKS-TOK-TEN (2) WKS-TOK-TEN (3)
070100             WKS-TOK-TEN (4) WKS-TOK-TEN (5) WKS-TOK-TEN (6)
070200             WKS-TOK-TEN (7) WKS-TOK-TEN (8) WKS-TOK-TEN (9)
070300             WKS-TOK-TEN (10)
070400        TALLYING IN WKS-CANT-TOK-TEN.
070500 8200-PARTIR-TENANT-E. EXIT.
