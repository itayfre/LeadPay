000100******************************************************************
000200* FECHA       : 30/01/1995                                       *
000300* PROGRAMADOR : E. RAMIREZ (EEDR)                                 *
000400* APLICACION  : CONDOMINIOS - MANTENIMIENTO DE EDIFICIOS          *
000500* PROGRAMA    : CMCB4B04                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LEE EL ESTADO DE CUENTA (TENSTS) Y EL PADRON      *
000800*             : (TENROS, PARA TELEFONO E IDIOMA) Y GENERA LOS     *
000900*             : AVISOS DE COBRO POR INQUILINO: RECORDATORIO, PAGO *
001000*             : PARCIAL, SOBREPAGO O TELEFONO INVALIDO.           *
001100* ARCHIVOS    : BLDCTL=E, TENROS=E, TENSTS=E, MSGGEN=S            *
001200* ACCION (ES) : A=ACTUALIZA                                       *
001300* PROGRAMA(S) : NINGUNO (TERCER PASO DEL CICLO, DESPUES DE        *
001400*             : ESTADO1)                                          *
001500* CANAL       : BATCH NOCTURNO                                    *
001600* INSTALADO   : DD/MM/AAAA                                        *
001700* BPM/RATIONAL: 345003                                            *
001800* NOMBRE      : AVISOS DE COBRO DE MANTENIMIENTO                  *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.                    AVISOS1.
002200 AUTHOR.                        ERICK RAMIREZ.
002300 INSTALLATION.                  BANCO - AREA CONDOMINIOS.
002400 DATE-WRITTEN.                  30/01/1995.
002500 DATE-COMPILED.
002600 SECURITY.                      USO INTERNO - SOLO PRODUCCION.
002700******************************************************************
002800*                    B I T A C O R A   D E   C A M B I O S       *
002900******************************************************************
003000* 30/01/1995 EEDR TK-00345003  VERSION ORIGINAL, SOLO RECORDATORIO.
003100* 11/09/1995 PEDR TK-00345589  AGREGA PAGO PARCIAL Y SOBREPAGO.
003200* 19/03/1996 EEDR TK-00345791  VALIDACION DE TELEFONO (B5.3) Y
003300*                              RENGLON DE ERROR 'INVALID-PHONE'.
003400* 17/06/1997 PEDR TK-00346892  PLANTILLA EN HEBREO E INGLES SEGUN
003500*                              IDIOMA DEL INQUILINO.
003600* 23/01/1998 EEDR TK-00347417  REVISION PARA EL AÑO 2000 (Y2K): SIN
003700*             CAMPOS DE FECHA PROPIOS, SOLO PERIODO MM/AAAA YA A 4
003800*             DIGITOS DE AÑO DESDE BLDCTL.
003900* 05/01/1999 PEDR TK-00347982  CIERRE DE CERTIFICACION Y2K.
004000* 14/08/2001 EEDR TK-00349114  SWITCH UPSI PARA INCLUIR TODOS LOS
004100*                              ESTADOS, NO SOLO LOS EN MORA.
004200* 22/02/2004 PEDR TK-00351006  MONTOS DEL AVISO REDONDEADOS A
004300*                              SHEKELS ENTEROS (MITAD-ARRIBA).
004400* 10/06/2006 EEDR TK-00352213  HORA DE CORRIDA EN LA BITACORA DE
004500*                              CONSOLA, PARA CRUZAR CONTRA EL LOG
004600*                              DEL JOB NOCTURNO (B3.5).
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 IS SW-TODOS-ESTADOS.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT BLDCTL  ASSIGN   TO BLDCTL
005600            ORGANIZATION     IS LINE SEQUENTIAL
005700            FILE STATUS      IS FS-BLDCTL
005800                                FSE-BLDCTL.
005900     SELECT TENROS  ASSIGN   TO TENROS
006000            ORGANIZATION     IS LINE SEQUENTIAL
006100            FILE STATUS      IS FS-TENROS
006200                                FSE-TENROS.
006300     SELECT TENSTS  ASSIGN   TO TENSTS
006400            ORGANIZATION     IS LINE SEQUENTIAL
006500            FILE STATUS      IS FS-TENSTS
006600                                FSE-TENSTS.
006700     SELECT MSGGEN  ASSIGN   TO MSGGEN
006800            ORGANIZATION     IS LINE SEQUENTIAL
006900            FILE STATUS      IS FS-MSGGEN
007000                                FSE-MSGGEN.
007100 DATA DIVISION.
007200 FILE SECTION.
007300*1 -->CONTROL DE EDIFICIO Y PERIODO
007400 FD  BLDCTL.
007500     COPY LPBLDREC.
007600*2 -->PADRON, SOLO SE USA PARA TELEFONO E IDIOMA
007700 FD  TENROS.
007800     COPY LPTENREC.
007900*3 -->ESTADO DE CUENTA POR INQUILINO, GENERADO POR ESTADO1
008000 FD  TENSTS.
008100     COPY LPSTSREC.
008200*4 -->AVISOS DE COBRO GENERADOS (SALIDA)
008300 FD  MSGGEN.
008400     COPY LPMSGREC.
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
008800******************************************************************
008900 01  WKS-FS-STATUS.
009000     02  FS-BLDCTL                 PIC 9(02) VALUE ZEROES.
009100     02  FSE-BLDCTL.
009200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
009300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
009400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
009500     02  FS-TENROS                 PIC 9(02) VALUE ZEROES.
009600     02  FSE-TENROS.
009700         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
009800         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
009900         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010000     02  FS-TENSTS                 PIC 9(02) VALUE ZEROES.
010100     02  FSE-TENSTS.
010200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
010500     02  FS-MSGGEN                 PIC 9(02) VALUE ZEROES.
010600     02  FSE-MSGGEN.
010700         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
010800         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
010900         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
011000*      VARIABLES RUTINA DE FSE
011100     02  PROGRAMA                  PIC X(08) VALUE SPACES.
011200     02  ARCHIVO                   PIC X(08) VALUE SPACES.
011300     02  ACCION                    PIC X(10) VALUE SPACES.
011400     02  LLAVE                     PIC X(32) VALUE SPACES.
011500******************************************************************
011600*    P A D R O N   E N   T A B L A   (SOLO TELEFONO/IDIOMA)      *
011700******************************************************************
011800 01  WKS-PADRON-TABLA.
011900     02  WKS-PAD-REN OCCURS 500 TIMES.
012000         04  WKS-PAD-ID            PIC X(08).
012100         04  WKS-PAD-TELEFONO      PIC X(15).
012200         04  WKS-PAD-IDIOMA        PIC X(02).
012300 01  WKS-CANT-PADRON                PIC 9(04) COMP VALUE ZERO.
012400 01  WKS-I                          PIC 9(04) COMP VALUE ZERO.
012500******************************************************************
012600*   RENGLON ACTUAL: TELEFONO E IDIOMA ENCONTRADOS EN EL PADRON,  *
012700*   MONTOS DEL AVISO Y TEXTO ARMADO PARA BITACORA DE CONSOLA.    *
012800******************************************************************
012900 01  WKS-RENGLON-ACTUAL.
013000     02  WKS-TELEFONO               PIC X(15) VALUE SPACES.
013100     02  WKS-IDIOMA                 PIC X(02) VALUE SPACES.
013200     02  WKS-DIGITOS                PIC 9(15) COMP VALUE ZERO.
013300     02  WKS-CANT-DIGITOS            PIC 9(02) COMP VALUE ZERO.
013400     02  WKS-TEL-VALIDO             PIC X(01) VALUE 'N'.
013500         88  TEL-ES-VALIDO                    VALUE 'Y'.
013600 01  WKS-MONTOS-AVISO.
013700     02  WKS-DEBE                   PIC S9(8)V99 VALUE ZERO.
013800     02  WKS-RESTANTE               PIC S9(8)V99 VALUE ZERO.
013900     02  WKS-SOBREPAGO              PIC S9(8)V99 VALUE ZERO.
014000 01  WKS-MONTOS-AVISO-R REDEFINES WKS-MONTOS-AVISO
014100                                    PIC X(30).
014200 01  WKS-MONTO-ENTERO               PIC 9(08) COMP VALUE ZERO.
014300 01  WKS-MONTO-EDIT                 PIC Z(07)9.
014400 01  WKS-PERIODO-EDIT                PIC 99B9999.
014500 01  WKS-TIPO-AVISO                 PIC X(16) VALUE SPACES.
014600 01  WKS-TEXTO-AVISO                PIC X(100) VALUE SPACES.
014700******************************************************************
014800*             C O N T A D O R E S   D E   L A   C O R R I D A    *
014900******************************************************************
015000 01  WKS-CONTADORES.
015100     02  WKS-TOTAL-AVISOS           PIC 9(04) COMP VALUE ZERO.
015200     02  WKS-TOTAL-RECORDATORIO     PIC 9(04) COMP VALUE ZERO.
015300     02  WKS-TOTAL-PARCIAL          PIC 9(04) COMP VALUE ZERO.
015400     02  WKS-TOTAL-SOBREPAGO        PIC 9(04) COMP VALUE ZERO.
015500     02  WKS-TOTAL-TEL-INVALIDO     PIC 9(04) COMP VALUE ZERO.
015600 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES
015700                                    PIC X(10).
015800 01  WKS-FLAGS.
015900     02  WKS-FIN-TENROS             PIC 9(01) VALUE ZEROES.
016000         88  FIN-TENROS                        VALUE 1.
016100     02  WKS-FIN-TENSTS             PIC 9(01) VALUE ZEROES.
016200         88  FIN-TENSTS                        VALUE 1.
016300     02  WKS-ENCONTRO-TEL           PIC 9(01) VALUE ZEROES.
016400         88  ENCONTRO-TELEFONO                 VALUE 1.
016500 01  WKS-FLAGS-R REDEFINES WKS-FLAGS  PIC X(03).
016600******************************************************************
016700*  HORA DE CORRIDA, PARA LA BITACORA DE CONSOLA (B3.5).           *
016800******************************************************************
016900 77  WKS-HORA-CORRIDA              PIC X(08) VALUE SPACES.
017000******************************************************************
017100 PROCEDURE DIVISION.
017200******************************************************************
017300*               S E C C I O N    P R I N C I P A L
017400******************************************************************
017500 0000-PRINCIPAL SECTION.
017600     PERFORM 0100-APERTURA-ARCHIVOS
017700     PERFORM 0200-CARGAR-EDIFICIO
017800     PERFORM 0300-CARGAR-PADRON
017900     PERFORM 1000-LEER-TENSTS
018000     PERFORM 2000-PROCESAR-TENANT
018100             UNTIL FIN-TENSTS
018200     PERFORM 9000-ESTADISTICAS
018300     PERFORM 9900-CIERRA-ARCHIVOS
018400     STOP RUN.
018500 0000-PRINCIPAL-E. EXIT.
018600
018700 0100-APERTURA-ARCHIVOS SECTION.
018800     MOVE 'AVISOS1' TO PROGRAMA
018900     ACCEPT WKS-HORA-CORRIDA FROM TIME
019000     OPEN INPUT  BLDCTL TENROS TENSTS
019100          OUTPUT MSGGEN
019200     IF FS-BLDCTL NOT EQUAL 0
019300        PERFORM 9800-ERROR-APERTURA
019400     END-IF
019500     IF FS-TENROS NOT EQUAL 0
019600        MOVE 'TENROS' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
019700     END-IF
019800     IF FS-TENSTS NOT EQUAL 0
019900        MOVE 'TENSTS' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
020000     END-IF
020100     IF FS-MSGGEN NOT EQUAL 0
020200        MOVE 'MSGGEN' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
020300     END-IF.
020400 0100-APERTURA-ARCHIVOS-E. EXIT.
020500
020600 0200-CARGAR-EDIFICIO SECTION.
020700     READ BLDCTL INTO BLD-REG
020800        AT END
020900           DISPLAY '>>> BLDCTL SIN RENGLON DE CONTROL <<<'
021000                   UPON CONSOLE
021100           MOVE 91 TO RETURN-CODE
021200           STOP RUN
021300     END-READ
021400     MOVE BLD-PERIOD-MONTH TO WKS-PERIODO-EDIT (1:2)
021500     MOVE BLD-PERIOD-YEAR  TO WKS-PERIODO-EDIT (4:4).
021600 0200-CARGAR-EDIFICIO-E. EXIT.
021700
021800 0300-CARGAR-PADRON SECTION.
021900     PERFORM 0310-LEER-TENROS
022000     PERFORM 0320-AGREGAR-TENANT UNTIL FIN-TENROS.
022100 0300-CARGAR-PADRON-E. EXIT.
022200
022300 0310-LEER-TENROS SECTION.
022400     READ TENROS INTO TEN-REG
022500        AT END MOVE 1 TO WKS-FIN-TENROS
022600     END-READ.
022700 0310-LEER-TENROS-E. EXIT.
022800
022900 0320-AGREGAR-TENANT SECTION.
023000     IF TEN-ACTIVO
023100        ADD 1 TO WKS-CANT-PADRON
023200        MOVE TEN-ID       TO WKS-PAD-ID       (WKS-CANT-PADRON)
023300        MOVE TEN-PHONE    TO WKS-PAD-TELEFONO (WKS-CANT-PADRON)
023400        MOVE TEN-LANGUAGE TO WKS-PAD-IDIOMA   (WKS-CANT-PADRON)
023500     END-IF
023600     PERFORM 0310-LEER-TENROS.
023700 0320-AGREGAR-TENANT-E. EXIT.
023800
023900 1000-LEER-TENSTS SECTION.
024000     READ TENSTS INTO STS-REG
024100        AT END MOVE 1 TO WKS-FIN-TENSTS
024200     END-READ.
024300 1000-LEER-TENSTS-E. EXIT.
024400
024500******************************************************************
024600*  U5 - DECIDE SI EL INQUILINO RECIBE AVISO Y DE QUE TIPO.        *
024700******************************************************************
024800 2000-PROCESAR-TENANT SECTION.
024900     IF NOT SW-TODOS-ESTADOS AND NOT STS-ES-MORA
025000        PERFORM 1000-LEER-TENSTS
025100        GO TO 2000-PROCESAR-TENANT-E
025200     END-IF
025300     PERFORM 2100-BUSCAR-TELEFONO
025400     IF WKS-TELEFONO = SPACES
025500        PERFORM 1000-LEER-TENSTS
025600        GO TO 2000-PROCESAR-TENANT-E
025700     END-IF
025800     PERFORM 2200-VALIDAR-TELEFONO
025900     IF NOT TEL-ES-VALIDO
026000        PERFORM 2300-EMITIR-TEL-INVALIDO
026100        PERFORM 1000-LEER-TENSTS
026200        GO TO 2000-PROCESAR-TENANT-E
026300     END-IF
026400     PERFORM 2400-DECIDIR-TIPO-AVISO
026500     IF WKS-TIPO-AVISO (1:8) = 'RECEIVED'
026600        PERFORM 1000-LEER-TENSTS
026700        GO TO 2000-PROCESAR-TENANT-E
026800     END-IF
026900     PERFORM 3000-LLENAR-PLANTILLA
027000     PERFORM 3900-ESCRIBIR-AVISO
027100     PERFORM 1000-LEER-TENSTS.
027200 2000-PROCESAR-TENANT-E. EXIT.
027300
027400 2100-BUSCAR-TELEFONO SECTION.
027500     MOVE SPACES TO WKS-TELEFONO WKS-IDIOMA
027600     MOVE 0 TO WKS-ENCONTRO-TEL
027700     PERFORM 2110-PROBAR-UN-TENANT VARYING WKS-I FROM 1 BY 1
027800             UNTIL WKS-I > WKS-CANT-PADRON
027900                OR ENCONTRO-TELEFONO.
028000 2100-BUSCAR-TELEFONO-E. EXIT.
028100
028200 2110-PROBAR-UN-TENANT SECTION.
028300     IF WKS-PAD-ID (WKS-I) = STS-TENANT-ID
028400        MOVE WKS-PAD-TELEFONO (WKS-I) TO WKS-TELEFONO
028500        MOVE WKS-PAD-IDIOMA   (WKS-I) TO WKS-IDIOMA
028600        MOVE 1 TO WKS-ENCONTRO-TEL
028700     END-IF.
028800 2110-PROBAR-UN-TENANT-E. EXIT.
028900
029000******************************************************************
029100*  B5.3 - TELEFONO VALIDO: AL MENOS 9 DIGITOS Y QUE EL TEXTO      *
029200*  ORIGINAL EMPIECE CON '+972' O '972'.                           *
029300******************************************************************
029400 2200-VALIDAR-TELEFONO SECTION.
029500     MOVE 'N' TO WKS-TEL-VALIDO
029600     MOVE ZERO TO WKS-CANT-DIGITOS
029700     INSPECT WKS-TELEFONO TALLYING WKS-CANT-DIGITOS
029800             FOR ALL '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
029900     IF WKS-CANT-DIGITOS >= 9
030000        IF WKS-TELEFONO (1:4) = '+972' OR WKS-TELEFONO (1:3) = '972'
030100           MOVE 'Y' TO WKS-TEL-VALIDO
030200        END-IF
030300     END-IF.
030400 2200-VALIDAR-TELEFONO-E. EXIT.
030500
030600 2300-EMITIR-TEL-INVALIDO SECTION.
030700     ADD 1 TO WKS-TOTAL-TEL-INVALIDO
030800     ADD 1 TO WKS-TOTAL-AVISOS
030900     INITIALIZE MSG-REG
031000     MOVE STS-TENANT-ID    TO MSG-TENANT-ID
031100     MOVE STS-TENANT-NAME  TO MSG-TENANT-NAME
031200     MOVE STS-APT-NUMBER   TO MSG-APT-NUMBER
031300     MOVE WKS-TELEFONO     TO MSG-PHONE
031400     MOVE WKS-IDIOMA       TO MSG-LANGUAGE
031500     MOVE 'INVALID-PHONE   ' TO MSG-TYPE
031600     COMPUTE MSG-AMOUNT-DUE = STS-EXPECTED - STS-PAID
031700     MOVE WKS-PERIODO-EDIT TO MSG-PERIOD
031800     MOVE 'PENDING ' TO MSG-STATUS
031900     WRITE MSG-REG.
032000 2300-EMITIR-TEL-INVALIDO-E. EXIT.
032100
032200******************************************************************
032300*  B5.1 - TIPO DE AVISO (TOLERANCIA DE UN SHEKEL).  EL TIPO SE  *
032400*  DEVUELVE EN WKS-TIPO-AVISO PARA QUE LO USEN LOS PARRAFOS 3000. *
032500******************************************************************
032600 2400-DECIDIR-TIPO-AVISO SECTION.
032700     MOVE SPACES TO WKS-TEXTO-AVISO
032800     IF STS-PAID = ZERO
032900        MOVE 'REMINDER        ' TO WKS-TIPO-AVISO
033000     ELSE
033100        IF STS-PAID > ZERO AND
033200           STS-PAID < STS-EXPECTED - 1.00
033300           MOVE 'PARTIAL-PAYMENT ' TO WKS-TIPO-AVISO
033400        ELSE
033500           IF STS-PAID > STS-EXPECTED + 1.00
033600              MOVE 'OVERPAYMENT     ' TO WKS-TIPO-AVISO
033700           ELSE
033800              MOVE 'RECEIVED        ' TO WKS-TIPO-AVISO
033900           END-IF
034000        END-IF
034100     END-IF.
034200 2400-DECIDIR-TIPO-AVISO-E. EXIT.
034300
034400******************************************************************
034500*  B5.2 - ARMA EL TEXTO DEL AVISO EN EL IDIOMA DEL INQUILINO      *
034600*  (HEBREO POR DEFECTO SI EL IDIOMA NO SE RECONOCE) Y LO DEJA EN *
034700*  BITACORA DE CONSOLA; B5.4 - MONTO DEBIDO = ESPERADO - PAGADO. *
034800******************************************************************
034900 3000-LLENAR-PLANTILLA SECTION.
035000     COMPUTE WKS-DEBE      = STS-EXPECTED - STS-PAID
035100     COMPUTE WKS-RESTANTE  = STS-EXPECTED - STS-PAID
035200     COMPUTE WKS-SOBREPAGO = STS-PAID - STS-EXPECTED
035300     IF WKS-IDIOMA = 'EN'
035400        PERFORM 3100-PLANTILLA-INGLES
035500     ELSE
035600        PERFORM 3200-PLANTILLA-HEBREO
035700     END-IF.
035800 3000-LLENAR-PLANTILLA-E. EXIT.
035900
036000 3100-PLANTILLA-INGLES SECTION.
036100     IF WKS-TIPO-AVISO = 'REMINDER        '
036200        ADD 1 TO WKS-TOTAL-RECORDATORIO
036300        COMPUTE WKS-MONTO-ENTERO ROUNDED = STS-EXPECTED
036400        MOVE WKS-MONTO-ENTERO TO WKS-MONTO-EDIT
036500        STRING 'REMINDER: ' STS-TENANT-NAME ' APT '
036600               STS-APT-NUMBER ' - PLEASE PAY ' WKS-MONTO-EDIT
036700               ' FOR ' BLD-NAME ' ' WKS-PERIODO-EDIT
036800               DELIMITED BY SIZE INTO WKS-TEXTO-AVISO
036900     ELSE
037000        IF WKS-TIPO-AVISO = 'PARTIAL-PAYMENT '
037100           ADD 1 TO WKS-TOTAL-PARCIAL
037200           COMPUTE WKS-MONTO-ENTERO ROUNDED = WKS-RESTANTE
037300           MOVE WKS-MONTO-ENTERO TO WKS-MONTO-EDIT
037400           STRING 'PARTIAL PAYMENT RECEIVED FROM '
037500                  STS-TENANT-NAME ' - REMAINING BALANCE '
037600                  WKS-MONTO-EDIT ' FOR ' BLD-NAME ' '
037700                  WKS-PERIODO-EDIT
037800                  DELIMITED BY SIZE INTO WKS-TEXTO-AVISO
037900        ELSE
038000           ADD 1 TO WKS-TOTAL-SOBREPAGO
038100           COMPUTE WKS-MONTO-ENTERO ROUNDED = WKS-SOBREPAGO
038200           MOVE WKS-MONTO-ENTERO TO WKS-MONTO-EDIT
038300           STRING 'OVERPAYMENT DETECTED FOR '
038400                  STS-TENANT-NAME ' - CREDIT OF '
038500                  WKS-MONTO-EDIT ' FOR ' BLD-NAME ' '
038600                  WKS-PERIODO-EDIT
038700                  DELIMITED BY SIZE INTO WKS-TEXTO-AVISO
038800        END-IF
038900     END-IF.
039000 3100-PLANTILLA-INGLES-E. EXIT.
039100
039200 3200-PLANTILLA-HEBREO SECTION.
039300     IF WKS-TIPO-AVISO = 'REMINDER        '
039400        ADD 1 TO WKS-TOTAL-RECORDATORIO
039500        COMPUTE WKS-MONTO-ENTERO ROUNDED = STS-EXPECTED
039600        MOVE WKS-MONTO-ENTERO TO WKS-MONTO-EDIT
039700        STRING 'תזכורת לתשלום ועד בית - ' STS-TENANT-NAME
039800               ' דירה ' STS-APT-NUMBER ' - לתשלום '
039900               WKS-MONTO-EDIT ' עבור ' BLD-NAME ' '
040000               WKS-PERIODO-EDIT
040100               DELIMITED BY SIZE INTO WKS-TEXTO-AVISO
040200     ELSE
040300        IF WKS-TIPO-AVISO = 'PARTIAL-PAYMENT '
040400           ADD 1 TO WKS-TOTAL-PARCIAL
040500           COMPUTE WKS-MONTO-ENTERO ROUNDED = WKS-RESTANTE
040600           MOVE WKS-MONTO-ENTERO TO WKS-MONTO-EDIT
040700           STRING 'התקבל תשלום חלקי מ - ' STS-TENANT-NAME
040800                  ' - נותר לתשלום ' WKS-MONTO-EDIT ' עבור '
040900                  BLD-NAME ' ' WKS-PERIODO-EDIT
041000                  DELIMITED BY SIZE INTO WKS-TEXTO-AVISO
041100        ELSE
041200           ADD 1 TO WKS-TOTAL-SOBREPAGO
041300           COMPUTE WKS-MONTO-ENTERO ROUNDED = WKS-SOBREPAGO
041400           MOVE WKS-MONTO-ENTERO TO WKS-MONTO-EDIT
041500           STRING 'זוהה תשלום יתר מ - ' STS-TENANT-NAME
041600                  ' - זכות של ' WKS-MONTO-EDIT ' עבור '
041700                  BLD-NAME ' ' WKS-PERIODO-EDIT
041800                  DELIMITED BY SIZE INTO WKS-TEXTO-AVISO
041900        END-IF
042000     END-IF.
042100 3200-PLANTILLA-HEBREO-E. EXIT.
042200
042300 3900-ESCRIBIR-AVISO SECTION.
042400     ADD 1 TO WKS-TOTAL-AVISOS
042500     INITIALIZE MSG-REG
042600     MOVE STS-TENANT-ID    TO MSG-TENANT-ID
042700     MOVE STS-TENANT-NAME  TO MSG-TENANT-NAME
042800     MOVE STS-APT-NUMBER   TO MSG-APT-NUMBER
042900     MOVE WKS-TELEFONO     TO MSG-PHONE
043000     MOVE WKS-IDIOMA       TO MSG-LANGUAGE
043100     MOVE WKS-TIPO-AVISO TO MSG-TYPE
043200     COMPUTE MSG-AMOUNT-DUE = STS-EXPECTED - STS-PAID
043300     MOVE WKS-PERIODO-EDIT TO MSG-PERIOD
043400     MOVE 'PENDING ' TO MSG-STATUS
043500     WRITE MSG-REG
043600     DISPLAY WKS-TEXTO-AVISO UPON CONSOLE.
043700 3900-ESCRIBIR-AVISO-E. EXIT.
043800
043900******************************************************************
044000*  RESUMEN DE LA CORRIDA PARA LA BITACORA DE CONSOLA.             *
044100******************************************************************
044200 9000-ESTADISTICAS SECTION.
044300     DISPLAY '******************************************'
044400             UPON CONSOLE
044500     DISPLAY 'AVISOS1 - CORRIDA A LAS ' WKS-HORA-CORRIDA
044600             UPON CONSOLE
044700     DISPLAY 'AVISOS GENERADOS:             ' WKS-TOTAL-AVISOS
044800             UPON CONSOLE
044900     DISPLAY 'RECORDATORIOS:                ' WKS-TOTAL-RECORDATORIO
045000             UPON CONSOLE
045100     DISPLAY 'PAGOS PARCIALES:              ' WKS-TOTAL-PARCIAL
045200             UPON CONSOLE
045300     DISPLAY 'SOBREPAGOS:                   ' WKS-TOTAL-SOBREPAGO
045400             UPON CONSOLE
045500     DISPLAY 'TELEFONOS INVALIDOS:          ' WKS-TOTAL-TEL-INVALIDO
045600             UPON CONSOLE
045700     DISPLAY '******************************************'
045800             UPON CONSOLE.
045900 9000-ESTADISTICAS-E. EXIT.
046000
046100 9800-ERROR-APERTURA SECTION.
046200     MOVE 'OPEN' TO ACCION
046300     MOVE SPACES TO LLAVE
046400     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046500                           FS-BLDCTL, FSE-BLDCTL
046600     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO <<<'
046700             UPON CONSOLE
046800     DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
046900             UPON CONSOLE
047000     MOVE 91 TO RETURN-CODE
047100     STOP RUN.
047200 9800-ERROR-APERTURA-E. EXIT.
047300
047400 9900-CIERRA-ARCHIVOS SECTION.
047500     CLOSE BLDCTL TENROS TENSTS MSGGEN.
047600 9900-CIERRA-ARCHIVOS-E. EXIT.
