000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : E. RAMIREZ (PEDR)                                 *
000400* APLICACION  : CONDOMINIOS - MANTENIMIENTO DE EDIFICIOS          *
000500* PROGRAMA    : CMCB1B01                                          *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LEE EL ESTADO DE CUENTA BANCARIO DEL EDIFICIO,    *
000800*             : CLASIFICA CADA RENGLON (PAGO/COMISION/TRASPASO/   *
000900*             : OTRO), EXTRAE EL NOMBRE DEL PAGADOR Y LO APAREA   *
001000*             : CONTRA EL PADRON DE INQUILINOS.  DEJA EL TRABAJO  *
001100*             : CLASIFICADO EN TRNWRK PARA ESTADO1 Y REPORTE1.    *
001200* ARCHIVOS    : BLDCTL=E, TENROS=E, NOMMAP=E/S, BANKTX=E, TRNWRK=S*
001300* ACCION (ES) : A=ACTUALIZA                                       *
001400* PROGRAMA(S) : APAREO1                                           *
001500* CANAL       : BATCH NOCTURNO                                    *
001600* INSTALADO   : DD/MM/AAAA                                        *
001700* BPM/RATIONAL: 341207                                            *
001800* NOMBRE      : CONCILIACION DE COBROS DE MANTENIMIENTO           *
001900* DESCRIPCION : PRIMER PASO DEL CICLO MENSUAL                     *
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.                    CONCIL1.
002300 AUTHOR.                        ERICK RAMIREZ.
002400 INSTALLATION.                  BANCO - AREA CONDOMINIOS.
002500 DATE-WRITTEN.                  14/03/1991.
002600 DATE-COMPILED.
002700 SECURITY.                      USO INTERNO - SOLO PRODUCCION.
002800******************************************************************
002900*                    B I T A C O R A   D E   C A M B I O S       *
003000******************************************************************
003100* 14/03/1991 PEDR TK-00341207  VERSION ORIGINAL, CORRIDA BATCH.
003200* 02/07/1991 PEDR TK-00341511  AGREGA FILTRO DE RENGLONES SE-CAO.
003300* 19/11/1992 PEDR TK-00342980  CASCADA DE APAREO POR APAREO1.
003400* 08/02/1993 EEDR TK-00343602  BONO DE IMPORTE EN EL APAREO.
003500* 21/05/1994 PEDR TK-00344417  LECTURA DE NOMMAP ANTES DE APAREAR.
003600* 30/01/1995 EEDR TK-00345001  ESCRITURA AUTOMATICA A NOMMAP.
003700* 11/09/1995 PEDR TK-00345588  SUGERENCIAS TOP-3 PARA NO APAREADOS.
003800* 04/12/1996 EEDR TK-00346203  CORRIGE EXTRACCION DE NOMBRE CON
003900*                              GUION MULTIPLE EN LA DESCRIPCION.
004000* 17/06/1997 PEDR TK-00346890  TASA DE APAREO EN PANTALLA.
004100* 23/01/1998 EEDR TK-00347415  REVISION PARA EL AÑO 2000 (Y2K):
004200*                              CAMPOS DE FECHA A 4 DIGITOS DE AÑO.
004300* 30/09/1998 PEDR TK-00347602  PRUEBAS DE FECHA 1999/2000 OK.
004400* 05/01/1999 EEDR TK-00347980  CIERRE DE CERTIFICACION Y2K.
004500* 14/08/2001 PEDR TK-00349112  NUEVA LISTA DE PALABRAS DE COMISION.
004600* 22/02/2004 EEDR TK-00351004  TOLERANCIA DE CENTAVOS EN FECHAS DD.
004700* 09/05/2005 PEDR TK-00352190  COMPACTA ESPACIOS REPETIDOS DE LA
004800*                              DESCRIPCION ANTES DEL GUION Y QUITA
004900*                              EL ESPACIO SOBRANTE DESPUES DE '- '
005000*                              AL GUARDAR EL NOMBRE DEL PAGADOR.
005100* 09/05/2005 PEDR TK-00352190  ELIMINA CLASE HEBREO Y UPSI-0 DE
005200*                              SPECIAL-NAMES, SIN USO EN EL PROGRAMA.
005300* 10/06/2006 EEDR TK-00352211  HORA DE CORRIDA EN LA BITACORA DE
005400*                              CONSOLA, PARA CRUZAR CONTRA EL LOG
005500*                              DEL JOB NOCTURNO (B3.5).
005600* 10/06/2006 PEDR TK-00352217  AGREGA GUARDA EXPLICITA DE LARGO
005700*                              ANTES DE PROBAR EL GUION UNA
005800*                              POSICION ADELANTE DE WKS-POS-GUION;
005900*                              SE APOYABA EN LA CONTIGUIDAD DE
006000*                              STORAGE CON WKS-NOMBRE-PAGADOR.
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT BLDCTL  ASSIGN   TO BLDCTL
006900            ORGANIZATION     IS LINE SEQUENTIAL
007000            FILE STATUS      IS FS-BLDCTL
007100                                FSE-BLDCTL.
007200     SELECT TENROS  ASSIGN   TO TENROS
007300            ORGANIZATION     IS LINE SEQUENTIAL
007400            FILE STATUS      IS FS-TENROS
007500                                FSE-TENROS.
007600     SELECT NOMMAP  ASSIGN   TO NOMMAP
007700            ORGANIZATION     IS LINE SEQUENTIAL
007800            FILE STATUS      IS FS-NOMMAP
007900                                FSE-NOMMAP.
008000     SELECT BANKTX  ASSIGN   TO BANKTX
008100            ORGANIZATION     IS LINE SEQUENTIAL
008200            FILE STATUS      IS FS-BANKTX
008300                                FSE-BANKTX.
008400     SELECT TRNWRK  ASSIGN   TO TRNWRK
008500            ORGANIZATION     IS LINE SEQUENTIAL
008600            FILE STATUS      IS FS-TRNWRK
008700                                FSE-TRNWRK.
008800 DATA DIVISION.
008900 FILE SECTION.
009000*1 -->CONTROL DE EDIFICIO Y PERIODO
009100 FD  BLDCTL.
009200     COPY LPBLDREC.
009300*2 -->PADRON DE INQUILINOS (ACTIVOS E INACTIVOS)
009400 FD  TENROS.
009500     COPY LPTENREC.
009600*3 -->APAREOS APRENDIDOS BANCO -> INQUILINO
009700 FD  NOMMAP.
009800     COPY LPMAPREC.
009900*4 -->ESTADO DE CUENTA BANCARIO DEL MES
010000 FD  BANKTX.
010100     COPY LPTXNREC.
010200*5 -->TRANSACCIONES CLASIFICADAS Y APAREADAS
010300 FD  TRNWRK.
010400     COPY LPTXWREC.
010500 WORKING-STORAGE SECTION.
010600******************************************************************
010700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010800******************************************************************
010900 01  WKS-FS-STATUS.
011000     02  FS-BLDCTL                 PIC 9(02) VALUE ZEROES.
011100     02  FSE-BLDCTL.
011200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
011500     02  FS-TENROS                 PIC 9(02) VALUE ZEROES.
011600     02  FSE-TENROS.
011700         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
011800         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
011900         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
012000     02  FS-NOMMAP                 PIC 9(02) VALUE ZEROES.
012100     02  FSE-NOMMAP.
012200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
012400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
012500     02  FS-BANKTX                 PIC 9(02) VALUE ZEROES.
012600     02  FSE-BANKTX.
012700         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
012800         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
012900         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
013000     02  FS-TRNWRK                 PIC 9(02) VALUE ZEROES.
013100     02  FSE-TRNWRK.
013200         04  FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.
013300         04  FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.
013400         04  FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.
013500*      VARIABLES RUTINA DE FSE
013600     02  PROGRAMA                  PIC X(08) VALUE SPACES.
013700     02  ARCHIVO                   PIC X(08) VALUE SPACES.
013800     02  ACCION                    PIC X(10) VALUE SPACES.
013900     02  LLAVE                     PIC X(32) VALUE SPACES.
014000******************************************************************
014100*              T A B L A S   D E   P A L A B R A S               *
014200*  EMPACADAS EN UNA SOLA FILLER Y REDEFINIDAS EN VECTOR, IGUAL    *
014300*  QUE LA TABLA-DIAS DEL PROGRAMA DE MORAS DE TARJETA.            *
014400******************************************************************
014500 01  TABLA-BANCOS-LIT.
014600     02  FILLER PIC X(12) VALUE 'הפועלים     '.
014700     02  FILLER PIC X(12) VALUE 'לאומי       '.
014800     02  FILLER PIC X(12) VALUE 'דיסקונט     '.
014900     02  FILLER PIC X(12) VALUE 'מזרחי       '.
015000     02  FILLER PIC X(12) VALUE 'בינלאומי    '.
015100     02  FILLER PIC X(12) VALUE 'פועלים      '.
015200     02  FILLER PIC X(12) VALUE 'איגוד       '.
015300     02  FILLER PIC X(12) VALUE 'מרכנתיל     '.
015400     02  FILLER PIC X(12) VALUE 'יהב         '.
015500     02  FILLER PIC X(12) VALUE 'אוצר החייל  '.
015600     02  FILLER PIC X(12) VALUE 'בנק         '.
015700     02  FILLER PIC X(12) VALUE 'Bank        '.
015800 01  TABLA-BANCOS REDEFINES TABLA-BANCOS-LIT.
015900     02  TAB-BANCO-TOKEN            PIC X(12) OCCURS 12 TIMES.
016000 01  WKS-CANT-BANCOS                PIC 9(02) COMP VALUE 12.
016100
016200 01  TABLA-COMISION-LIT.
016300     02  FILLER PIC X(14) VALUE 'מע"מ          '.
016400     02  FILLER PIC X(14) VALUE 'עמלה          '.
016500     02  FILLER PIC X(14) VALUE 'עמלת          '.
016600     02  FILLER PIC X(14) VALUE 'דמי ניהול     '.
016700     02  FILLER PIC X(14) VALUE 'ניהול חשבון   '.
016800     02  FILLER PIC X(14) VALUE 'קנס           '.
016900     02  FILLER PIC X(14) VALUE 'אגרה          '.
017000     02  FILLER PIC X(14) VALUE 'בנקאות        '.
017100     02  FILLER PIC X(14) VALUE 'סה"כ פעולות   '.
017200     02  FILLER PIC X(14) VALUE 'סה"כ          '.
017300 01  TABLA-COMISION REDEFINES TABLA-COMISION-LIT.
017400     02  TAB-COMISION-TOKEN         PIC X(14) OCCURS 10 TIMES.
017500 01  WKS-CANT-COMISION               PIC 9(02) COMP VALUE 10.
017600
017700 01  TABLA-RESUMEN-LIT.
017800     02  FILLER PIC X(06) VALUE 'סה"כ  '.
017900     02  FILLER PIC X(06) VALUE 'סיכום '.
018000     02  FILLER PIC X(06) VALUE 'סה״כ  '.
018100 01  TABLA-RESUMEN REDEFINES TABLA-RESUMEN-LIT.
018200     02  TAB-RESUMEN-TOKEN          PIC X(06) OCCURS 3 TIMES.
018300 01  WKS-CANT-RESUMEN                PIC 9(02) COMP VALUE 3.
018400******************************************************************
018500*             P A D R O N   E N   T A B L A   (W01-)             *
018600******************************************************************
018700     COPY LPPADTBL.
018800 01  WKS-CANT-PADRON                PIC 9(04) COMP VALUE ZERO.
018900******************************************************************
019000*             A P A R E O S   A P R E N D I D O S   (NOMMAP)     *
019100******************************************************************
019200 01  WKS-MAPA-TABLA.
019300     02  WKS-MAPA-REN OCCURS 500 TIMES.
019400         04  WKS-MAPA-BANCO         PIC X(40).
019500         04  WKS-MAPA-TENANT        PIC X(08).
019600 01  WKS-CANT-MAPA                  PIC 9(04) COMP VALUE ZERO.
019700 01  WKS-NUEVOS-MAPA                PIC 9(04) COMP VALUE ZERO.
019800 01  WKS-MAPA-NUEVOS-TABLA.
019900     02  WKS-MAPA-NVO-REN OCCURS 500 TIMES.
020000         04  WKS-MNV-BANCO          PIC X(40).
020100         04  WKS-MNV-TENANT         PIC X(08).
020200******************************************************************
020300*           C O N T A D O R E S   Y   C O N T R O L E S          *
020400******************************************************************
020500 01  WKS-CONTADORES.
020600     02  WKS-TOTAL-LEIDOS           PIC 9(07) COMP VALUE ZERO.
020700     02  WKS-TOTAL-PAGOS            PIC 9(07) COMP VALUE ZERO.
020800     02  WKS-TOTAL-APAREADOS        PIC 9(07) COMP VALUE ZERO.
020900     02  WKS-TOTAL-NO-APAREADOS     PIC 9(07) COMP VALUE ZERO.
021000 01  WKS-TASA-APAREO                PIC 9(03)V9 VALUE ZERO.
021100 01  WKS-TASA-EDIT                  PIC Z(02)9.9.
021200 01  WKS-FLAGS.
021300     02  WKS-FIN-BANKTX             PIC 9(01) VALUE ZEROES.
021400         88  FIN-BANKTX                        VALUE 1.
021500     02  WKS-FIN-TENROS             PIC 9(01) VALUE ZEROES.
021600         88  FIN-TENROS                        VALUE 1.
021700     02  WKS-FIN-NOMMAP             PIC 9(01) VALUE ZEROES.
021800         88  FIN-NOMMAP                        VALUE 1.
021900******************************************************************
022000*        C A M P O S   D E   T R A B A J O   D E L   R E N G L O N
022100******************************************************************
022200 01  WKS-RENGLON.
022300     02  WKS-DESCR-CRUDA            PIC X(60).
022400     02  WKS-DESCR-COMPACTA         PIC X(60).
022500     02  WKS-NOMBRE-PAGADOR         PIC X(40).
022600     02  WKS-TIPO-TXN               PIC X(08).
022700     02  WKS-POS-GUION              PIC 9(03) COMP VALUE ZERO.
022800     02  WKS-POS-TOKEN              PIC 9(03) COMP VALUE ZERO.
022900     02  WKS-I                      PIC 9(03) COMP VALUE ZERO.
023000     02  WKS-J                      PIC 9(03) COMP VALUE ZERO.
023100     02  WKS-POS-ESP-ENT            PIC 9(03) COMP VALUE ZERO.
023200     02  WKS-POS-ESP-SAL            PIC 9(03) COMP VALUE ZERO.
023300     02  WKS-CARACTER-DESCR         PIC X(01) VALUE SPACE.
023400     02  WKS-ESPACIO-ANTERIOR       PIC X(01) VALUE 'N'.
023500         88  HAY-ESPACIO-ANTERIOR              VALUE 'Y'.
023600     02  WKS-FECHA-VALIDA           PIC X(01) VALUE 'N'.
023700         88  FECHA-ES-VALIDA                  VALUE 'Y'.
023800 01  WKS-APAREO-RESULTADO.
023900     02  WKS-RES-TENANT             PIC X(08).
024000     02  WKS-RES-SCORE              PIC 9V999.
024100     02  WKS-RES-METODO             PIC X(13).
024200 01  WKS-SWITCHES-VARIOS.
024300     02  WKS-ES-COMISION            PIC X(01) VALUE 'N'.
024400         88  ES-COMISION                       VALUE 'Y'.
024500     02  WKS-MAPA-EXISTE            PIC X(01) VALUE 'N'.
024600         88  EXISTE-EN-MAPA                    VALUE 'Y'.
024700******************************************************************
024800*   AREA PARA SUGERENCIAS TOP-3 DE NO APAREADOS (B2.6), PARA     *
024900*   EL LISTADO DE REVISION EN CONSOLA.                            *
025000******************************************************************
025100 01  WKS-TOP3.
025200     02  WKS-TOP3-REN OCCURS 3 TIMES.
025300         04  WKS-TOP3-TENANT        PIC X(08).
025400         04  WKS-TOP3-SCORE         PIC 9V999.
025500 01  WKS-PARM-APAREO1.
025600     02  WKS-PARM-FUNCION           PIC X(12).
025700     02  WKS-PARM-ESPERADO          PIC S9(8)V99.
025800     02  WKS-PARM-BONO              PIC X(01).
025900******************************************************************
026000*  HORA DE CORRIDA, PARA LA BITACORA DE CONSOLA (B3.5).           *
026100******************************************************************
026200 77  WKS-HORA-CORRIDA                PIC X(08) VALUE SPACES.
026300******************************************************************
026400 PROCEDURE DIVISION.
026500******************************************************************
026600*               S E C C I O N    P R I N C I P A L
026700******************************************************************
026800 0000-PRINCIPAL SECTION.
026900     PERFORM 0100-APERTURA-ARCHIVOS
027000     PERFORM 0200-CARGAR-EDIFICIO
027100     PERFORM 0300-CARGAR-PADRON
027200     PERFORM 0400-CARGAR-MAPA
027300     PERFORM 1000-LEER-TRANSACCION
027400     PERFORM 2000-CLASIFICAR-TRANSACC
027500             UNTIL FIN-BANKTX
027600     PERFORM 8000-GRABAR-MAPA-NUEVOS
027700     PERFORM 9000-ESTADISTICAS
027800     PERFORM 9900-CIERRA-ARCHIVOS
027900     STOP RUN.
028000 0000-PRINCIPAL-E. EXIT.
028100
028200 0100-APERTURA-ARCHIVOS SECTION.
028300     MOVE 'CONCIL1' TO PROGRAMA
028400     ACCEPT WKS-HORA-CORRIDA FROM TIME
028500     OPEN INPUT  BLDCTL TENROS NOMMAP BANKTX
028600          OUTPUT TRNWRK
028700     IF FS-BLDCTL NOT EQUAL 0
028800        PERFORM 9800-ERROR-APERTURA
028900     END-IF
029000     IF FS-TENROS NOT EQUAL 0
029100        MOVE 'TENROS' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
029200     END-IF
029300     IF FS-BANKTX NOT EQUAL 0
029400        MOVE 'BANKTX' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
029500     END-IF
029600     IF FS-TRNWRK NOT EQUAL 0
029700        MOVE 'TRNWRK' TO ARCHIVO PERFORM 9800-ERROR-APERTURA
029800     END-IF.
029900 0100-APERTURA-ARCHIVOS-E. EXIT.
030000
030100 0200-CARGAR-EDIFICIO SECTION.
030200     READ BLDCTL INTO BLD-REG
030300        AT END
030400           DISPLAY '>>> BLDCTL SIN RENGLON DE CONTROL <<<'
030500                   UPON CONSOLE
030600           MOVE 91 TO RETURN-CODE
030700           STOP RUN
030800     END-READ.
030900 0200-CARGAR-EDIFICIO-E. EXIT.
031000
031100******************************************************************
031200*  CARGA EL PADRON A TABLA, SOLO ACTIVOS, ORDEN DE APARTAMENTO.  *
031300*  CARGA1 ORDENA TENROS POR SORT (SRT-APT-NUMBER) ANTES DE       *
031400*  GRABARLO, ASI QUE NO HACE FALTA ORDENAR DE NUEVO AQUI.        *
031500******************************************************************
031600 0300-CARGAR-PADRON SECTION.
031700     PERFORM 0310-LEER-TENROS
031800     PERFORM 0320-AGREGAR-TENANT UNTIL FIN-TENROS.
031900 0300-CARGAR-PADRON-E. EXIT.
032000
032100 0310-LEER-TENROS SECTION.
032200     READ TENROS INTO TEN-REG
032300        AT END MOVE 1 TO WKS-FIN-TENROS
032400     END-READ.
032500 0310-LEER-TENROS-E. EXIT.
032600
032700 0320-AGREGAR-TENANT SECTION.
032800     IF TEN-ACTIVO
032900        ADD 1 TO WKS-CANT-PADRON
033000        MOVE TEN-ID TO LK-PAD-ID (WKS-CANT-PADRON)
033100        MOVE TEN-APT-NUMBER TO LK-PAD-APTO (WKS-CANT-PADRON)
033200        MOVE TEN-NAME TO LK-PAD-NOMBRE (WKS-CANT-PADRON)
033300        IF TEN-FULL-NAME = SPACES
033400           MOVE TEN-NAME TO
033500                LK-PAD-NOMBRE-COMP (WKS-CANT-PADRON)
033600        ELSE
033700           MOVE TEN-FULL-NAME TO
033800                LK-PAD-NOMBRE-COMP (WKS-CANT-PADRON)
033900        END-IF
034000        MOVE TEN-PHONE TO LK-PAD-TELEFONO (WKS-CANT-PADRON)
034100        MOVE TEN-LANGUAGE TO LK-PAD-IDIOMA (WKS-CANT-PADRON)
034200        IF TEN-EXPECTED-PAYMENT NOT = ZERO
034300           MOVE TEN-EXPECTED-PAYMENT TO
034400                LK-PAD-ESPERADO (WKS-CANT-PADRON)
034500        ELSE
034600           MOVE BLD-EXPECTED-PAYMENT TO
034700                LK-PAD-ESPERADO (WKS-CANT-PADRON)
034800        END-IF
034900     END-IF
035000     PERFORM 0310-LEER-TENROS.
035100 0320-AGREGAR-TENANT-E. EXIT.
035200
035300 0400-CARGAR-MAPA SECTION.
035400     PERFORM 0410-LEER-NOMMAP
035500     PERFORM 0420-AGREGAR-MAPA UNTIL FIN-NOMMAP.
035600 0400-CARGAR-MAPA-E. EXIT.
035700
035800 0420-AGREGAR-MAPA SECTION.
035900     IF MAP-BUILDING-ID = BLD-ID
036000        ADD 1 TO WKS-CANT-MAPA
036100        MOVE MAP-BANK-NAME TO WKS-MAPA-BANCO (WKS-CANT-MAPA)
036200        MOVE MAP-TENANT-ID TO WKS-MAPA-TENANT (WKS-CANT-MAPA)
036300     END-IF
036400     PERFORM 0410-LEER-NOMMAP.
036500 0420-AGREGAR-MAPA-E. EXIT.
036600
036700 0410-LEER-NOMMAP SECTION.
036800     READ NOMMAP INTO MAP-REG
036900        AT END MOVE 1 TO WKS-FIN-NOMMAP
037000     END-READ.
037100 0410-LEER-NOMMAP-E. EXIT.
037200
037300 1000-LEER-TRANSACCION SECTION.
037400     READ BANKTX INTO TXN-REG
037500        AT END MOVE 1 TO WKS-FIN-BANKTX
037600     END-READ
037700     IF NOT FIN-BANKTX
037800        ADD 1 TO WKS-TOTAL-LEIDOS
037900     END-IF.
038000 1000-LEER-TRANSACCION-E. EXIT.
038100
038200******************************************************************
038300*  U1 - CLASIFICACION DE LA TRANSACCION (B1.1 A B1.5) Y U4 -     *
038400*  PASO DE APAREO Y ESCRITURA DEL RENGLON DE TRABAJO.            *
038500******************************************************************
038600 2000-CLASIFICAR-TRANSACC SECTION.
038700     IF TXN-DESCRIPTION = SPACES
038800        PERFORM 1000-LEER-TRANSACCION
038900        GO TO 2000-CLASIFICAR-TRANSACC-E
039000     END-IF
039100     PERFORM 2100-VALIDAR-FECHA
039200     IF NOT FECHA-ES-VALIDA
039300        PERFORM 1000-LEER-TRANSACCION
039400        GO TO 2000-CLASIFICAR-TRANSACC-E
039500     END-IF
039600     PERFORM 2300-EXTRAER-NOMBRE-PAGADOR
039700     PERFORM 2400-CLASIFICAR-TIPO
039800     PERFORM 2500-FILTRAR-TRANSACCION
039900     IF WKS-TIPO-TXN = 'FEE     ' OR 'TRANSFER' OR 'DESCARTA'
040000        PERFORM 1000-LEER-TRANSACCION
040100        GO TO 2000-CLASIFICAR-TRANSACC-E
040200     END-IF
040300     IF WKS-TIPO-TXN = 'PAYMENT '
040400        ADD 1 TO WKS-TOTAL-PAGOS
040500     END-IF
040600     MOVE SPACES    TO WKS-RES-TENANT
040700     MOVE ZERO      TO WKS-RES-SCORE
040800     MOVE 'NONE'    TO WKS-RES-METODO
040900     IF WKS-TIPO-TXN = 'PAYMENT ' AND WKS-NOMBRE-PAGADOR NOT = SPACES
041000        PERFORM 2600-BUSCAR-EN-MAPA
041100        IF WKS-RES-TENANT = SPACES
041200           PERFORM 2700-LLAMAR-APAREO1
041300        END-IF
041400        IF WKS-RES-TENANT NOT = SPACES
041500           ADD 1 TO WKS-TOTAL-APAREADOS
041600           PERFORM 2800-APRENDER-MAPA
041700        ELSE
041800           ADD 1 TO WKS-TOTAL-NO-APAREADOS
041900           PERFORM 2900-SUGERIR-NO-APAREADO
042000        END-IF
042100     END-IF
042200     PERFORM 3000-ESCRIBIR-TRABAJO
042300     PERFORM 1000-LEER-TRANSACCION.
042400 2000-CLASIFICAR-TRANSACC-E. EXIT.
042500
042600******************************************************************
042700*  B1.1 - FECHA DD/MM/AA O DD/MM/AAAA, O YA ESTRUCTURADA (TXN-   *
042800*  ACTIVITY-DATE LLEGA NUMERICA AAAAMMDD DESDE BANKTX).           *
042900******************************************************************
043000 2100-VALIDAR-FECHA SECTION.
043100     MOVE 'N' TO WKS-FECHA-VALIDA
043200     IF TXN-FECHA-MM >= 1 AND TXN-FECHA-MM <= 12
043300        IF TXN-FECHA-DD >= 1 AND TXN-FECHA-DD <= 31
043400           IF TXN-FECHA-AAAA >= 1900 AND TXN-FECHA-AAAA <= 2099
043500              MOVE 'Y' TO WKS-FECHA-VALIDA
043600           END-IF
043700        END-IF
043800     END-IF.
043900 2100-VALIDAR-FECHA-E. EXIT.
044000
044100******************************************************************
044200*  B1.3 - EXTRACCION DEL NOMBRE DEL PAGADOR DE LA DESCRIPCION.   *
044300******************************************************************
044400 2300-EXTRAER-NOMBRE-PAGADOR SECTION.
044500     MOVE SPACES TO WKS-NOMBRE-PAGADOR
044600     PERFORM 2310-COMPACTAR-ESPACIOS
044700     MOVE ZERO TO WKS-POS-GUION
044800     INSPECT WKS-DESCR-COMPACTA TALLYING WKS-POS-GUION
044900             FOR CHARACTERS BEFORE INITIAL '-'
045000     IF WKS-POS-GUION < 60 AND
045100        WKS-DESCR-COMPACTA (WKS-POS-GUION + 1 : 1) = '-'
045200        ADD 2 TO WKS-POS-GUION
045300        IF WKS-DESCR-COMPACTA (WKS-POS-GUION : 1) = SPACE
045400           ADD 1 TO WKS-POS-GUION
045500        END-IF
045600        MOVE WKS-DESCR-COMPACTA (WKS-POS-GUION : ) TO
045700             WKS-NOMBRE-PAGADOR
045800     ELSE
045900        MOVE WKS-DESCR-COMPACTA TO WKS-NOMBRE-PAGADOR
046000        PERFORM 2320-QUITAR-NOMBRES-BANCO
046100        IF WKS-NOMBRE-PAGADOR = WKS-DESCR-COMPACTA
046200           MOVE SPACES TO WKS-NOMBRE-PAGADOR
046300        END-IF
046400     END-IF.
046500 2300-EXTRAER-NOMBRE-PAGADOR-E. EXIT.
046600
046700******************************************************************
046800*  B1.3 - UN SOLO PASE QUE ELIMINA CORRIDAS DE ESPACIOS DE LA      *
046900*  DESCRIPCION CRUDA, ANTES DE BUSCAR EL GUION SEPARADOR.          *
047000******************************************************************
047100 2310-COMPACTAR-ESPACIOS SECTION.
047200     MOVE TXN-DESCRIPTION TO WKS-DESCR-CRUDA
047300     MOVE SPACES TO WKS-DESCR-COMPACTA
047400     MOVE ZERO TO WKS-POS-ESP-SAL
047500     MOVE 'N' TO WKS-ESPACIO-ANTERIOR
047600     PERFORM 2311-COMPACTAR-UN-CARACTER
047700             VARYING WKS-POS-ESP-ENT FROM 1 BY 1
047800             UNTIL WKS-POS-ESP-ENT > 60.
047900 2310-COMPACTAR-ESPACIOS-E. EXIT.
048000
048100 2311-COMPACTAR-UN-CARACTER SECTION.
048200     MOVE WKS-DESCR-CRUDA (WKS-POS-ESP-ENT : 1)
048300          TO WKS-CARACTER-DESCR
048400     IF WKS-CARACTER-DESCR = SPACE
048500        IF NOT HAY-ESPACIO-ANTERIOR
048600           ADD 1 TO WKS-POS-ESP-SAL
048700           MOVE SPACE TO WKS-DESCR-COMPACTA (WKS-POS-ESP-SAL : 1)
048800           MOVE 'Y' TO WKS-ESPACIO-ANTERIOR
048900        END-IF
049000     ELSE
049100        ADD 1 TO WKS-POS-ESP-SAL
049200        MOVE WKS-CARACTER-DESCR
049300             TO WKS-DESCR-COMPACTA (WKS-POS-ESP-SAL : 1)
049400        MOVE 'N' TO WKS-ESPACIO-ANTERIOR
049500     END-IF.
049600 2311-COMPACTAR-UN-CARACTER-E. EXIT.
049700
049800 2320-QUITAR-NOMBRES-BANCO SECTION.
049900     PERFORM 2321-QUITAR-UN-BANCO VARYING WKS-I FROM 1 BY 1
050000             UNTIL WKS-I > WKS-CANT-BANCOS.
050100 2320-QUITAR-NOMBRES-BANCO-E. EXIT.
050200
050300 2321-QUITAR-UN-BANCO SECTION.
050400     IF TAB-BANCO-TOKEN (WKS-I) NOT = SPACES
050500        INSPECT WKS-NOMBRE-PAGADOR REPLACING ALL
050600                TAB-BANCO-TOKEN (WKS-I) BY SPACES
050700     END-IF.
050800 2321-QUITAR-UN-BANCO-E. EXIT.
050900
051000******************************************************************
051100*  B1.4 - CLASIFICACION DEL TIPO DE TRANSACCION.                 *
051200******************************************************************
051300 2400-CLASIFICAR-TIPO SECTION.
051400     MOVE 'OTHER   ' TO WKS-TIPO-TXN
051500     PERFORM 2410-BUSCAR-PALABRA-COMISION
051600     IF ES-COMISION
051700        MOVE 'FEE     ' TO WKS-TIPO-TXN
051800     ELSE
051900        IF TXN-DEBIT-AMOUNT > ZERO
052000           MOVE 'TRANSFER' TO WKS-TIPO-TXN
052100        ELSE
052200           IF TXN-CREDIT-AMOUNT > ZERO
052300              MOVE 'PAYMENT ' TO WKS-TIPO-TXN
052400           END-IF
052500        END-IF
052600     END-IF.
052700 2400-CLASIFICAR-TIPO-E. EXIT.
052800
052900******************************************************************
053000*  BUSCA CUALQUIER PALABRA DE LA TABLA-COMISION DENTRO DE LA     *
053100*  DESCRIPCION COMPLETA (NO SOLO AL INICIO).                     *
053200******************************************************************
053300 2410-BUSCAR-PALABRA-COMISION SECTION.
053400     MOVE 'N' TO WKS-ES-COMISION
053500     PERFORM 2411-PROBAR-UNA-PALABRA VARYING WKS-I FROM 1 BY 1
053600             UNTIL WKS-I > WKS-CANT-COMISION.
053700 2410-BUSCAR-PALABRA-COMISION-E. EXIT.
053800
053900 2411-PROBAR-UNA-PALABRA SECTION.
054000     IF TAB-COMISION-TOKEN (WKS-I) NOT = SPACES
054100        INSPECT TXN-DESCRIPTION TALLYING WKS-J
054200                FOR ALL TAB-COMISION-TOKEN (WKS-I)
054300        IF WKS-J > ZERO
054400           MOVE 'Y' TO WKS-ES-COMISION
054500        END-IF
054600        MOVE ZERO TO WKS-J
054700     END-IF.
054800 2411-PROBAR-UNA-PALABRA-E. EXIT.
054900
055000******************************************************************
055100*  B1.5 - FILTRO: DESCARTA COMISION, TRASPASO Y RESUMEN.         *
055200******************************************************************
055300 2500-FILTRAR-TRANSACCION SECTION.
055400     IF WKS-TIPO-TXN = 'FEE     ' OR WKS-TIPO-TXN = 'TRANSFER'
055500        GO TO 2500-FILTRAR-TRANSACCION-E
055600     END-IF
055700     PERFORM 2510-PROBAR-UN-RESUMEN VARYING WKS-I FROM 1 BY 1
055800             UNTIL WKS-I > WKS-CANT-RESUMEN.
055900 2500-FILTRAR-TRANSACCION-E. EXIT.
056000
056100 2510-PROBAR-UN-RESUMEN SECTION.
056200     IF TAB-RESUMEN-TOKEN (WKS-I) NOT = SPACES
056300        MOVE ZERO TO WKS-J
056400        INSPECT TXN-DESCRIPTION TALLYING WKS-J
056500                FOR ALL TAB-RESUMEN-TOKEN (WKS-I)
056600        IF WKS-J > ZERO
056700           MOVE 'DESCARTA' TO WKS-TIPO-TXN
056800        END-IF
056900     END-IF.
057000 2510-PROBAR-UN-RESUMEN-E. EXIT.
057100
057200******************************************************************
057300*  B2.7 - CONSULTA DE APAREO YA APRENDIDO (NOMMAP) ANTES DE LA   *
057400*  CASCADA DE SIMILITUD.                                         *
057500******************************************************************
057600 2600-BUSCAR-EN-MAPA SECTION.
057700     PERFORM 2610-PROBAR-UN-MAPA VARYING WKS-I FROM 1 BY 1
057800             UNTIL WKS-I > WKS-CANT-MAPA.
057900 2600-BUSCAR-EN-MAPA-E. EXIT.
058000
058100 2610-PROBAR-UN-MAPA SECTION.
058200     IF WKS-MAPA-BANCO (WKS-I) = WKS-NOMBRE-PAGADOR
058300        MOVE WKS-MAPA-TENANT (WKS-I) TO WKS-RES-TENANT
058400        MOVE 1.000              TO WKS-RES-SCORE
058500        MOVE 'MANUAL'           TO WKS-RES-METODO
058600     END-IF.
058700 2610-PROBAR-UN-MAPA-E. EXIT.
058800
058900******************************************************************
059000*  U2 - LLAMADA A LA SUBRUTINA DE APAREO (APAREO1), SIN BONO DE  *
059100*  IMPORTE PORQUE EN EL PASO DE CONCILIACION SOLO SE TIENE EL    *
059200*  IMPORTE REAL (VER NOTA B2.3 DE LA ESPECIFICACION).            *
059300******************************************************************
059400 2700-LLAMAR-APAREO1 SECTION.
059500     MOVE 'APAREAR     ' TO WKS-PARM-FUNCION
059600     MOVE ZERO           TO WKS-PARM-ESPERADO
059700     MOVE 'N'            TO WKS-PARM-BONO
059800     CALL 'APAREO1' USING
059900          WKS-PARM-FUNCION
060000          WKS-NOMBRE-PAGADOR
060100          WKS-PARM-ESPERADO
060200          TXN-CREDIT-AMOUNT
060300          WKS-PARM-BONO
060400          WKS-CANT-PADRON
060500          LK-PADRON-TABLA
060600          WKS-RES-TENANT
060700          WKS-RES-SCORE
060800          WKS-RES-METODO
060900          WKS-TOP3
061000     IF WKS-RES-SCORE < 0.700
061100        MOVE SPACES TO WKS-RES-TENANT
061200     END-IF.
061300 2700-LLAMAR-APAREO1-E. EXIT.
061400
061500 2800-APRENDER-MAPA SECTION.
061600     IF WKS-RES-METODO = 'EXACT'
061700        PERFORM 2810-YA-EXISTE-EN-MAPA
061800        IF NOT EXISTE-EN-MAPA
061900           ADD 1 TO WKS-NUEVOS-MAPA
062000           MOVE WKS-NOMBRE-PAGADOR TO
062100                WKS-MNV-BANCO (WKS-NUEVOS-MAPA)
062200           MOVE WKS-RES-TENANT     TO
062300                WKS-MNV-TENANT (WKS-NUEVOS-MAPA)
062400        END-IF
062500     END-IF.
062600 2800-APRENDER-MAPA-E. EXIT.
062700
062800 2810-YA-EXISTE-EN-MAPA SECTION.
062900     MOVE 'N' TO WKS-MAPA-EXISTE
063000     PERFORM 2811-PROBAR-UNA-FILA-MAPA VARYING WKS-I FROM 1 BY 1
063100             UNTIL WKS-I > WKS-CANT-MAPA.
063200 2810-YA-EXISTE-EN-MAPA-E. EXIT.
063300
063400 2811-PROBAR-UNA-FILA-MAPA SECTION.
063500     IF WKS-MAPA-BANCO (WKS-I) = WKS-NOMBRE-PAGADOR
063600        MOVE 'Y' TO WKS-MAPA-EXISTE
063700     END-IF.
063800 2811-PROBAR-UNA-FILA-MAPA-E. EXIT.
063900
064000******************************************************************
064100*  B2.6 - SUGERENCIAS TOP-3 PARA REVISION MANUAL DE LOS NO       *
064200*  APAREADOS (SOLO BITACORA DE CONSOLA, NO HAY PANTALLA EN ESTE  *
064300*  SISTEMA BATCH).                                                *
064400******************************************************************
064500 2900-SUGERIR-NO-APAREADO SECTION.
064600     MOVE 'SUGERIR     ' TO WKS-PARM-FUNCION
064700     MOVE ZERO           TO WKS-PARM-ESPERADO
064800     MOVE 'N'            TO WKS-PARM-BONO
064900     CALL 'APAREO1' USING
065000          WKS-PARM-FUNCION
065100          WKS-NOMBRE-PAGADOR
065200          WKS-PARM-ESPERADO
065300          WKS-PARM-ESPERADO
065400          WKS-PARM-BONO
065500          WKS-CANT-PADRON
065600          LK-PADRON-TABLA
065700          WKS-RES-TENANT
065800          WKS-RES-SCORE
065900          WKS-RES-METODO
066000          WKS-TOP3
066100     DISPLAY 'NO APAREADO: ' WKS-NOMBRE-PAGADOR
066200             ' SUGERENCIAS: '
066300             WKS-TOP3-TENANT (1) '/' WKS-TOP3-SCORE (1) ' '
066400             WKS-TOP3-TENANT (2) '/' WKS-TOP3-SCORE (2) ' '
066500             WKS-TOP3-TENANT (3) '/' WKS-TOP3-SCORE (3)
066600             UPON CONSOLE.
066700 2900-SUGERIR-NO-APAREADO-E. EXIT.
066800
066900 3000-ESCRIBIR-TRABAJO SECTION.
067000     INITIALIZE TXW-REG
067100     MOVE TXN-ACTIVITY-DATE     TO TXW-ACTIVITY-DATE
067200     MOVE TXN-REFERENCE         TO TXW-REFERENCE
067300     MOVE TXN-DESCRIPTION       TO TXW-DESCRIPTION
067400     MOVE TXN-CREDIT-AMOUNT     TO TXW-CREDIT-AMOUNT
067500     MOVE TXN-DEBIT-AMOUNT      TO TXW-DEBIT-AMOUNT
067600     MOVE TXN-BALANCE           TO TXW-BALANCE
067700     MOVE WKS-NOMBRE-PAGADOR    TO TXW-PAYER-NAME
067800     MOVE WKS-TIPO-TXN          TO TXW-TYPE
067900     MOVE WKS-RES-TENANT        TO TXW-MATCHED-TENANT-ID
068000     MOVE WKS-RES-SCORE         TO TXW-MATCH-CONFIDENCE
068100     MOVE WKS-RES-METODO        TO TXW-MATCH-METHOD
068200     IF WKS-RES-SCORE >= 0.900
068300        MOVE 'Y' TO TXW-CONFIRMED-FLAG
068400     ELSE
068500        MOVE 'N' TO TXW-CONFIRMED-FLAG
068600     END-IF
068700     WRITE TXW-REG.
068800 3000-ESCRIBIR-TRABAJO-E. EXIT.
068900
069000 8000-GRABAR-MAPA-NUEVOS SECTION.
069100     IF WKS-NUEVOS-MAPA > ZERO
069200        CLOSE NOMMAP
069300        OPEN EXTEND NOMMAP
069400        PERFORM 8010-GRABAR-UN-MAPA VARYING WKS-I FROM 1 BY 1
069500                UNTIL WKS-I > WKS-NUEVOS-MAPA
069600     END-IF.
069700 8000-GRABAR-MAPA-NUEVOS-E. EXIT.
069800
069900 8010-GRABAR-UN-MAPA SECTION.
070000     INITIALIZE MAP-REG
070100     MOVE BLD-ID                    TO MAP-BUILDING-ID
070200     MOVE WKS-MNV-BANCO (WKS-I)     TO MAP-BANK-NAME
070300     MOVE WKS-MNV-TENANT (WKS-I)    TO MAP-TENANT-ID
070400     MOVE 'AUTO  '                  TO MAP-CREATED-BY
070500     WRITE MAP-REG.
070600 8010-GRABAR-UN-MAPA-E. EXIT.
070700
070800******************************************************************
070900*  RESUMEN DE LA CORRIDA (TASA DE APAREO = APAREADOS/PAGOS*100). *
071000******************************************************************
071100 9000-ESTADISTICAS SECTION.
071200     IF WKS-TOTAL-PAGOS = ZERO
071300        MOVE '  N/A' TO WKS-TASA-EDIT
071400     ELSE
071500        COMPUTE WKS-TASA-APAREO ROUNDED =
071600                WKS-TOTAL-APAREADOS / WKS-TOTAL-PAGOS * 100
071700        MOVE WKS-TASA-APAREO TO WKS-TASA-EDIT
071800     END-IF
071900     DISPLAY '******************************************'
072000             UPON CONSOLE
072100     DISPLAY 'CONCIL1 - CORRIDA A LAS ' WKS-HORA-CORRIDA
072200             UPON CONSOLE
072300     DISPLAY 'TRANSACCIONES LEIDAS:        ' WKS-TOTAL-LEIDOS
072400             UPON CONSOLE
072500     DISPLAY 'TRANSACCIONES DE PAGO:       ' WKS-TOTAL-PAGOS
072600             UPON CONSOLE
072700     DISPLAY 'APAREADAS:                   ' WKS-TOTAL-APAREADOS
072800             UPON CONSOLE
072900     DISPLAY 'NO APAREADAS:                ' WKS-TOTAL-NO-APAREADOS
073000             UPON CONSOLE
073100     DISPLAY 'TASA DE APAREO:              ' WKS-TASA-EDIT
073200             UPON CONSOLE
073300     DISPLAY '******************************************'
073400             UPON CONSOLE.
073500 9000-ESTADISTICAS-E. EXIT.
073600
073700 9800-ERROR-APERTURA SECTION.
073800     MOVE 'OPEN' TO ACCION
073900     MOVE SPACES TO LLAVE
074000     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
074100                           FS-BLDCTL, FSE-BLDCTL
074200     DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO <<<'
074300             UPON CONSOLE
074400     DISPLAY '       >>> VERIFICAR DETALLES EN SPOOL <<<'
074500             UPON CONSOLE
074600     MOVE 91 TO RETURN-CODE
074700     STOP RUN.
074800 9800-ERROR-APERTURA-E. EXIT.
074900
075000 9900-CIERRA-ARCHIVOS SECTION.
075100     CLOSE BLDCTL TENROS NOMMAP BANKTX TRNWRK.
075200 9900-CIERRA-ARCHIVOS-E. EXIT.
