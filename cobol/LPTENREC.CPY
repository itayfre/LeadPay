000100******************************************************************
000200*  LPTENREC  -  MAESTRO DE INQUILINOS/PROPIETARIOS POR EDIFICIO
000300*  UN RENGLON POR APARTAMENTO ACTIVO O INACTIVO.  LO CARGA CARGA1
000400*  (IMPORTACION DEL PADRON), LO CONSUME CONCIL1/ESTADO1/AVISOS1.
000500******************************************************************
000600 01  TEN-REG.
000700     03  TEN-ID                    PIC X(08).
000800     03  TEN-CLAVE.
000900         05  TEN-APT-NUMBER        PIC 9(04).
001000         05  TEN-FLOOR             PIC S9(03).
001100     03  TEN-CLAVE-R REDEFINES TEN-CLAVE
001200                                   PIC X(07).
001300     03  TEN-NAME                  PIC X(40).
001400     03  TEN-FULL-NAME             PIC X(40).
001500     03  TEN-PHONE                 PIC X(15).
001600     03  TEN-LANGUAGE              PIC X(02).
001700     03  TEN-OWNERSHIP             PIC X(01).
001800         88  TEN-ES-PROPIETARIO    VALUE 'O'.
001900         88  TEN-ES-ARRENDADOR     VALUE 'L'.
002000         88  TEN-ES-INQUILINO      VALUE 'R'.
002100     03  TEN-EXPECTED-PAYMENT      PIC S9(8)V99.
002200     03  TEN-ACTIVE-FLAG           PIC X(01).
002300         88  TEN-ACTIVO            VALUE 'Y'.
002400         88  TEN-INACTIVO          VALUE 'N'.
002500     03  TEN-ULT-ACTUALIZA-FECHA.
002600         05  TEN-UAF-AAAA          PIC 9(04).
002700         05  TEN-UAF-MM            PIC 9(02).
002800         05  TEN-UAF-DD            PIC 9(02).
002900     03  TEN-ULT-ACTUALIZA-FECHA-R REDEFINES TEN-ULT-ACTUALIZA-FECHA
003000                                   PIC 9(08).
003100     03  TEN-ULT-ACTUALIZA-POR     PIC X(06) VALUE SPACES.
003200     03  TEN-SUCURSAL              PIC X(04) VALUE SPACES.
003300     03  TEN-CAJERO                PIC X(04) VALUE SPACES.
003400     03  TEN-SECUENCIA-CARGA       PIC 9(06) VALUE ZERO.
003500     03  FILLER                    PIC X(20).
